       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SPL-TXNPOST.
       AUTHOR.         R K TALBOT.
       INSTALLATION.   SPL SPORTS DATA CENTER.
       DATE-WRITTEN.   03/14/1986.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************
      * SPL-TXNPOST  -  AUCTION TRANSACTION POSTING JOB   *
      *                                                     *
      * READS SPL-TRANS ONE REQUEST AT A TIME, EDITS EACH   *
      * ONE AGAINST THE TARGET TEAM-SEASON/SEASON, POSTS IT *
      * TO THE PLAYER-TEAM ROSTER (NEW SALE, CROSS-TEAM     *
      * MOVE, OR IN-PLACE EDIT), CLEARS THE UNSOLD POOL     *
      * ENTRY WHEN A PLAYER IS PLACED AT FLOOR PRICE, AND   *
      * RE-DERIVES THE TEAM-SEASON/TEAM-SEASON-PLAYER-LEVEL *
      * RUNNING TOTALS FROM THE FULL ROSTER EVERY TIME A    *
      * TEAM IS TOUCHED.  SPL-TMSSN, SPL-TSPL, SPL-PLYRTM   *
      * AND SPL-UNSOLD ARE ALL REWRITTEN IN FULL AT END OF  *
      * RUN.  THE MASTER FILES ARE LOADED WHOLE INTO WORKING*
      * STORAGE UP FRONT SINCE THIS SHOP'S GNUCOBOL BUILD   *
      * HAS NO ISAM SUPPORT TO KEY RANDOM ACCESS AGAINST.   *
      *****************************************************
      * CHANGE LOG
      *----------------------------------------------------
      * 03/14/86 RKT SPLCR-1005 ORIGINAL PROGRAM - NEW SALES
      *              ONLY, GRAND TOTAL RECOMPUTE, NO TIER
      *              BREAKOUT YET.
      * 08/02/86 RKT SPLCR-1017 ADDED RTM CAP CHECK - RIGHT
      *              TO MATCH INTRODUCED THIS SEASON.
      * 09/22/88 LMO SPLCR-1099 ADDED TIER BREAKOUT POSTING
      *              TO THE NEW SPL-TSPL FILE FOR THE SQUAD
      *              SHEET.
      * 11/03/89 LMO SPLCR-1124 ADDED WAS-UNSOLD HANDLING -
      *              REMOVES THE PLAYER FROM SPL-UNSOLD WHEN
      *              PLACED AT FLOOR PRICE.  ALSO ADDED THE
      *              FREE-PLAYER AND UNSOLD-PLAYER AMOUNT
      *              EDIT CHECKS, SEE 2320.
      * 03/02/90 LMO SPLCR-1140 IS-MANAGER ROWS NOW CARRIED
      *              THROUGH TO THE ROSTER, NO SPECIAL EDIT
      *              NEEDED - MANAGER SOLD AMOUNT IS ALWAYS
      *              ZERO LIKE A FREE PICK.
      * 04/30/92 DRF SPLCR-1213 ADDED CROSS-TEAM-SEASON MOVE
      *              SUPPORT - EXISTING-PLYR-TEAM-CODE NOW
      *              DRIVES INSERT/MOVE/UPDATE-IN-PLACE, SEE
      *              2400.  BOTH OLD AND NEW TEAM-SEASON ARE
      *              QUEUED FOR RECOMPUTE ON A MOVE.
      * 02/27/93 DRF SPLCR-1243 WIDENED KEY FIELDS TO MATCH
      *              THE PLYRTM/TMSSN/TRANS LAYOUT WIDENING.
      * 09/09/98 PJS SPLCR-1399 Y2K REVIEW - NO 2-DIGIT YEAR
      *              FIELDS READ OR WRITTEN BY THIS PROGRAM.
      *              CLOSED, NO CHANGE.
      * 03/11/99 PJS SPLCR-1404 BASE-AMOUNT EDIT NOW SKIPPED
      *              WHEN THE PLAYER'S LEVEL HAS NO BASE
      *              AMOUNT CONFIGURED (ZERO) - GROUNDSMEN
      *              TIER SALES WERE BEING REJECTED.
      * 02/11/05 TWK SPLCR-1431 ADDED WORKING-STORAGE RECORD
      *              COUNT AND LAYOUT VERSION TAG FOR THE AD
      *              HOC POSTING RE-RUN JOB.  NO LOGIC CHANGE.
      * 04/19/05 TWK SPLCR-1433 2600-PRINT-RECAP NOW PRINTS
      *              TEAM NAME, SEASON CODE, BUDGET VS SPENT,
      *              MANAGER FLAG, ONE LINE PER TIER, AND THE
      *              GRAND TOTAL - PREVIOUSLY JUST A STATUS
      *              LINE.  SPL-TEAM/W13-TEAM-TABLE WAS BEING
      *              LOADED AND NEVER USED, NOW FEEDS THE
      *              TEAM NAME LINE.
      * 05/03/05 TWK SPLCR-1434 SPL-PLYRTM-OUT-RECORD WIDENED
      *              FROM 45 TO 46 BYTES AND 8315 NOW WRITES
      *              W16-IS-MANAGER TO POSITION 46 - THE FLAG
      *              WAS BEING CARRIED IN WORKING-STORAGE ALL
      *              RUN BUT NEVER WRITTEN BACK, SO IT WAS
      *              LOST EVERY TIME THE ROSTER FILE WAS
      *              REWRITTEN.
      *----------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       FILE-CONTROL.
           SELECT SPL-TRANS ASSIGN TO TRANDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-SEASON ASSIGN TO SEASONDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-PLAYER ASSIGN TO PLAYERDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-PLYRLVL ASSIGN TO PLVLDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TEAM ASSIGN TO TEAMDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TMSSN-IN ASSIGN TO TMSSNDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TMSSN-OUT ASSIGN TO TMSSNODD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TSPL-IN ASSIGN TO TSPLDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TSPL-OUT ASSIGN TO TSPLODD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-PLYRTM-IN ASSIGN TO PLYRTMDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-PLYRTM-OUT ASSIGN TO PLYRTMODD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-UNSOLD-IN ASSIGN TO UNSOLDDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-UNSOLD-OUT ASSIGN TO UNSOLDODD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RECAP-OUT ASSIGN TO RECAPDD
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  SPL-TRANS.
       01  SPL-TRANS-RECORD.
           05  TR-PLAYER-CODE             PIC X(10).
           05  TR-TEAM-SEASON-CODE        PIC X(20).
           05  TR-SOLD-AMOUNT             PIC S9(7)V99.
           05  TR-IS-FREE                 PIC X(1).
               88  TR-IS-FREE-YES             VALUE 'Y'.
               88  TR-IS-FREE-NO              VALUE 'N'.
           05  TR-IS-RTM-USED             PIC X(1).
               88  TR-IS-RTM-USED-YES         VALUE 'Y'.
               88  TR-IS-RTM-USED-NO          VALUE 'N'.
           05  TR-IS-UNSOLD               PIC X(1).
               88  TR-IS-UNSOLD-YES           VALUE 'Y'.
               88  TR-IS-UNSOLD-NO            VALUE 'N'.
           05  TR-IS-MANAGER              PIC X(1).
               88  TR-IS-MANAGER-YES          VALUE 'Y'.
               88  TR-IS-MANAGER-NO           VALUE 'N'.
           05  TR-EXISTING-PLYR-TEAM-CODE PIC X(20).
               88  TR-NEW-SALE                VALUE SPACES.
           05  FILLER                     PIC X(7).
       FD  SPL-SEASON.
       01  SPL-SEASON-RECORD.
           05  SS-SEASON-ID               PIC 9(6).
           05  SS-SEASON-CODE             PIC X(10).
           05  SS-SEASON-YEAR             PIC 9(4).
           05  SS-MIN-PLAYER-AMOUNT       PIC S9(7)V99.
           05  SS-BUDGET-LIMIT            PIC S9(9)V99.
           05  SS-MAX-PLAYERS-ALLOWED     PIC 9(3).
           05  SS-MAX-RTM-ALLOWED         PIC 9(2).
           05  SS-MAX-FREE-ALLOWED        PIC 9(2).
           05  FILLER                     PIC X(12).
       FD  SPL-PLAYER.
       01  SPL-PLAYER-RECORD.
           05  PY-PLAYER-ID               PIC 9(6).
           05  PY-PLAYER-CODE             PIC X(10).
           05  PY-PLAYER-NAME             PIC X(40).
           05  PY-PLAYER-LEVEL-CODE       PIC X(10).
           05  PY-PLAYER-CATEGORY-CODE    PIC X(10).
               88  PY-NO-CATEGORY             VALUE SPACES.
           05  FILLER                     PIC X(10).
       FD  SPL-PLYRLVL.
       01  SPL-PLYRLVL-RECORD.
           05  PL-PLAYER-LEVEL-ID         PIC 9(6).
           05  PL-PLAYER-LEVEL-CODE       PIC X(10).
           05  PL-PLAYER-LEVEL-NAME       PIC X(30).
           05  PL-BASE-AMOUNT             PIC S9(7)V99.
           05  PL-IS-FREE                 PIC X(1).
               88  PL-IS-FREE-YES             VALUE 'Y'.
               88  PL-IS-FREE-NO              VALUE 'N'.
           05  PL-IS-RANDOM-TEAM-SELECTION PIC X(1).
               88  PL-RANDOM-SELECT-YES       VALUE 'Y'.
               88  PL-RANDOM-SELECT-NO        VALUE 'N'.
           05  FILLER                     PIC X(15).
       FD  SPL-TEAM.
       01  SPL-TEAM-RECORD.
           05  TM-TEAM-ID                 PIC 9(6).
           05  TM-TEAM-CODE               PIC X(10).
           05  TM-TEAM-NAME               PIC X(40).
           05  FILLER                     PIC X(14).
       FD  SPL-TMSSN-IN.
       01  SPL-TMSSN-IN-RECORD.
           05  TS-RECORD-TYPE-CD          PIC X(3).
               88  TS-RECORD-HEADER           VALUE 'TSH'.
               88  TS-RECORD-DETAIL           VALUE 'TSD'.
               88  TS-RECORD-TRAILER          VALUE 'TST'.
           05  TS-SEQUENCE-NUMBER-ID      PIC 9(5).
           05  DETAIL-RECORD-1-AREA.
               10  TS-TEAM-SEASON-ID      PIC 9(6).
               10  TS-TEAM-SEASON-CODE    PIC X(20).
               10  TS-TEAM-ID             PIC 9(6).
               10  TS-SEASON-ID           PIC 9(6).
               10  TS-TOTAL-AMOUNT-SPENT  PIC S9(9)V99.
               10  TS-TOTAL-RTM-USED      PIC 9(2).
               10  TS-TOTAL-FREE-USED     PIC 9(2).
               10  TS-TOTAL-PLAYER        PIC 9(3).
               10  FILLER                 PIC X(14).
           05  HEADER-RECORD-AREA REDEFINES
                   DETAIL-RECORD-1-AREA.
               10  TSH-RUN-DTE.
                   15  TSH-RUN-YYYY-DT    PIC 9(4).
                   15  TSH-RUN-MM-DT      PIC 9(2).
                   15  TSH-RUN-DD-DT      PIC 9(2).
               10  TSH-SEASON-CODE        PIC X(10).
               10  FILLER                 PIC X(38).
           05  TRAILER-RECORD-AREA REDEFINES
                   DETAIL-RECORD-1-AREA.
               10  TST-RECORD-COUNT       PIC 9(5).
               10  FILLER                 PIC X(51).
       FD  SPL-TMSSN-OUT.
       01  SPL-TMSSN-OUT-RECORD           PIC X(64).
       FD  SPL-TSPL-IN.
       01  SPL-TSPL-IN-RECORD.
           05  TL-TSPL-ID                 PIC 9(6).
           05  TL-TEAM-SEASON-ID          PIC 9(6).
           05  TL-PLAYER-LEVEL-ID         PIC 9(6).
           05  TL-TOTAL-AMOUNT-SPENT      PIC S9(9)V99.
           05  TL-TOTAL-PLAYER-COUNT      PIC 9(3).
           05  FILLER                     PIC X(8).
       FD  SPL-TSPL-OUT.
       01  SPL-TSPL-OUT-RECORD            PIC X(30).
       FD  SPL-PLYRTM-IN.
       01  SPL-PLYRTM-IN-RECORD.
           05  PT-RECORD-TYPE-CD          PIC X(1).
               88  PT-RECORD-HEADER           VALUE 'H'.
               88  PT-RECORD-DETAIL           VALUE 'D'.
               88  PT-RECORD-TRAILER          VALUE 'T'.
           05  HEADER-RECORD-AREA.
               10  PTH-RUN-DTE.
                   15  PTH-RUN-YYYY-DT    PIC 9(4).
                   15  PTH-RUN-MM-DT      PIC 9(2).
                   15  PTH-RUN-DD-DT      PIC 9(2).
               10  PTH-SEASON-CODE        PIC X(10).
               10  FILLER                 PIC X(27).
           05  DETAIL-RECORD-AREA REDEFINES
                   HEADER-RECORD-AREA.
               10  PT-PLAYER-TEAM-CODE    PIC X(20).
               10  PT-PLAYER-ID           PIC 9(6).
               10  PT-TEAM-SEASON-ID      PIC 9(6).
               10  PT-SOLD-AMOUNT         PIC S9(7)V99.
               10  PT-IS-FREE             PIC X(1).
                   88  PT-IS-FREE-YES         VALUE 'Y'.
                   88  PT-IS-FREE-NO          VALUE 'N'.
               10  PT-IS-RTM-USED         PIC X(1).
                   88  PT-IS-RTM-USED-YES     VALUE 'Y'.
                   88  PT-IS-RTM-USED-NO      VALUE 'N'.
               10  PT-WAS-UNSOLD          PIC X(1).
                   88  PT-WAS-UNSOLD-YES      VALUE 'Y'.
                   88  PT-WAS-UNSOLD-NO       VALUE 'N'.
               10  PT-IS-MANAGER          PIC X(1).
                   88  PT-IS-MANAGER-YES      VALUE 'Y'.
                   88  PT-IS-MANAGER-NO       VALUE 'N'.
           05  TRAILER-RECORD-AREA REDEFINES
                   HEADER-RECORD-AREA.
               10  PTT-RECORD-COUNT       PIC 9(6).
               10  FILLER                 PIC X(39).
       FD  SPL-PLYRTM-OUT.
       01  SPL-PLYRTM-OUT-RECORD          PIC X(46).
       FD  SPL-UNSOLD-IN.
       01  SPL-UNSOLD-IN-RECORD.
           05  UP-UNSOLD-ID               PIC 9(6).
           05  UP-PLAYER-ID               PIC 9(6).
           05  UP-SEASON-ID               PIC 9(6).
           05  FILLER                     PIC X(7).
       FD  SPL-UNSOLD-OUT.
       01  SPL-UNSOLD-OUT-RECORD          PIC X(25).
       FD  RECAP-OUT
           LABEL RECORD IS OMITTED.
       01  RECAP-LINE                     PIC X(80).
       WORKING-STORAGE SECTION.
      *  ADDED SPLCR-1431 FOR THE AD HOC POSTING RE-RUN JOB       *
       77  W00-POST-RUN-CT        PIC 9(7) COMP VALUE ZERO.
       77  W00-LAYOUT-VERSION     PIC X(4)      VALUE 'V1.0'.
       01  W00-SWITCHES.
           05  W00-MORE-TRANS         PIC X(3)    VALUE 'YES'.
           05  W00-MORE-MASTER        PIC X(3)    VALUE 'YES'.
           05  W00-REJECT-SW          PIC X(3)    VALUE 'NO'.
           05  W00-REJECT-MSG         PIC X(50)   VALUE SPACES.
           05  W00-MOVE-SW            PIC X(3)    VALUE 'NO'.
      *  PARM AREA - RUN DATE STAMPED ON THE REWRITTEN HEADERS,   *
      *  AND THE SEASON CODE THIS RUN'S TRANSACTIONS BELONG TO.   *
       01  W01-PARM-AREA.
           05  W01-RUN-YYYY           PIC 9(4)    VALUE 1999.
           05  W01-RUN-MM             PIC 9(2)    VALUE 3.
           05  W01-RUN-DD             PIC 9(2)    VALUE 11.
           05  W01-RUN-SEASON-CODE    PIC X(10)   VALUE 'S6'.
      *  SEASON MASTER, LOADED WHOLE  *
       01  W10-SEASON-TABLE.
           05  W10-SEASON-CT          PIC 9(3) COMP VALUE 0.
           05  W10-SEASON-ROW OCCURS 20 TIMES
                   INDEXED BY W10-SX.
               10  W10-SEASON-ID          PIC 9(6).
               10  W10-SEASON-CODE        PIC X(10).
               10  W10-MIN-PLAYER-AMOUNT  PIC S9(7)V99.
               10  W10-BUDGET-LIMIT       PIC S9(9)V99.
               10  W10-MAX-PLAYERS-ALLOWED
                                          PIC 9(3).
               10  W10-MAX-RTM-ALLOWED    PIC 9(2).
               10  W10-MAX-FREE-ALLOWED   PIC 9(2).
      *  PLAYER MASTER, LOADED WHOLE  *
       01  W11-PLAYER-TABLE.
           05  W11-PLAYER-CT          PIC 9(4) COMP VALUE 0.
           05  W11-PLAYER-ROW OCCURS 400 TIMES
                   INDEXED BY W11-PX.
               10  W11-PLAYER-ID          PIC 9(6).
               10  W11-PLAYER-CODE        PIC X(10).
               10  W11-PLAYER-LEVEL-CODE  PIC X(10).
      *  PLAYER-LEVEL (TIER) MASTER, LOADED WHOLE  *
       01  W12-PLYRLVL-TABLE.
           05  W12-PLYRLVL-CT         PIC 9(3) COMP VALUE 0.
           05  W12-PLYRLVL-ROW OCCURS 20 TIMES
                   INDEXED BY W12-LX.
               10  W12-LEVEL-ID           PIC 9(6).
               10  W12-LEVEL-CODE         PIC X(10).
               10  W12-BASE-AMOUNT        PIC S9(7)V99.
      *  TEAM MASTER, LOADED WHOLE - RECAP DISPLAY ONLY  *
       01  W13-TEAM-TABLE.
           05  W13-TEAM-CT            PIC 9(3) COMP VALUE 0.
           05  W13-TEAM-ROW OCCURS 40 TIMES
                   INDEXED BY W13-TX.
               10  W13-TEAM-ID            PIC 9(6).
               10  W13-TEAM-NAME          PIC X(40).
      *  TEAM-SEASON WORKING TABLE - REWRITTEN IN FULL AT 8000.  *
       01  W14-TMSSN-TABLE.
           05  W14-TMSSN-CT           PIC 9(3) COMP VALUE 0.
           05  W14-TMSSN-ROW OCCURS 80 TIMES
                   INDEXED BY W14-TX.
               10  W14-TEAM-SEASON-ID     PIC 9(6).
               10  W14-TEAM-SEASON-CODE   PIC X(20).
               10  W14-TEAM-ID            PIC 9(6).
               10  W14-SEASON-ID          PIC 9(6).
               10  W14-TOTAL-AMOUNT-SPENT PIC S9(9)V99.
               10  W14-TOTAL-RTM-USED     PIC 9(2).
               10  W14-TOTAL-FREE-USED    PIC 9(2).
               10  W14-TOTAL-PLAYER       PIC 9(3).
      *  TEAM-SEASON-PLAYER-LEVEL WORKING TABLE - REWRITTEN IN    *
      *  FULL AT 8000.                                             *
       01  W15-TSPL-TABLE.
           05  W15-TSPL-CT            PIC 9(4) COMP VALUE 0.
           05  W15-TIER-AMT-ACCUM     PIC S9(9)V99 VALUE 0.
           05  W15-TIER-CNT-ACCUM     PIC 9(3) VALUE 0.
           05  W15-TSPL-ROW OCCURS 400 TIMES
                   INDEXED BY W15-LX.
               10  W15-TSPL-ID            PIC 9(6).
               10  W15-TEAM-SEASON-ID     PIC 9(6).
               10  W15-PLAYER-LEVEL-ID    PIC 9(6).
               10  W15-TOTAL-AMOUNT-SPENT PIC S9(9)V99.
               10  W15-TOTAL-PLAYER-COUNT PIC 9(3).
      *  PLAYER-TEAM ROSTER WORKING TABLE - REWRITTEN IN FULL AT  *
      *  8000.  W16-ROW-ACTIVE IS HOUSEKEEPING ONLY, NOT ON THE   *
      *  FILE - A CROSS-TEAM MOVE TOMBSTONES THE OLD ROW RATHER   *
      *  THAN COMPACTING THE TABLE MID-RUN.                        *
       01  W16-PLYRTM-TABLE.
           05  W16-PLYRTM-CT          PIC 9(4) COMP VALUE 0.
           05  W16-PLYRTM-ROW OCCURS 1500 TIMES
                   INDEXED BY W16-RX.
               10  W16-ROW-ACTIVE         PIC X(1).
                   88  W16-ROW-IS-ACTIVE      VALUE 'Y'.
               10  W16-PLAYER-TEAM-CODE   PIC X(20).
               10  W16-PLAYER-ID          PIC 9(6).
               10  W16-TEAM-SEASON-ID     PIC 9(6).
               10  W16-SOLD-AMOUNT        PIC S9(7)V99.
               10  W16-IS-FREE            PIC X(1).
               10  W16-IS-RTM-USED        PIC X(1).
               10  W16-WAS-UNSOLD         PIC X(1).
               10  W16-IS-MANAGER         PIC X(1).
      *  UNSOLD-POOL WORKING TABLE - REWRITTEN IN FULL AT 8000.  *
       01  W17-UNSOLD-TABLE.
           05  W17-UNSOLD-CT          PIC 9(4) COMP VALUE 0.
           05  W17-UNSOLD-ROW OCCURS 300 TIMES
                   INDEXED BY W17-UX.
               10  W17-ROW-ACTIVE         PIC X(1).
                   88  W17-ROW-IS-ACTIVE      VALUE 'Y'.
               10  W17-UNSOLD-ID          PIC 9(6).
               10  W17-PLAYER-ID          PIC 9(6).
               10  W17-SEASON-ID          PIC 9(6).
      *  RECOMPUTE QUEUE - AT MOST TWO TEAM-SEASONS PER TRANS,    *
      *  THE TARGET AND, ON A CROSS-TEAM MOVE, THE SOURCE.        *
       01  W18-RECOMP-AREA.
           05  W18-RECOMP-CT          PIC 9(1) COMP VALUE 0.
           05  W18-RECOMP-ROW OCCURS 2 TIMES
                   INDEXED BY W18-CX.
               10  W18-RECOMP-TEAM-SEASON-ID
                                          PIC 9(6).
      *  CURRENT-TRANSACTION WORKING FIELDS  *
       01  W20-CURRENT-TRANS.
           05  W20-TARGET-TX          PIC 9(3) COMP VALUE 0.
           05  W20-SOURCE-TX          PIC 9(3) COMP VALUE 0.
           05  W20-PLAYER-TX          PIC 9(4) COMP VALUE 0.
           05  W20-LEVEL-TX           PIC 9(3) COMP VALUE 0.
           05  W20-NEW-PLYR-TEAM-CODE PIC X(20).
           05  W20-OLD-ROW-TX         PIC 9(4) COMP VALUE 0.
       01  W21-BUILD-CODE-AREA.
           05  W21-PLAYER-LEN         PIC 9(2) COMP VALUE 0.
           05  W21-TEAM-SEASON-LEN    PIC 9(2) COMP VALUE 0.
       01  W22-RECAP-DETAIL.
           05  W22-STATUS-TX          PIC X(8)    VALUE SPACES.
           05  FILLER                 PIC X(1)    VALUE SPACE.
           05  W22-PLAYER-CODE        PIC X(10)   VALUE SPACES.
           05  FILLER                 PIC X(1)    VALUE SPACE.
           05  W22-TEAM-SEASON-CODE   PIC X(20)   VALUE SPACES.
           05  FILLER                 PIC X(1)    VALUE SPACE.
           05  W22-MESSAGE            PIC X(38)   VALUE SPACES.
      *  ONE OF FOUR RECAP BODY LINES FOR A POSTED TRANSACTION -    *
      *  TEAM/SEASON, BUDGET-VS-SPENT, ONE PER TIER, GRAND TOTAL -  *
      *  SAME 4-BYTE-CODE-PLUS-REDEFINES SHAPE AS THE SPL-TMSSN AND *
      *  SPL-PLYRTM RECORD-TYPE AREAS.  SPLCR-1433.                  *
       01  W23-RECAP-BODY-LINE.
           05  W23-LINE-TYPE-CD       PIC X(4).
               88  W23-LINE-IS-TEAM       VALUE 'TEAM'.
               88  W23-LINE-IS-BUDGET     VALUE 'BUDG'.
               88  W23-LINE-IS-LEVEL      VALUE 'LVL '.
               88  W23-LINE-IS-TOTAL      VALUE 'TOT '.
           05  FILLER                 PIC X(1).
           05  W23-TEAM-LINE-AREA.
               10  W23-TEAM-NAME          PIC X(40).
               10  FILLER                 PIC X(1).
               10  W23-SEASON-CODE        PIC X(10).
               10  FILLER                 PIC X(24).
           05  W23-BUDGET-LINE-AREA REDEFINES
                   W23-TEAM-LINE-AREA.
               10  W23-BUDGET-LIMIT       PIC S9(9)V99.
               10  FILLER                 PIC X(1).
               10  W23-TOTAL-SPENT        PIC S9(9)V99.
               10  FILLER                 PIC X(1).
               10  W23-HAS-MANAGER        PIC X(1).
                   88  W23-HAS-MANAGER-YES    VALUE 'Y'.
                   88  W23-HAS-MANAGER-NO     VALUE 'N'.
               10  FILLER                 PIC X(50).
           05  W23-LEVEL-LINE-AREA REDEFINES
                   W23-TEAM-LINE-AREA.
               10  W23-LEVEL-ID           PIC 9(6).
               10  FILLER                 PIC X(1).
               10  W23-LEVEL-AMOUNT       PIC S9(9)V99.
               10  FILLER                 PIC X(1).
               10  W23-LEVEL-COUNT        PIC 9(3).
               10  FILLER                 PIC X(53).
           05  W23-TOTAL-LINE-AREA REDEFINES
                   W23-TEAM-LINE-AREA.
               10  W23-GRAND-TOTAL        PIC S9(9)V99.
               10  FILLER                 PIC X(64).
       PROCEDURE DIVISION.
       0000-MAIN.
           PERFORM 1000-INIT.
           PERFORM 2000-MAINLINE
               UNTIL W00-MORE-TRANS = 'NO'.
           PERFORM 8000-CLOSING.
           STOP RUN.

       1000-INIT.
           OPEN INPUT SPL-TRANS.
           OPEN INPUT SPL-SEASON.
           OPEN INPUT SPL-PLAYER.
           OPEN INPUT SPL-PLYRLVL.
           OPEN INPUT SPL-TEAM.
           OPEN INPUT SPL-TMSSN-IN.
           OPEN INPUT SPL-TSPL-IN.
           OPEN INPUT SPL-PLYRTM-IN.
           OPEN INPUT SPL-UNSOLD-IN.
           OPEN OUTPUT RECAP-OUT.
           PERFORM 1100-LOAD-SEASON.
           PERFORM 1200-LOAD-PLAYER.
           PERFORM 1300-LOAD-PLYRLVL.
           PERFORM 1400-LOAD-TEAM.
           PERFORM 1500-LOAD-TMSSN.
           PERFORM 1600-LOAD-TSPL.
           PERFORM 1700-LOAD-PLYRTM.
           PERFORM 1800-LOAD-UNSOLD.
           CLOSE SPL-SEASON.
           CLOSE SPL-PLAYER.
           CLOSE SPL-PLYRLVL.
           CLOSE SPL-TEAM.
           CLOSE SPL-TMSSN-IN.
           CLOSE SPL-TSPL-IN.
           CLOSE SPL-PLYRTM-IN.
           CLOSE SPL-UNSOLD-IN.
           PERFORM 9100-READ-TRANS.

       1100-LOAD-SEASON.
           PERFORM 1110-LOAD-SEASON-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1110-LOAD-SEASON-LOOP.
           READ SPL-SEASON
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1110-EXIT.
           ADD 1 TO W10-SEASON-CT.
           SET W10-SX TO W10-SEASON-CT.
           MOVE SS-SEASON-ID              TO W10-SEASON-ID (W10-SX).
           MOVE SS-SEASON-CODE            TO W10-SEASON-CODE (W10-SX).
           MOVE SS-MIN-PLAYER-AMOUNT      TO
                   W10-MIN-PLAYER-AMOUNT (W10-SX).
           MOVE SS-BUDGET-LIMIT           TO W10-BUDGET-LIMIT (W10-SX).
           MOVE SS-MAX-PLAYERS-ALLOWED    TO
                   W10-MAX-PLAYERS-ALLOWED (W10-SX).
           MOVE SS-MAX-RTM-ALLOWED        TO
                   W10-MAX-RTM-ALLOWED (W10-SX).
           MOVE SS-MAX-FREE-ALLOWED       TO
                   W10-MAX-FREE-ALLOWED (W10-SX).
       1110-EXIT.
           EXIT.

       1200-LOAD-PLAYER.
           PERFORM 1210-LOAD-PLAYER-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1210-LOAD-PLAYER-LOOP.
           READ SPL-PLAYER
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1210-EXIT.
           ADD 1 TO W11-PLAYER-CT.
           SET W11-PX TO W11-PLAYER-CT.
           MOVE PY-PLAYER-ID              TO W11-PLAYER-ID (W11-PX).
           MOVE PY-PLAYER-CODE            TO W11-PLAYER-CODE (W11-PX).
           MOVE PY-PLAYER-LEVEL-CODE      TO
                   W11-PLAYER-LEVEL-CODE (W11-PX).
       1210-EXIT.
           EXIT.

       1300-LOAD-PLYRLVL.
           PERFORM 1310-LOAD-PLYRLVL-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1310-LOAD-PLYRLVL-LOOP.
           READ SPL-PLYRLVL
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1310-EXIT.
           ADD 1 TO W12-PLYRLVL-CT.
           SET W12-LX TO W12-PLYRLVL-CT.
           MOVE PL-PLAYER-LEVEL-ID        TO W12-LEVEL-ID (W12-LX).
           MOVE PL-PLAYER-LEVEL-CODE      TO W12-LEVEL-CODE (W12-LX).
           MOVE PL-BASE-AMOUNT            TO W12-BASE-AMOUNT (W12-LX).
       1310-EXIT.
           EXIT.

       1400-LOAD-TEAM.
           PERFORM 1410-LOAD-TEAM-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1410-LOAD-TEAM-LOOP.
           READ SPL-TEAM
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1410-EXIT.
           ADD 1 TO W13-TEAM-CT.
           SET W13-TX TO W13-TEAM-CT.
           MOVE TM-TEAM-ID                TO W13-TEAM-ID (W13-TX).
           MOVE TM-TEAM-NAME              TO W13-TEAM-NAME (W13-TX).
       1410-EXIT.
           EXIT.

      *  ONLY THE DETAIL ROWS OF SPL-TMSSN ARE KEPT - HEADER/     *
      *  TRAILER ARE RE-BUILT FROM SCRATCH AT 8000-CLOSING.       *
       1500-LOAD-TMSSN.
           PERFORM 1510-LOAD-TMSSN-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1510-LOAD-TMSSN-LOOP.
           READ SPL-TMSSN-IN
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1510-EXIT.
           IF TS-RECORD-DETAIL
               ADD 1 TO W14-TMSSN-CT
               SET W14-TX TO W14-TMSSN-CT
               MOVE TS-TEAM-SEASON-ID     TO
                       W14-TEAM-SEASON-ID (W14-TX)
               MOVE TS-TEAM-SEASON-CODE   TO
                       W14-TEAM-SEASON-CODE (W14-TX)
               MOVE TS-TEAM-ID            TO W14-TEAM-ID (W14-TX)
               MOVE TS-SEASON-ID          TO W14-SEASON-ID (W14-TX)
               MOVE TS-TOTAL-AMOUNT-SPENT TO
                       W14-TOTAL-AMOUNT-SPENT (W14-TX)
               MOVE TS-TOTAL-RTM-USED     TO
                       W14-TOTAL-RTM-USED (W14-TX)
               MOVE TS-TOTAL-FREE-USED    TO
                       W14-TOTAL-FREE-USED (W14-TX)
               MOVE TS-TOTAL-PLAYER       TO
                       W14-TOTAL-PLAYER (W14-TX).
       1510-EXIT.
           EXIT.

       1600-LOAD-TSPL.
           PERFORM 1610-LOAD-TSPL-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1610-LOAD-TSPL-LOOP.
           READ SPL-TSPL-IN
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1610-EXIT.
           ADD 1 TO W15-TSPL-CT.
           SET W15-LX TO W15-TSPL-CT.
           MOVE TL-TSPL-ID                TO W15-TSPL-ID (W15-LX).
           MOVE TL-TEAM-SEASON-ID         TO
                   W15-TEAM-SEASON-ID (W15-LX).
           MOVE TL-PLAYER-LEVEL-ID        TO
                   W15-PLAYER-LEVEL-ID (W15-LX).
           MOVE TL-TOTAL-AMOUNT-SPENT     TO
                   W15-TOTAL-AMOUNT-SPENT (W15-LX).
           MOVE TL-TOTAL-PLAYER-COUNT     TO
                   W15-TOTAL-PLAYER-COUNT (W15-LX).
       1610-EXIT.
           EXIT.

      *  ONLY THE DETAIL ROWS OF SPL-PLYRTM ARE KEPT, ALL MARKED  *
      *  ACTIVE ON LOAD.                                            *
       1700-LOAD-PLYRTM.
           PERFORM 1710-LOAD-PLYRTM-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1710-LOAD-PLYRTM-LOOP.
           READ SPL-PLYRTM-IN
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1710-EXIT.
           IF PT-RECORD-DETAIL
               ADD 1 TO W16-PLYRTM-CT
               SET W16-RX TO W16-PLYRTM-CT
               MOVE 'Y'                   TO W16-ROW-ACTIVE (W16-RX)
               MOVE PT-PLAYER-TEAM-CODE   TO
                       W16-PLAYER-TEAM-CODE (W16-RX)
               MOVE PT-PLAYER-ID          TO W16-PLAYER-ID (W16-RX)
               MOVE PT-TEAM-SEASON-ID     TO
                       W16-TEAM-SEASON-ID (W16-RX)
               MOVE PT-SOLD-AMOUNT        TO W16-SOLD-AMOUNT (W16-RX)
               MOVE PT-IS-FREE            TO W16-IS-FREE (W16-RX)
               MOVE PT-IS-RTM-USED        TO W16-IS-RTM-USED (W16-RX)
               MOVE PT-WAS-UNSOLD         TO W16-WAS-UNSOLD (W16-RX)
               MOVE PT-IS-MANAGER         TO W16-IS-MANAGER (W16-RX).
       1710-EXIT.
           EXIT.

       1800-LOAD-UNSOLD.
           PERFORM 1810-LOAD-UNSOLD-LOOP
               UNTIL W00-MORE-MASTER = 'NO'.
           MOVE 'YES' TO W00-MORE-MASTER.
       1810-LOAD-UNSOLD-LOOP.
           READ SPL-UNSOLD-IN
               AT END
                   MOVE 'NO' TO W00-MORE-MASTER
                   GO TO 1810-EXIT.
           ADD 1 TO W17-UNSOLD-CT.
           SET W17-UX TO W17-UNSOLD-CT.
           MOVE 'Y'                       TO W17-ROW-ACTIVE (W17-UX).
           MOVE UP-UNSOLD-ID              TO W17-UNSOLD-ID (W17-UX).
           MOVE UP-PLAYER-ID              TO W17-PLAYER-ID (W17-UX).
           MOVE UP-SEASON-ID              TO W17-SEASON-ID (W17-UX).
       1810-EXIT.
           EXIT.

      *  ONE PASS PER INCOMING TRANSACTION - FIND THE TEAM-SEASON,  *
      *  EDIT, POST, RECOMPUTE, RECAP.  SPLCR-1005.                  *
       2000-MAINLINE.
           MOVE 'NO'    TO W00-REJECT-SW.
           MOVE SPACES  TO W00-REJECT-MSG.
           MOVE 0       TO W18-RECOMP-CT.
           PERFORM 2200-FIND-TEAM-SEASON.
           IF W00-REJECT-SW = 'NO'
               PERFORM 2300-EDIT-TRANSACTION THRU 2300-EXIT.
           IF W00-REJECT-SW = 'NO'
               PERFORM 2400-POST-ROSTER-ROW
               PERFORM 2500-RECOMPUTE-TEAM-SEASON.
           PERFORM 2600-PRINT-RECAP THRU 2600-EXIT.
           PERFORM 9100-READ-TRANS.

      *  LOOKS UP THE TARGET TEAM-SEASON BY CODE, THEN ITS SEASON  *
      *  ROW - BOTH FAIL-IF-NOT-FOUND PER SPLCR-1005.               *
       2200-FIND-TEAM-SEASON.
           MOVE 0 TO W20-TARGET-TX.
           SET W14-TX TO 1.
           SEARCH W14-TMSSN-ROW
               AT END
                   MOVE 'YES' TO W00-REJECT-SW
                   MOVE 'TEAM SEASON NOT FOUND' TO W00-REJECT-MSG
                   GO TO 2200-EXIT
               WHEN W14-TEAM-SEASON-CODE (W14-TX) =
                       TR-TEAM-SEASON-CODE
                   SET W20-TARGET-TX TO W14-TX.
           SET W10-SX TO 1.
           SEARCH W10-SEASON-ROW
               AT END
                   MOVE 'YES' TO W00-REJECT-SW
                   MOVE 'SEASON NOT FOUND FOR TEAM SEASON' TO
                       W00-REJECT-MSG
               WHEN W10-SEASON-ID (W10-SX) =
                       W14-SEASON-ID (W20-TARGET-TX)
                   CONTINUE.
       2200-EXIT.
           EXIT.

      *  ORDERED VALIDATION - RTM CAP, FREE CAP, PLAYER LOOKUP,    *
      *  THEN THE FOUR SOLD-AMOUNT CHECKS - GO TO ON FIRST FAILURE *
      *  MATCHES THE OLD SPL-BID EDIT PATTERN THIS SHOP ADOPTED,   *
      *  SEE 2300-X.  ORDER PRESERVED FROM THE RETIRED AUCTION     *
      *  DESK POSTING RUN SO REJECT TEXT MATCHES THE OLD TERMINAL. *
      *  SPLCR-1017/1124.                                            *
       2300-EDIT-TRANSACTION.
           IF TR-IS-RTM-USED-YES
               IF W14-TOTAL-RTM-USED (W20-TARGET-TX) NOT <
                       W10-MAX-RTM-ALLOWED (W10-SX)
                   MOVE 'YES' TO W00-REJECT-SW
                   MOVE 'RTM LIMIT REACHED FOR THIS TEAM' TO
                       W00-REJECT-MSG
                   GO TO 2300-EXIT.
           IF TR-IS-FREE-YES
               IF W14-TOTAL-FREE-USED (W20-TARGET-TX) NOT <
                       W10-MAX-FREE-ALLOWED (W10-SX)
                   MOVE 'YES' TO W00-REJECT-SW
                   MOVE 'FREE LIMIT REACHED FOR THIS TEAM' TO
                       W00-REJECT-MSG
                   GO TO 2300-EXIT.
           PERFORM 2310-FIND-PLAYER.
           IF W00-REJECT-SW = 'YES'
               GO TO 2300-EXIT.
           PERFORM 2320-EDIT-AMOUNT.
       2300-EXIT.
           EXIT.

      *  A BLANK-FILLED TR-SOLD-AMOUNT MEANS THE FRONT END SENT   *
      *  NO AMOUNT AT ALL - NOT NUMERIC CATCHES THAT, SAME IDIOM  *
      *  THE OLD SPL-BID EDIT USED FOR A MISSING FIELD.              *
       2310-FIND-PLAYER.
           MOVE 0 TO W20-PLAYER-TX.
           SET W11-PX TO 1.
           SEARCH W11-PLAYER-ROW
               AT END
                   MOVE 'YES' TO W00-REJECT-SW
                   MOVE 'PLAYER NOT FOUND' TO W00-REJECT-MSG
               WHEN W11-PLAYER-CODE (W11-PX) = TR-PLAYER-CODE
                   SET W20-PLAYER-TX TO W11-PX.

       2320-EDIT-AMOUNT.
           IF TR-SOLD-AMOUNT NOT NUMERIC
               MOVE 'YES' TO W00-REJECT-SW
               MOVE 'SOLD AMOUNT IS REQUIRED' TO W00-REJECT-MSG
           ELSE
               IF TR-IS-FREE-YES
                   IF TR-SOLD-AMOUNT NOT = 0
                       MOVE 'YES' TO W00-REJECT-SW
                       MOVE 'SOLD AMOUNT SHOULD BE ZERO FOR FREE' TO
                           W00-REJECT-MSG
               ELSE
                   IF TR-IS-UNSOLD-YES
                       IF TR-SOLD-AMOUNT NOT =
                               W10-MIN-PLAYER-AMOUNT (W10-SX)
                           MOVE 'YES' TO W00-REJECT-SW
                           MOVE
                             'SOLD AMOUNT SHOULD EQUAL MIN PLAYER AMT'
                               TO W00-REJECT-MSG
                   ELSE
                       PERFORM 2330-EDIT-BASE-AMOUNT.

      *  FINDS THE PLAYER'S TIER TO PULL ITS BASE-AMOUNT FLOOR -   *
      *  A ZERO BASE-AMOUNT MEANS NO FLOOR IS CONFIGURED FOR THAT  *
      *  TIER, SPLCR-1404.                                          *
       2330-EDIT-BASE-AMOUNT.
           MOVE 0 TO W20-LEVEL-TX.
           SET W12-LX TO 1.
           SEARCH W12-PLYRLVL-ROW
               AT END
                   CONTINUE
               WHEN W12-LEVEL-CODE (W12-LX) =
                       W11-PLAYER-LEVEL-CODE (W20-PLAYER-TX)
                   SET W20-LEVEL-TX TO W12-LX.
           IF W20-LEVEL-TX > 0
               IF W12-BASE-AMOUNT (W20-LEVEL-TX) > 0
                   IF TR-SOLD-AMOUNT < W12-BASE-AMOUNT (W20-LEVEL-TX)
                       MOVE 'YES' TO W00-REJECT-SW
                       MOVE
                         'SOLD AMOUNT SHOULD NOT BE LESS THAN BASE AMT'
                           TO W00-REJECT-MSG.

      *  BUILDS THE PLAYER-TEAM KEY, THEN INSERTS/MOVES/UPDATES   *
      *  THE ROSTER ROW AND CLEARS THE UNSOLD-POOL ENTRY IF THIS   *
      *  SALE PLACES A PREVIOUSLY UNSOLD PLAYER.  SPLCR-1213/1124. *
       2400-POST-ROSTER-ROW.
           PERFORM 2405-BUILD-PLAYER-TEAM-CODE.
           IF TR-NEW-SALE
               MOVE 'NO' TO W00-MOVE-SW
               PERFORM 2410-INSERT-ROW
           ELSE
               PERFORM 2415-FIND-EXISTING-ROW
               IF W20-NEW-PLYR-TEAM-CODE NOT =
                       W16-PLAYER-TEAM-CODE (W20-OLD-ROW-TX)
                   MOVE 'YES' TO W00-MOVE-SW
                   PERFORM 2420-MOVE-ROW
               ELSE
                   MOVE 'NO' TO W00-MOVE-SW
                   PERFORM 2430-UPDATE-ROW.
           IF TR-IS-UNSOLD-YES
               PERFORM 2440-CLEAR-UNSOLD.

      *  KEY = PLAYER-CODE || TEAM-SEASON-CODE, TRIMMED, PER THE  *
      *  RECORD LAYOUT NOTE ON SPL-PLYRTM.                          *
       2405-BUILD-PLAYER-TEAM-CODE.
           MOVE 0 TO W21-PLAYER-LEN.
           INSPECT TR-PLAYER-CODE TALLYING W21-PLAYER-LEN
               FOR CHARACTERS BEFORE INITIAL ' '.
           MOVE 0 TO W21-TEAM-SEASON-LEN.
           INSPECT TR-TEAM-SEASON-CODE TALLYING W21-TEAM-SEASON-LEN
               FOR CHARACTERS BEFORE INITIAL ' '.
           MOVE SPACES TO W20-NEW-PLYR-TEAM-CODE.
           STRING TR-PLAYER-CODE (1 : W21-PLAYER-LEN)
                  TR-TEAM-SEASON-CODE (1 : W21-TEAM-SEASON-LEN)
                  DELIMITED BY SIZE
                  INTO W20-NEW-PLYR-TEAM-CODE.

       2415-FIND-EXISTING-ROW.
           MOVE 0 TO W20-OLD-ROW-TX.
           SET W16-RX TO 1.
           SEARCH W16-PLYRTM-ROW
               AT END
                   CONTINUE
               WHEN W16-ROW-IS-ACTIVE (W16-RX)
                   AND W16-PLAYER-TEAM-CODE (W16-RX) =
                       TR-EXISTING-PLYR-TEAM-CODE
                   SET W20-OLD-ROW-TX TO W16-RX.

      *  NEW SALE - APPEND A ROSTER ROW UNDER THE TARGET TEAM-     *
      *  SEASON AND QUEUE IT FOR RECOMPUTE.                          *
       2410-INSERT-ROW.
           ADD 1 TO W16-PLYRTM-CT.
           SET W16-RX TO W16-PLYRTM-CT.
           MOVE 'Y'                       TO W16-ROW-ACTIVE (W16-RX).
           MOVE W20-NEW-PLYR-TEAM-CODE    TO
                   W16-PLAYER-TEAM-CODE (W16-RX).
           MOVE W11-PLAYER-ID (W20-PLAYER-TX) TO
                   W16-PLAYER-ID (W16-RX).
           MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO
                   W16-TEAM-SEASON-ID (W16-RX).
           MOVE TR-SOLD-AMOUNT            TO W16-SOLD-AMOUNT (W16-RX).
           MOVE TR-IS-FREE                TO W16-IS-FREE (W16-RX).
           MOVE TR-IS-RTM-USED            TO W16-IS-RTM-USED (W16-RX).
           MOVE TR-IS-UNSOLD              TO W16-WAS-UNSOLD (W16-RX).
           MOVE TR-IS-MANAGER             TO W16-IS-MANAGER (W16-RX).
           PERFORM 2450-QUEUE-RECOMPUTE.

      *  CROSS-TEAM MOVE - TOMBSTONE THE OLD ROW UNDER ITS OLD     *
      *  TEAM-SEASON, APPEND A NEW ROW UNDER THE NEW ONE, QUEUE    *
      *  BOTH TEAM-SEASONS FOR RECOMPUTE.  SPLCR-1213.              *
       2420-MOVE-ROW.
           SET W18-CX TO 1.
           MOVE W16-TEAM-SEASON-ID (W20-OLD-ROW-TX) TO
                   W18-RECOMP-TEAM-SEASON-ID (1).
           MOVE 1 TO W18-RECOMP-CT.
           MOVE 'N' TO W16-ROW-ACTIVE (W20-OLD-ROW-TX).
           PERFORM 2410-INSERT-ROW.

      *  SAME TEAM-SEASON, AMOUNT/FLAGS CHANGED - UPDATE IN PLACE. *
       2430-UPDATE-ROW.
           MOVE TR-SOLD-AMOUNT   TO W16-SOLD-AMOUNT (W20-OLD-ROW-TX).
           MOVE TR-IS-FREE       TO W16-IS-FREE (W20-OLD-ROW-TX).
           MOVE TR-IS-RTM-USED   TO W16-IS-RTM-USED (W20-OLD-ROW-TX).
           MOVE TR-IS-UNSOLD     TO W16-WAS-UNSOLD (W20-OLD-ROW-TX).
           MOVE TR-IS-MANAGER    TO W16-IS-MANAGER (W20-OLD-ROW-TX).
           PERFORM 2450-QUEUE-RECOMPUTE.

      *  ADDS THE TARGET TEAM-SEASON TO THE RECOMPUTE QUEUE IF IT  *
      *  IS NOT ALREADY THERE.                                      *
       2450-QUEUE-RECOMPUTE.
           SET W18-CX TO 1.
           SEARCH W18-RECOMP-ROW
               AT END
                   ADD 1 TO W18-RECOMP-CT
                   SET W18-CX TO W18-RECOMP-CT
                   MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO
                       W18-RECOMP-TEAM-SEASON-ID (W18-CX)
               WHEN W18-RECOMP-TEAM-SEASON-ID (W18-CX) =
                       W14-TEAM-SEASON-ID (W20-TARGET-TX)
                   CONTINUE.

      *  PLAYER HAS BEEN PLACED - REMOVE THE MATCHING UNSOLD-POOL  *
      *  ROW FOR THIS SEASON/PLAYER.  SPLCR-1124.                    *
       2440-CLEAR-UNSOLD.
           PERFORM 2445-CLEAR-UNSOLD-LOOP
               VARYING W17-UX FROM 1 BY 1
               UNTIL W17-UX > W17-UNSOLD-CT.

       2445-CLEAR-UNSOLD-LOOP.
           IF W17-ROW-IS-ACTIVE (W17-UX)
               AND W17-PLAYER-ID (W17-UX) =
                       W11-PLAYER-ID (W20-PLAYER-TX)
               AND W17-SEASON-ID (W17-UX) =
                       W14-SEASON-ID (W20-TARGET-TX)
                   MOVE 'N' TO W17-ROW-ACTIVE (W17-UX).

      *  FOR EVERY QUEUED TEAM-SEASON, RE-DERIVE ITS TOTALS FROM   *
      *  THE FULL ROSTER - A FULL RE-AGGREGATION, NOT A DELTA, SEE *
      *  SPLCR-1005/1099.                                            *
       2500-RECOMPUTE-TEAM-SEASON.
           PERFORM 2510-RECOMPUTE-ONE
               VARYING W18-CX FROM 1 BY 1
               UNTIL W18-CX > W18-RECOMP-CT.

       2510-RECOMPUTE-ONE.
           PERFORM 2520-FIND-TMSSN-ROW.
           IF W20-TARGET-TX = 0
               GO TO 2510-EXIT.
           PERFORM 2530-RECOMPUTE-TIERS.
           PERFORM 2540-RECOMPUTE-GRAND-TOTALS.
       2510-EXIT.
           EXIT.

       2520-FIND-TMSSN-ROW.
           MOVE 0 TO W20-TARGET-TX.
           SET W14-TX TO 1.
           SEARCH W14-TMSSN-ROW
               AT END
                   CONTINUE
               WHEN W14-TEAM-SEASON-ID (W14-TX) =
                       W18-RECOMP-TEAM-SEASON-ID (W18-CX)
                   SET W20-TARGET-TX TO W14-TX.

      *  CONTROL BREAK BY PLAYER-LEVEL - ONE PASS OVER THE TIER    *
      *  MASTER, ONE ROSTER SCAN PER TIER.  ONLY TIERS WITH AT     *
      *  LEAST ONE ROSTER ROW GET A SPL-TSPL ROW.  SPLCR-1099.      *
       2530-RECOMPUTE-TIERS.
           PERFORM 2531-RECOMPUTE-ONE-TIER
               VARYING W12-LX FROM 1 BY 1
               UNTIL W12-LX > W12-PLYRLVL-CT.

       2531-RECOMPUTE-ONE-TIER.
           MOVE 0 TO W15-TIER-AMT-ACCUM.
           MOVE 0 TO W15-TIER-CNT-ACCUM.
           PERFORM 2532-SCAN-ROSTER-FOR-TIER
               VARYING W16-RX FROM 1 BY 1
               UNTIL W16-RX > W16-PLYRTM-CT.
           IF W15-TIER-CNT-ACCUM > 0
               PERFORM 2533-POST-TIER-ROW.

       2532-SCAN-ROSTER-FOR-TIER.
           IF W16-ROW-IS-ACTIVE (W16-RX)
               AND W16-TEAM-SEASON-ID (W16-RX) =
                       W14-TEAM-SEASON-ID (W20-TARGET-TX)
                   PERFORM 2534-MATCH-ROSTER-LEVEL.

       2534-MATCH-ROSTER-LEVEL.
           SET W11-PX TO 1.
           SEARCH W11-PLAYER-ROW
               AT END
                   CONTINUE
               WHEN W11-PLAYER-ID (W11-PX) = W16-PLAYER-ID (W16-RX)
                   IF W11-PLAYER-LEVEL-CODE (W11-PX) =
                           W12-LEVEL-CODE (W12-LX)
                       ADD W16-SOLD-AMOUNT (W16-RX) TO
                           W15-TIER-AMT-ACCUM
                       ADD 1 TO W15-TIER-CNT-ACCUM.

      *  FINDS THE EXISTING SPL-TSPL ROW FOR (TEAM-SEASON, LEVEL)  *
      *  OR APPENDS A NEW ONE.                                      *
       2533-POST-TIER-ROW.
           SET W15-LX TO 1.
           SEARCH W15-TSPL-ROW
               AT END
                   ADD 1 TO W15-TSPL-CT
                   SET W15-LX TO W15-TSPL-CT
                   MOVE W15-TSPL-CT           TO W15-TSPL-ID (W15-LX)
                   MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO
                       W15-TEAM-SEASON-ID (W15-LX)
                   MOVE W12-LEVEL-ID (W12-LX) TO
                       W15-PLAYER-LEVEL-ID (W15-LX)
               WHEN W15-TEAM-SEASON-ID (W15-LX) =
                       W14-TEAM-SEASON-ID (W20-TARGET-TX)
                   AND W15-PLAYER-LEVEL-ID (W15-LX) =
                       W12-LEVEL-ID (W12-LX)
                   CONTINUE.
           MOVE W15-TIER-AMT-ACCUM TO
                   W15-TOTAL-AMOUNT-SPENT (W15-LX).
           MOVE W15-TIER-CNT-ACCUM TO
                   W15-TOTAL-PLAYER-COUNT (W15-LX).

      *  GRAND TOTALS OVER THE FULL ROSTER OF THE TEAM-SEASON.     *
       2540-RECOMPUTE-GRAND-TOTALS.
           MOVE 0 TO W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX).
           MOVE 0 TO W14-TOTAL-RTM-USED (W20-TARGET-TX).
           MOVE 0 TO W14-TOTAL-FREE-USED (W20-TARGET-TX).
           MOVE 0 TO W14-TOTAL-PLAYER (W20-TARGET-TX).
           PERFORM 2541-SCAN-ROSTER-GRAND
               VARYING W16-RX FROM 1 BY 1
               UNTIL W16-RX > W16-PLYRTM-CT.

       2541-SCAN-ROSTER-GRAND.
           IF W16-ROW-IS-ACTIVE (W16-RX)
               AND W16-TEAM-SEASON-ID (W16-RX) =
                       W14-TEAM-SEASON-ID (W20-TARGET-TX)
                   ADD W16-SOLD-AMOUNT (W16-RX) TO
                       W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX)
                   ADD 1 TO W14-TOTAL-PLAYER (W20-TARGET-TX)
                   IF W16-IS-RTM-USED (W16-RX) = 'Y'
                       ADD 1 TO W14-TOTAL-RTM-USED (W20-TARGET-TX)
                   IF W16-IS-FREE (W16-RX) = 'Y'
                       ADD 1 TO W14-TOTAL-FREE-USED (W20-TARGET-TX).

      *  PLAIN DISPLAY-STYLE RECAP PER TRANSACTION - NO PDF, THAT   *
      *  LOGIC LIVES ELSEWHERE AND IS NOT THIS PROGRAM'S CONCERN.   *
      *  A REJECT GETS ONE STATUS LINE.  A POSTED SALE GETS THE     *
      *  SAME FIGURES THE OLD SQUAD SHEET PRINTED - TEAM/SEASON,    *
      *  BUDGET VS SPENT AND THE MANAGER FLAG, ONE LINE PER TIER    *
      *  WITH ITS SPEND AND HEADCOUNT, THEN THE GRAND TOTAL - ALL   *
      *  PULLED FROM THE W13/W14/W15 TABLES ALREADY IN STORAGE, NO  *
      *  FRESH FILE READ NEEDED.  SPLCR-1433.                        *
       2600-PRINT-RECAP.
           IF W00-REJECT-SW = 'YES'
               PERFORM 2601-PRINT-REJECT-LINE
               GO TO 2600-EXIT.
           PERFORM 2610-PRINT-TEAM-LINE.
           PERFORM 2620-PRINT-BUDGET-LINE.
           PERFORM 2630-PRINT-LEVEL-LINE
               VARYING W15-LX FROM 1 BY 1
               UNTIL W15-LX > W15-TSPL-CT.
           PERFORM 2640-PRINT-TOTAL-LINE.
       2600-EXIT.
           EXIT.

       2601-PRINT-REJECT-LINE.
           MOVE SPACES              TO W22-RECAP-DETAIL.
           MOVE 'REJECTED'          TO W22-STATUS-TX.
           MOVE TR-PLAYER-CODE      TO W22-PLAYER-CODE.
           MOVE TR-TEAM-SEASON-CODE TO W22-TEAM-SEASON-CODE.
           MOVE W00-REJECT-MSG (1 : 38) TO W22-MESSAGE.
           WRITE RECAP-LINE FROM W22-RECAP-DETAIL.

      *  TEAM NAME COMES OFF W13 (LOADED FROM SPL-TEAM SOLELY FOR   *
      *  THIS LINE) - SEASON CODE OFF THE W14 ROW JUST POSTED TO.   *
       2610-PRINT-TEAM-LINE.
           MOVE SPACES TO W23-RECAP-BODY-LINE.
           MOVE 'TEAM' TO W23-LINE-TYPE-CD.
           SET W13-TX TO 1.
           SEARCH W13-TEAM-ROW
               AT END
                   MOVE 'TEAM NOT ON FILE' TO W23-TEAM-NAME
               WHEN W13-TEAM-ID (W13-TX) =
                       W14-TEAM-ID (W20-TARGET-TX)
                   MOVE W13-TEAM-NAME (W13-TX) TO W23-TEAM-NAME.
           MOVE W14-TEAM-SEASON-CODE (W20-TARGET-TX) TO
                   W23-SEASON-CODE.
           WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.

      *  BUDGET LIMIT COMES OFF W10-SX, STILL POSITIONED ON THIS    *
      *  TRANSACTION'S SEASON ROW FROM 2200.  MANAGER FLAG IS A     *
      *  ROSTER SCAN, SAME SHAPE AS 2541-SCAN-ROSTER-GRAND.         *
       2620-PRINT-BUDGET-LINE.
           MOVE SPACES TO W23-RECAP-BODY-LINE.
           MOVE 'BUDG' TO W23-LINE-TYPE-CD.
           MOVE W10-BUDGET-LIMIT (W10-SX)  TO W23-BUDGET-LIMIT.
           MOVE W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX) TO
                   W23-TOTAL-SPENT.
           MOVE 'N' TO W23-HAS-MANAGER.
           PERFORM 2621-SCAN-ROSTER-FOR-MANAGER
               VARYING W16-RX FROM 1 BY 1
               UNTIL W16-RX > W16-PLYRTM-CT.
           WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.

       2621-SCAN-ROSTER-FOR-MANAGER.
           IF W16-ROW-IS-ACTIVE (W16-RX)
               AND W16-TEAM-SEASON-ID (W16-RX) =
                       W14-TEAM-SEASON-ID (W20-TARGET-TX)
               AND W16-IS-MANAGER (W16-RX) = 'Y'
                   MOVE 'Y' TO W23-HAS-MANAGER.

      *  ONE LINE PER TIER ROW SPL-TXNPOST ALREADY HOLDS FOR THIS   *
      *  TEAM-SEASON IN W15 - SKIPS TIERS BELONGING TO OTHER TEAM   *
      *  SEASONS SINCE W15 IS NOT KEPT SORTED BY TEAM-SEASON.       *
       2630-PRINT-LEVEL-LINE.
           IF W15-TEAM-SEASON-ID (W15-LX) =
                   W14-TEAM-SEASON-ID (W20-TARGET-TX)
               MOVE SPACES TO W23-RECAP-BODY-LINE
               MOVE 'LVL ' TO W23-LINE-TYPE-CD
               MOVE W15-PLAYER-LEVEL-ID (W15-LX)   TO W23-LEVEL-ID
               MOVE W15-TOTAL-AMOUNT-SPENT (W15-LX) TO
                       W23-LEVEL-AMOUNT
               MOVE W15-TOTAL-PLAYER-COUNT (W15-LX) TO
                       W23-LEVEL-COUNT
               WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.

       2640-PRINT-TOTAL-LINE.
           MOVE SPACES TO W23-RECAP-BODY-LINE.
           MOVE 'TOT ' TO W23-LINE-TYPE-CD.
           MOVE W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX) TO
                   W23-GRAND-TOTAL.
           WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.

      *  REWRITES SPL-TMSSN, SPL-TSPL, SPL-PLYRTM AND SPL-UNSOLD   *
      *  IN FULL FROM THE UPDATED WORKING TABLES.  SPLCR-1005.      *
       8000-CLOSING.
           OPEN OUTPUT SPL-TMSSN-OUT.
           OPEN OUTPUT SPL-TSPL-OUT.
           OPEN OUTPUT SPL-PLYRTM-OUT.
           OPEN OUTPUT SPL-UNSOLD-OUT.
           PERFORM 8100-WRITE-TMSSN-HEADER.
           PERFORM 8110-WRITE-TMSSN-DETAIL
               VARYING W14-TX FROM 1 BY 1
               UNTIL W14-TX > W14-TMSSN-CT.
           PERFORM 8120-WRITE-TMSSN-TRAILER.
           PERFORM 8200-WRITE-TSPL-DETAIL
               VARYING W15-LX FROM 1 BY 1
               UNTIL W15-LX > W15-TSPL-CT.
           PERFORM 8300-WRITE-PLYRTM-HEADER.
           PERFORM 8310-WRITE-PLYRTM-DETAIL
               VARYING W16-RX FROM 1 BY 1
               UNTIL W16-RX > W16-PLYRTM-CT.
           PERFORM 8320-WRITE-PLYRTM-TRAILER.
           PERFORM 8400-WRITE-UNSOLD-DETAIL
               VARYING W17-UX FROM 1 BY 1
               UNTIL W17-UX > W17-UNSOLD-CT.
           CLOSE SPL-TRANS.
           CLOSE SPL-TMSSN-OUT.
           CLOSE SPL-TSPL-OUT.
           CLOSE SPL-PLYRTM-OUT.
           CLOSE SPL-UNSOLD-OUT.
           CLOSE RECAP-OUT.

       8100-WRITE-TMSSN-HEADER.
           MOVE SPACES TO SPL-TMSSN-OUT-RECORD.
           MOVE 'TSH'          TO SPL-TMSSN-OUT-RECORD (1:3).
           MOVE W01-RUN-YYYY   TO SPL-TMSSN-OUT-RECORD (9:4).
           MOVE W01-RUN-MM     TO SPL-TMSSN-OUT-RECORD (13:2).
           MOVE W01-RUN-DD     TO SPL-TMSSN-OUT-RECORD (15:2).
           MOVE W01-RUN-SEASON-CODE TO
                   SPL-TMSSN-OUT-RECORD (17:10).
           WRITE SPL-TMSSN-OUT-RECORD.

       8110-WRITE-TMSSN-DETAIL.
           MOVE SPACES TO SPL-TMSSN-OUT-RECORD.
           MOVE 'TSD'          TO SPL-TMSSN-OUT-RECORD (1:3).
           MOVE W14-TEAM-SEASON-ID (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (9:6).
           MOVE W14-TEAM-SEASON-CODE (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (15:20).
           MOVE W14-TEAM-ID (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (35:6).
           MOVE W14-SEASON-ID (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (41:6).
           MOVE W14-TOTAL-AMOUNT-SPENT (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (47:12).
           MOVE W14-TOTAL-RTM-USED (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (59:2).
           MOVE W14-TOTAL-FREE-USED (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (61:2).
           MOVE W14-TOTAL-PLAYER (W14-TX) TO
                   SPL-TMSSN-OUT-RECORD (63:3).
           WRITE SPL-TMSSN-OUT-RECORD.

       8120-WRITE-TMSSN-TRAILER.
           MOVE SPACES TO SPL-TMSSN-OUT-RECORD.
           MOVE 'TST'          TO SPL-TMSSN-OUT-RECORD (1:3).
           MOVE W14-TMSSN-CT   TO SPL-TMSSN-OUT-RECORD (9:5).
           WRITE SPL-TMSSN-OUT-RECORD.

       8200-WRITE-TSPL-DETAIL.
           MOVE SPACES TO SPL-TSPL-OUT-RECORD.
           MOVE W15-TSPL-ID (W15-LX)          TO
                   SPL-TSPL-OUT-RECORD (1:6).
           MOVE W15-TEAM-SEASON-ID (W15-LX)   TO
                   SPL-TSPL-OUT-RECORD (7:6).
           MOVE W15-PLAYER-LEVEL-ID (W15-LX)  TO
                   SPL-TSPL-OUT-RECORD (13:6).
           MOVE W15-TOTAL-AMOUNT-SPENT (W15-LX) TO
                   SPL-TSPL-OUT-RECORD (19:12).
           MOVE W15-TOTAL-PLAYER-COUNT (W15-LX) TO
                   SPL-TSPL-OUT-RECORD (31:3).
           WRITE SPL-TSPL-OUT-RECORD.

       8300-WRITE-PLYRTM-HEADER.
           MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.
           MOVE 'H'            TO SPL-PLYRTM-OUT-RECORD (1:1).
           MOVE W01-RUN-YYYY   TO SPL-PLYRTM-OUT-RECORD (2:4).
           MOVE W01-RUN-MM     TO SPL-PLYRTM-OUT-RECORD (6:2).
           MOVE W01-RUN-DD     TO SPL-PLYRTM-OUT-RECORD (8:2).
           MOVE W01-RUN-SEASON-CODE       TO
                   SPL-PLYRTM-OUT-RECORD (10:10).
           WRITE SPL-PLYRTM-OUT-RECORD.

       8310-WRITE-PLYRTM-DETAIL.
           IF W16-ROW-IS-ACTIVE (W16-RX)
               PERFORM 8315-WRITE-ONE-PLYRTM-ROW.

       8315-WRITE-ONE-PLYRTM-ROW.
           MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.
           MOVE 'D'            TO SPL-PLYRTM-OUT-RECORD (1:1).
           MOVE W16-PLAYER-TEAM-CODE (W16-RX) TO
                   SPL-PLYRTM-OUT-RECORD (2:20).
           MOVE W16-PLAYER-ID (W16-RX)    TO
                   SPL-PLYRTM-OUT-RECORD (22:6).
           MOVE W16-TEAM-SEASON-ID (W16-RX) TO
                   SPL-PLYRTM-OUT-RECORD (28:6).
           MOVE W16-SOLD-AMOUNT (W16-RX)  TO
                   SPL-PLYRTM-OUT-RECORD (34:9).
           MOVE W16-IS-FREE (W16-RX)      TO
                   SPL-PLYRTM-OUT-RECORD (43:1).
           MOVE W16-IS-RTM-USED (W16-RX)  TO
                   SPL-PLYRTM-OUT-RECORD (44:1).
           MOVE W16-WAS-UNSOLD (W16-RX)   TO
                   SPL-PLYRTM-OUT-RECORD (45:1).
           MOVE W16-IS-MANAGER (W16-RX)   TO
                   SPL-PLYRTM-OUT-RECORD (46:1).
           WRITE SPL-PLYRTM-OUT-RECORD.

       8320-WRITE-PLYRTM-TRAILER.
           MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.
           MOVE 'T'            TO SPL-PLYRTM-OUT-RECORD (1:1).
           MOVE W16-PLYRTM-CT             TO
                   SPL-PLYRTM-OUT-RECORD (2:6).
           WRITE SPL-PLYRTM-OUT-RECORD.

       8400-WRITE-UNSOLD-DETAIL.
           IF W17-ROW-IS-ACTIVE (W17-UX)
               PERFORM 8410-WRITE-ONE-UNSOLD-ROW.

       8410-WRITE-ONE-UNSOLD-ROW.
           MOVE SPACES TO SPL-UNSOLD-OUT-RECORD.
           MOVE W17-UNSOLD-ID (W17-UX)    TO
                   SPL-UNSOLD-OUT-RECORD (1:6).
           MOVE W17-PLAYER-ID (W17-UX)    TO
                   SPL-UNSOLD-OUT-RECORD (7:6).
           MOVE W17-SEASON-ID (W17-UX)    TO
                   SPL-UNSOLD-OUT-RECORD (13:6).
           WRITE SPL-UNSOLD-OUT-RECORD.

       9100-READ-TRANS.
           READ SPL-TRANS
               AT END
                   MOVE 'NO' TO W00-MORE-TRANS.
