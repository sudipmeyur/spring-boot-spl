       IDENTIFICATION DIVISION.
       PROGRAM-ID.     SPL-RULEENG.
       AUTHOR.         L M OKONKWO.
       INSTALLATION.   SPL SPORTS DATA CENTER.
       DATE-WRITTEN.   11/03/1989.
       DATE-COMPILED.
       SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
      *****************************************************
      * SPL-RULEENG  -  BUDGET/LIMIT RULE ENGINE          *
      *                                                     *
      * READS SPL-RULE FOR ONE SEASON/CONTEXT, EVALUATES   *
      * EACH ACTIVE ROW'S DB-RULE FORMULA IN PRIORITY ORDER *
      * AGAINST THE CURRENT SPL-TMSSN/SPL-SEASON/SPL-TSPL   *
      * FIGURES, AND PRINTS THE AMOUNT REMAINING UNDER EACH *
      * RULE.  REPLACES THE HARD CODED BUDGET CHECKS THAT   *
      * USED TO LIVE INSIDE THE POSTING JOB ITSELF - SEE    *
      * SPLCR-1126.  RUN AHEAD OF THE AUCTIONEER'S SESSION  *
      * SO THE OPERATOR CAN SEE "AMOUNT LEFT" BEFORE THE    *
      * NEXT SALE IS KEYED, AND RE-RUN ON DEMAND.           *
      *****************************************************
      * CHANGE LOG
      *----------------------------------------------------
      * 11/03/89 LMO SPLCR-1126 ORIGINAL PROGRAM - ONE RULE,
      *              ONE OPERATOR, TEAM.TOTALAMOUNTSPENT
      *              STYLE FORMULAS ONLY.
      * 04/30/92 DRF SPLCR-1214 ADDED NOTATION-MAP EXPANSION
      *              SO PLAYER-LEVEL SHORTHAND (L1., L2.,
      *              ...) CAN APPEAR IN A FORMULA.
      * 02/27/93 DRF SPLCR-1244 ADDED PRIORITY SORT - MORE
      *              THAN ONE RULE CAN NOW APPLY TO A GIVEN
      *              SEASON/CONTEXT, MUST FIRE IN A FIXED
      *              ORDER FOR THE RECAP TO READ SENSIBLY.
      * 06/14/94 DRF SPLCR-1276 ADDED MULTI-TERM SUPPORT IN
      *              3410-RESOLVE-TERM - FORMULAS WITH MORE
      *              THAN ONE +/-/* TERM ON THE LEFT WERE
      *              BEING TRUNCATED AT THE FIRST OPERATOR.
      * 09/09/98 PJS SPLCR-1398 Y2K REVIEW - NO DATE MATH IN
      *              THIS PROGRAM.  CLOSED, NO CHANGE.
      * 03/11/99 PJS SPLCR-1403 REMAINING NOW FLOORED AT
      *              ZERO - RECAP WAS SHOWING A NEGATIVE
      *              "AMOUNT LEFT" FOR TEAMS OVER BUDGET,
      *              CONFUSING THE AUCTIONEER'S TABLE.
      * 10/30/04 TWK SPLCR-1430 ADDED WORKING-STORAGE RECORD
      *              COUNT AND LAYOUT VERSION TAG FOR THE AD
      *              HOC RULE RECAP RE-RUN JOB.  NO LOGIC
      *              CHANGE.
      * 03/15/05 TWK SPLCR-1432 REMOVED ROUNDED FROM THE
      *              3430 TERM MULTIPLY - WAS ROUNDING AN
      *              INTERMEDIATE FACTOR PRODUCT, THROWING
      *              OFF THE FINAL REMAINING BY A PENNY ON
      *              MULTI-TERM FORMULAS.  ONLY 3600 SHOULD
      *              ROUND.
      *----------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       FILE-CONTROL.
           SELECT SPL-RULE ASSIGN TO RULEDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-SEASON ASSIGN TO SEASONDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TMSSN ASSIGN TO TMSSNDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-TSPL ASSIGN TO TSPLDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT SPL-PLYRLVL ASSIGN TO PLVLDD
               ORGANIZATION IS LINE SEQUENTIAL.
           SELECT RECAP-OUT ASSIGN TO RECAPDD
               ORGANIZATION IS LINE SEQUENTIAL.
       DATA DIVISION.
       FILE SECTION.
       FD  SPL-RULE.
       01  SPL-RULE-RECORD.
           05  RU-RECORD-TYPE-CD          PIC X(1).
               88  RU-RECORD-HEADER           VALUE 'H'.
               88  RU-RECORD-DETAIL           VALUE 'D'.
               88  RU-RECORD-TRAILER          VALUE 'T'.
           05  HEADER-RECORD-AREA.
               10  RUH-DESCRIPTION-TX     PIC X(40).
               10  FILLER                 PIC X(2).
               10  RUH-PERIOD-END-DT.
                   15  RUH-PERIOD-END-YYYY-DT
                                          PIC 9(4).
                   15  RUH-PERIOD-END-MM-DT
                                          PIC 9(2).
                   15  RUH-PERIOD-END-DD-DT
                                          PIC 9(2).
               10  FILLER                 PIC X(2).
               10  RUH-WORKORDER-NBR-ID   PIC X(8).
               10  FILLER                 PIC X(2).
               10  RUH-JOB-RUN-CD         PIC X(4).
                   88  RUH-JOB-RUN-TEST       VALUE 'TEST'.
                   88  RUH-JOB-RUN-PROD       VALUE 'PROD'.
               10  FILLER                 PIC X(514).
           05  DETAIL-RECORD-AREA REDEFINES
                   HEADER-RECORD-AREA.
               10  RU-RULE-ID             PIC 9(6).
               10  RU-SEASON-ID           PIC 9(6).
               10  RU-CONTEXT             PIC X(40).
               10  RU-RULE-NAME           PIC X(60).
               10  RU-DB-RULE             PIC X(200).
               10  RU-NOTATION-MAP-CT     PIC 9(1).
               10  RU-NOTATION-MAP OCCURS 5 TIMES.
                   15  RU-NOTATION-PATTERN
                                          PIC X(10).
                   15  RU-NOTATION-REPLACEMENT
                                          PIC X(20).
               10  RU-MAP-NAMES-CT        PIC 9(1).
               10  RU-MAP-NAMES OCCURS 5 TIMES
                                          PIC X(20).
               10  RU-IS-ACTIVE           PIC X(1).
                   88  RU-IS-ACTIVE-YES       VALUE 'Y'.
                   88  RU-IS-ACTIVE-NO        VALUE 'N'.
               10  RU-PRIORITY            PIC 9(3).
               10  FILLER                 PIC X(12).
           05  TRAILER-RECORD-AREA REDEFINES
                   HEADER-RECORD-AREA.
               10  RUT-DESCRIPTION-TX     PIC X(25).
               10  RUT-TOTAL-RECORD-CT    PIC 9(9).
               10  FILLER                 PIC X(546).
       FD  SPL-SEASON.
       01  SPL-SEASON-RECORD.
           05  SS-SEASON-ID               PIC 9(6).
           05  SS-SEASON-CODE             PIC X(10).
           05  SS-SEASON-YEAR             PIC 9(4).
           05  SS-MIN-PLAYER-AMOUNT       PIC S9(7)V99.
           05  SS-BUDGET-LIMIT            PIC S9(9)V99.
           05  SS-MAX-PLAYERS-ALLOWED     PIC 9(3).
           05  SS-MAX-RTM-ALLOWED         PIC 9(2).
           05  SS-MAX-FREE-ALLOWED        PIC 9(2).
           05  FILLER                     PIC X(12).
       FD  SPL-TMSSN.
       01  SPL-TMSSN-RECORD.
           05  TS-RECORD-TYPE-CD          PIC X(3).
               88  TS-RECORD-HEADER           VALUE 'TSH'.
               88  TS-RECORD-DETAIL           VALUE 'TSD'.
               88  TS-RECORD-TRAILER          VALUE 'TST'.
           05  TS-SEQUENCE-NUMBER-ID      PIC 9(5).
           05  DETAIL-RECORD-1-AREA.
               10  TS-TEAM-SEASON-ID      PIC 9(6).
               10  TS-TEAM-SEASON-CODE    PIC X(20).
               10  TS-TEAM-ID             PIC 9(6).
               10  TS-SEASON-ID           PIC 9(6).
               10  TS-TOTAL-AMOUNT-SPENT  PIC S9(9)V99.
               10  TS-TOTAL-RTM-USED      PIC 9(2).
               10  TS-TOTAL-FREE-USED     PIC 9(2).
               10  TS-TOTAL-PLAYER        PIC 9(3).
               10  FILLER                 PIC X(14).
           05  HEADER-RECORD-AREA REDEFINES
                   DETAIL-RECORD-1-AREA.
               10  TSH-RUN-DTE.
                   15  TSH-RUN-YYYY-DT    PIC 9(4).
                   15  TSH-RUN-MM-DT      PIC 9(2).
                   15  TSH-RUN-DD-DT      PIC 9(2).
               10  TSH-SEASON-CODE        PIC X(10).
               10  FILLER                 PIC X(38).
           05  TRAILER-RECORD-AREA REDEFINES
                   DETAIL-RECORD-1-AREA.
               10  TST-RECORD-COUNT       PIC 9(5).
               10  FILLER                 PIC X(51).
           05  CARRY-FORWARD-AREA REDEFINES
                   DETAIL-RECORD-1-AREA.
               10  TSX-PRIOR-SEASON-ID    PIC 9(6).
               10  TSX-PRIOR-TOTAL-AMOUNT-SPENT
                                          PIC S9(9)V99.
               10  FILLER                 PIC X(39).
       FD  SPL-TSPL.
       01  SPL-TSPL-RECORD.
           05  TL-TSPL-ID                 PIC 9(6).
           05  TL-TEAM-SEASON-ID          PIC 9(6).
           05  TL-PLAYER-LEVEL-ID         PIC 9(6).
           05  TL-TOTAL-AMOUNT-SPENT      PIC S9(9)V99.
           05  TL-TOTAL-PLAYER-COUNT      PIC 9(3).
           05  FILLER                     PIC X(8).
       FD  SPL-PLYRLVL.
       01  SPL-PLYRLVL-RECORD.
           05  PL-PLAYER-LEVEL-ID         PIC 9(6).
           05  PL-PLAYER-LEVEL-CODE       PIC X(10).
           05  PL-PLAYER-LEVEL-NAME       PIC X(30).
           05  PL-BASE-AMOUNT             PIC S9(7)V99.
           05  PL-IS-FREE                 PIC X(1).
               88  PL-IS-FREE-YES             VALUE 'Y'.
               88  PL-IS-FREE-NO              VALUE 'N'.
           05  PL-IS-RANDOM-TEAM-SELECTION PIC X(1).
               88  PL-RANDOM-SELECT-YES       VALUE 'Y'.
               88  PL-RANDOM-SELECT-NO        VALUE 'N'.
           05  FILLER                     PIC X(15).
       FD  RECAP-OUT
           LABEL RECORD IS OMITTED.
       01  RECAP-LINE                     PIC X(80).
       WORKING-STORAGE SECTION.
      *  ADDED SPLCR-1430 FOR THE AD HOC RULE RECAP RE-RUN JOB    *
       77  W00-RECAP-RUN-CT       PIC 9(5) COMP VALUE ZERO.
       77  W00-LAYOUT-VERSION     PIC X(4)      VALUE 'V1.0'.
       01  W00-SWITCHES.
           05  W00-MORE-RULES         PIC X(3)    VALUE 'YES'.
           05  W00-MORE-TMSSN         PIC X(3)    VALUE 'YES'.
           05  W00-MORE-TSPL          PIC X(3)    VALUE 'YES'.
           05  W00-MORE-PLYRLVL       PIC X(3)    VALUE 'YES'.
           05  W00-FOUND-SW           PIC X(3)    VALUE 'NO'.
      *  RUN PARAMETERS - THE SEASON/CONTEXT THIS RUN EVALUATES  *
       01  W01-PARM-AREA.
           05  W01-RUN-SEASON-ID      PIC 9(6)    VALUE 100001.
           05  W01-RUN-CONTEXT        PIC X(40)
               VALUE 'PLAYER_BUDGET_VALIDATION'.
           05  W01-RUN-TEAM-SEASON-ID PIC 9(6)    VALUE 200001.
      *  IN-MEMORY RULE TABLE - ONE ROW PER ACTIVE RULE FOR THE  *
      *  RUN SEASON/CONTEXT, LOADED FULL AND HAND-SORTED BY      *
      *  PRIORITY (2100-RULE-SORT) SINCE THE FILE HAS NO INDEX.  *
       01  W02-RULE-TABLE.
           05  W02-RULE-CT            PIC 9(3) COMP VALUE 0.
           05  W02-RULE-ROW OCCURS 50 TIMES
                   INDEXED BY W02-RX.
               10  W02-RULE-ID        PIC 9(6).
               10  W02-RULE-NAME      PIC X(60).
               10  W02-DB-RULE        PIC X(200).
               10  W02-NOTATION-MAP-CT
                                      PIC 9(1).
               10  W02-NOTATION-MAP OCCURS 5 TIMES.
                   15  W02-NOTATION-PATTERN
                                      PIC X(10).
                   15  W02-NOTATION-REPLACEMENT
                                      PIC X(20).
               10  W02-PRIORITY       PIC 9(3).
      *  TEAM-SEASON AND SEASON FIGURES FOR THE RUN TEAM-SEASON,  *
      *  READ INTO WORKING STORAGE ONCE AND USED FOR EVERY RULE.  *
       01  W03-TEAM-SEASON-CTX.
           05  W03-TS-FOUND-SW        PIC X(3)    VALUE 'NO'.
           05  W03-TOTAL-AMOUNT-SPENT PIC S9(9)V99 VALUE 0.
           05  W03-TOTAL-RTM-USED     PIC 9(2)    VALUE 0.
           05  W03-TOTAL-FREE-USED    PIC 9(2)    VALUE 0.
           05  W03-TOTAL-PLAYER       PIC 9(3)    VALUE 0.
       01  W04-SEASON-CTX.
           05  W04-MIN-PLAYER-AMOUNT  PIC S9(7)V99 VALUE 0.
           05  W04-BUDGET-LIMIT       PIC S9(9)V99 VALUE 0.
           05  W04-MAX-PLAYERS-ALLOWED
                                      PIC 9(3)    VALUE 0.
           05  W04-MAX-RTM-ALLOWED    PIC 9(2)    VALUE 0.
           05  W04-MAX-FREE-ALLOWED   PIC 9(2)    VALUE 0.
      *  PER-PLAYER-LEVEL TOTALS FOR THE RUN TEAM-SEASON, KEYED   *
      *  BY PLAYER-LEVEL-CODE SO A FORMULA TERM LIKE L1. CAN BE   *
      *  SEARCHED AFTER NOTATION-MAP EXPANDS IT TO PLAYERLEVELS.  *
       01  W05-LEVEL-TABLE.
           05  W05-LEVEL-CT           PIC 9(3) COMP VALUE 0.
           05  W05-LEVEL-ROW OCCURS 30 TIMES
                   INDEXED BY W05-LX.
               10  W05-LEVEL-CODE     PIC X(10).
               10  W05-LEVEL-ID       PIC 9(6).
               10  W05-LEVEL-AMOUNT-SPENT
                                      PIC S9(9)V99.
               10  W05-LEVEL-PLAYER-COUNT
                                      PIC 9(3).
      *  FORMULA-PARSING WORK AREA - REBUILT FOR EACH RULE  *
       01  W06-FORMULA-AREA.
           05  W06-EXPANDED-RULE      PIC X(200).
           05  W06-LEFT-SIDE          PIC X(200).
           05  W06-OPERATOR-CD        PIC X(2).
               88  W06-OP-IS-LE           VALUE '<='.
               88  W06-OP-IS-GE           VALUE '>='.
               88  W06-OP-IS-LT           VALUE '< '.
               88  W06-OP-IS-GT           VALUE '> '.
               88  W06-OP-IS-EQ           VALUE '= ' '=='.
           05  W06-THRESHOLD          PIC S9(9)V99.
           05  W06-ADJ-THRESHOLD      PIC S9(9)V99.
           05  W06-SPLIT-POS          PIC 9(3) COMP VALUE 0.
           05  W06-OP-LEN             PIC 9(1) COMP VALUE 0.
           05  W06-REMAINING-RAW      PIC S9(9)V99.
           05  W06-REMAINING          PIC S9(9)V99.
      *  TERM-BY-TERM RESOLUTION OF W06-LEFT-SIDE  *
       01  W07-TERM-AREA.
           05  W07-TERM-CT            PIC 9(3) COMP VALUE 0.
           05  W07-TERM-SUBSCR        PIC 9(3) COMP VALUE 0.
           05  W07-TERM-ROW OCCURS 10 TIMES
                   INDEXED BY W07-TX.
               10  W07-TERM-SIGN      PIC X(1).
               10  W07-TERM-TEXT      PIC X(60).
           05  W07-CURRENT-TOTAL      PIC S9(9)V99.
           05  W07-TERM-VALUE         PIC S9(9)V99.
           05  W07-SCAN-POS           PIC 9(3) COMP VALUE 1.
           05  W07-SCAN-START         PIC 9(3) COMP VALUE 1.
           05  W07-SCAN-CHAR          PIC X(1).
           05  W07-SCAN-LEN           PIC 9(3) COMP VALUE 0.
           05  W07-PAREN-DEPTH        PIC 9(2) COMP VALUE 0.
      *  MULTIPLICATION SUB-TERMS INSIDE ONE +/- TERM  *
       01  W08-MULT-AREA.
           05  W08-MULT-VALUE         PIC S9(9)V99.
           05  W08-FACTOR-VALUE       PIC S9(9)V99.
           05  W08-FACTOR-TEXT        PIC X(60).
           05  W08-WORK-TERM-TEXT     PIC X(60).
           05  W08-STAR-POS           PIC 9(3) COMP VALUE 0.
           05  W08-SAVE-STAR-POS      PIC 9(3) COMP VALUE 0.
           05  W08-GRP-LEN            PIC 9(3) COMP VALUE 0.
      *  MANUAL TEXT-TO-NUMBER SCRATCH AREA - THIS SHOP'S COMPILER   *
      *  PREDATES THE NUMVAL INTRINSIC, SO A LITERAL LIKE "100" OR   *
      *  "-1" OR "0.01" APPEARING IN A DB-RULE FORMULA IS CONVERTED  *
      *  DIGIT BY DIGIT IN 3450-PARSE-NUMBER-TEXT.                   *
       01  W10-NUMPARSE-AREA.
           05  W10-NUM-TEXT           PIC X(60).
           05  W10-NUM-LEN            PIC 9(3) COMP VALUE 0.
           05  W10-NUM-POS            PIC 9(3) COMP VALUE 1.
           05  W10-NUM-SIGN           PIC S9(1) COMP VALUE 1.
           05  W10-NUM-WHOLE          PIC S9(9) COMP VALUE 0.
           05  W10-NUM-FRAC           PIC S9(2) COMP VALUE 0.
           05  W10-NUM-FRAC-DIGITS    PIC 9(1) COMP VALUE 0.
           05  W10-NUM-SEEN-DOT       PIC X(1) VALUE 'N'.
           05  W10-NUM-CHAR           PIC X(1).
           05  W10-NUM-DIGIT          PIC 9(1).
           05  W10-NUM-RESULT         PIC S9(9)V99.
      *  ONE-ROW SCRATCH SLOT SIZED TO MATCH W02-RULE-ROW, USED AS   *
      *  THE SWAP TEMP IN 2130-SORT-SWAP.                             *
       01  W11-RULE-SWAP-AREA             PIC X(420) VALUE SPACES.
      *  PAREN-COLLAPSE SCRATCH AREA - A GROUPED SUB-EXPRESSION LIKE *
      *  (SEASON.X - TEAM.Y) ONLY NEEDS TO STAY BRACKETED WHEN IT IS *
      *  A MULTIPLICAND - OTHERWISE +/- DOES NOT CARE HOW IT WAS     *
      *  GROUPED, SO 3350-COLLAPSE-PARENS DROPS EVERY PAREN PAIR NOT *
      *  IMMEDIATELY FOLLOWED BY A STAR BEFORE THE TERM SCAN RUNS.   *
      *  SPLCR-1277.                                                  *
       01  W23-PAREN-COLLAPSE-AREA.
           05  W23-SRC-LEN            PIC 9(3) COMP VALUE 0.
           05  W23-OUT-LEN            PIC 9(3) COMP VALUE 0.
           05  W23-SCAN-IX            PIC 9(3) COMP VALUE 1.
           05  W23-SCAN-CHAR          PIC X(1).
           05  W23-STACK-CT           PIC 9(2) COMP VALUE 0.
           05  W23-STACK-ROW OCCURS 20 TIMES
                   INDEXED BY W23-SX.
               10  W23-STACK-POS      PIC 9(3) COMP VALUE 0.
           05  W23-OPEN-POS           PIC 9(3) COMP VALUE 0.
           05  W23-KEEP-FLAG          PIC X(200) VALUE ALL 'K'.
           05  W23-OUT-TEXT           PIC X(200) VALUE SPACES.
      *  GROUPED-FACTOR RESOLUTION AREA - ONE SURVIVING PAREN PAIR   *
      *  WRAPS A FLAT CHAIN OF +/- PATH OR NUMBER FACTORS, NO STAR   *
      *  AND NO FURTHER PARENS LEFT INSIDE IT AFTER THE COLLAPSE.    *
      *  KEPT SEPARATE FROM W07 SO RESOLVING A GROUP FACTOR DOES NOT *
      *  DISTURB THE OUTER TERM SCAN THAT IS STILL IN PROGRESS.      *
       01  W19-GROUP-AREA.
           05  W19-GROUP-TEXT          PIC X(200).
           05  W19-GROUP-TOTAL         PIC S9(9)V99.
           05  W19-TERM-CT             PIC 9(2) COMP VALUE 0.
           05  W19-TERM-SUBSCR         PIC 9(2) COMP VALUE 0.
           05  W19-SCAN-START          PIC 9(3) COMP VALUE 1.
           05  W19-SCAN-CHAR           PIC X(1).
           05  W19-SCAN-LEN            PIC 9(3) COMP VALUE 0.
           05  W19-TERM-ROW OCCURS 10 TIMES
                   INDEXED BY W19-TX.
               10  W19-TERM-SIGN       PIC X(1).
               10  W19-TERM-TEXT       PIC X(60).
       01  W09-RECAP-DETAIL.
           05  FILLER                 PIC X(4)    VALUE 'RULE'.
           05  W09-RULE-NAME          PIC X(60).
           05  FILLER                 PIC X(1)    VALUE SPACE.
           05  W09-REMAINING-ED       PIC Z,ZZZ,ZZ9.99-.
           05  FILLER                 PIC X(9)    VALUE SPACE.
       PROCEDURE DIVISION.
       0000-MAIN.
           PERFORM 1000-INIT.
           PERFORM 2000-LOAD-RULES.
           PERFORM 2100-RULE-SORT.
           PERFORM 3000-LOAD-CONTEXT.
           PERFORM 3100-EVAL-RULES
               VARYING W02-RX FROM 1 BY 1
               UNTIL W02-RX > W02-RULE-CT.
           PERFORM 8000-CLOSING.
           STOP RUN.

       1000-INIT.
           OPEN INPUT SPL-RULE.
           OPEN INPUT SPL-SEASON.
           OPEN INPUT SPL-TMSSN.
           OPEN INPUT SPL-TSPL.
           OPEN INPUT SPL-PLYRLVL.
           OPEN OUTPUT RECAP-OUT.

      *  READS THE FULL SPL-RULE FILE, KEEPING ONLY THE DETAIL   *
      *  ROWS THAT MATCH THE RUN SEASON/CONTEXT AND ARE ACTIVE.  *
      *  SPLCR-1126.                                              *
       2000-LOAD-RULES.
           PERFORM 9100-READ-RULE.
           PERFORM 2010-LOAD-RULES-LOOP
               UNTIL W00-MORE-RULES = 'NO'.

       2010-LOAD-RULES-LOOP.
           IF RU-RECORD-DETAIL
               AND RU-SEASON-ID = W01-RUN-SEASON-ID
               AND RU-CONTEXT = W01-RUN-CONTEXT
               AND RU-IS-ACTIVE-YES
                   PERFORM 2020-ADD-RULE-ROW.
           PERFORM 9100-READ-RULE.

      *  ADDS ONE VALIDATED RULE TO THE IN-MEMORY TABLE - SILENTLY *
      *  DROPS ANY ROW PAST THE 50-RULE TABLE CAPACITY, SEE PJS.   *
       2020-ADD-RULE-ROW.
           IF W02-RULE-CT >= 50
               GO TO 2020-EXIT.
           ADD 1 TO W02-RULE-CT.
           SET W02-RX TO W02-RULE-CT.
           MOVE RU-RULE-ID          TO W02-RULE-ID (W02-RX).
           MOVE RU-RULE-NAME        TO W02-RULE-NAME (W02-RX).
           MOVE RU-DB-RULE          TO W02-DB-RULE (W02-RX).
           MOVE RU-NOTATION-MAP-CT  TO W02-NOTATION-MAP-CT (W02-RX).
           MOVE RU-NOTATION-MAP     TO W02-NOTATION-MAP (W02-RX).
           MOVE RU-PRIORITY         TO W02-PRIORITY (W02-RX).
       2020-EXIT.
           EXIT.

      *  SORTS THE SMALL IN-MEMORY RULE TABLE INTO ASCENDING       *
      *  PRIORITY ORDER - A STRAIGHT BUBBLE PASS, THE TABLE NEVER  *
      *  HOLDS MORE THAN A HANDFUL OF RULES PER CONTEXT.  SPLCR-   *
      *  1244.                                                     *
       2100-RULE-SORT.
           IF W02-RULE-CT < 2
               GO TO 2100-EXIT.
           PERFORM 2110-SORT-PASS
               VARYING W07-TERM-CT FROM 1 BY 1
               UNTIL W07-TERM-CT >= W02-RULE-CT.
       2100-EXIT.
           EXIT.

       2110-SORT-PASS.
           PERFORM 2120-SORT-COMPARE
               VARYING W02-RX FROM 1 BY 1
               UNTIL W02-RX >= W02-RULE-CT.

       2120-SORT-COMPARE.
           SET W07-TX TO W02-RX.
           SET W07-TX UP BY 1.
           IF W02-PRIORITY (W02-RX) > W02-PRIORITY (W07-TX)
               PERFORM 2130-SORT-SWAP.

       2130-SORT-SWAP.
           MOVE W02-RULE-ROW (W07-TX) TO W11-RULE-SWAP-AREA.
           MOVE W02-RULE-ROW (W02-RX) TO W02-RULE-ROW (W07-TX).
           MOVE W11-RULE-SWAP-AREA    TO W02-RULE-ROW (W02-RX).

      *  LOADS THE TEAM-SEASON, SEASON AND PER-LEVEL FIGURES     *
      *  THE RULE FORMULAS ARE EVALUATED AGAINST.                *
       3000-LOAD-CONTEXT.
           PERFORM 9200-READ-TMSSN.
           PERFORM 3010-FIND-TMSSN-LOOP
               UNTIL W00-MORE-TMSSN = 'NO'
                  OR W03-TS-FOUND-SW = 'YES'.
           PERFORM 9300-READ-TSPL
               UNTIL W00-MORE-TSPL = 'NO'.
           PERFORM 9400-READ-PLYRLVL.
           PERFORM 3020-LOAD-SEASON.

       3010-FIND-TMSSN-LOOP.
           IF TS-RECORD-DETAIL
               AND TS-TEAM-SEASON-ID = W01-RUN-TEAM-SEASON-ID
                   MOVE TS-TOTAL-AMOUNT-SPENT TO W03-TOTAL-AMOUNT-SPENT
                   MOVE TS-TOTAL-RTM-USED     TO W03-TOTAL-RTM-USED
                   MOVE TS-TOTAL-FREE-USED    TO W03-TOTAL-FREE-USED
                   MOVE TS-TOTAL-PLAYER       TO W03-TOTAL-PLAYER
                   MOVE 'YES'                 TO W03-TS-FOUND-SW.
           IF W03-TS-FOUND-SW = 'NO'
               PERFORM 9200-READ-TMSSN.

      *  BUILDS THE PLAYER-LEVEL TABLE FROM SPL-TSPL, ONE ROW PER *
      *  LEVEL PRESENT AGAINST THE RUN TEAM-SEASON.               *
       9300-READ-TSPL.
           READ SPL-TSPL
               AT END
                   MOVE 'NO' TO W00-MORE-TSPL
                   GO TO 9300-EXIT.
           IF TL-TEAM-SEASON-ID = W01-RUN-TEAM-SEASON-ID
               ADD 1 TO W05-LEVEL-CT
               SET W05-LX TO W05-LEVEL-CT
               MOVE TL-PLAYER-LEVEL-ID       TO W05-LEVEL-ID (W05-LX)
               MOVE TL-TOTAL-AMOUNT-SPENT    TO
                       W05-LEVEL-AMOUNT-SPENT (W05-LX)
               MOVE TL-TOTAL-PLAYER-COUNT    TO
                       W05-LEVEL-PLAYER-COUNT (W05-LX).
       9300-EXIT.
           EXIT.

      *  MATCHES EACH PLAYER-LEVEL ROW TO ITS LEVEL-CODE FOR THE  *
      *  NOTATION-MAP LOOKUP (L1, L2, ...).                       *
       9400-READ-PLYRLVL.
           PERFORM 9410-READ-PLYRLVL-LOOP
               UNTIL W00-MORE-PLYRLVL = 'NO'.

       9410-READ-PLYRLVL-LOOP.
           READ SPL-PLYRLVL
               AT END
                   MOVE 'NO' TO W00-MORE-PLYRLVL
                   GO TO 9410-EXIT.
           PERFORM 9420-MATCH-LEVEL-CODE
               VARYING W05-LX FROM 1 BY 1
               UNTIL W05-LX > W05-LEVEL-CT.
       9410-EXIT.
           EXIT.

       9420-MATCH-LEVEL-CODE.
           IF W05-LEVEL-ID (W05-LX) = PL-PLAYER-LEVEL-ID
               MOVE PL-PLAYER-LEVEL-CODE TO W05-LEVEL-CODE (W05-LX).

      *  LOADS THE SEASON MASTER ROW FOR THE RUN SEASON - SEASON  *
      *  ID IS CARRIED ON THE RULE, NOT LOOKED UP BY CODE HERE.   *
       3020-LOAD-SEASON.
           PERFORM 9500-READ-SEASON-LOOP
               UNTIL SS-SEASON-ID = W01-RUN-SEASON-ID
                  OR W00-MORE-TMSSN = 'NO'.
           MOVE SS-MIN-PLAYER-AMOUNT      TO W04-MIN-PLAYER-AMOUNT.
           MOVE SS-BUDGET-LIMIT           TO W04-BUDGET-LIMIT.
           MOVE SS-MAX-PLAYERS-ALLOWED    TO W04-MAX-PLAYERS-ALLOWED.
           MOVE SS-MAX-RTM-ALLOWED        TO W04-MAX-RTM-ALLOWED.
           MOVE SS-MAX-FREE-ALLOWED       TO W04-MAX-FREE-ALLOWED.

       9500-READ-SEASON-LOOP.
           READ SPL-SEASON
               AT END
                   MOVE 'NO' TO W00-MORE-TMSSN.

      *  EVALUATES ONE RULE ROW - EXPAND, SPLIT, RESOLVE, ADJUST,  *
      *  COMPUTE REMAINING, WRITE THE RECAP LINE.  SPLCR-1126.     *
       3100-EVAL-RULES.
           PERFORM 3200-EXPAND-NOTATION.
           PERFORM 3300-SPLIT-FORMULA.
           PERFORM 3350-COLLAPSE-PARENS.
           PERFORM 3400-RESOLVE-TOTAL.
           PERFORM 3500-ADJUST-THRESHOLD.
           PERFORM 3600-COMPUTE-REMAINING.
           PERFORM 3700-WRITE-RECAP.

      *  EXPANDS SHORTHAND LEFT-HAND TOKENS USING THE RULE'S OWN   *
      *  NOTATION-MAP - "L1." BECOMES "PLAYERLEVELS.L1." IN THIS   *
      *  SHOP, THE ONLY PATTERN/REPLACEMENT PAIR EVER CONFIGURED.  *
      *  SPLCR-1214.                                                *
       3200-EXPAND-NOTATION.
           MOVE W02-DB-RULE (W02-RX) TO W06-EXPANDED-RULE.
           IF W02-NOTATION-MAP-CT (W02-RX) = ZERO
               GO TO 3200-EXIT.
           PERFORM 3210-EXPAND-ONE-PATTERN
               VARYING W07-TERM-CT FROM 1 BY 1
               UNTIL W07-TERM-CT > W02-NOTATION-MAP-CT (W02-RX).
       3200-EXIT.
           EXIT.

       3210-EXPAND-ONE-PATTERN.
           SET W07-TX TO W07-TERM-CT.
           MOVE W02-NOTATION-PATTERN (W02-RX W07-TX)
                                          TO W07-TERM-TEXT (1).
           INSPECT W06-EXPANDED-RULE
               REPLACING FIRST W07-TERM-TEXT (1)
                   BY W02-NOTATION-REPLACEMENT (W02-RX W07-TX).

      *  SPLITS THE EXPANDED FORMULA INTO LEFT-SIDE / OPERATOR /  *
      *  THRESHOLD AT THE FIRST OF <= >= < > = == - CHECKED IN    *
      *  THAT ORDER SO <= IS NEVER MIS-SPLIT AS <.  SPLCR-1126.   *
       3300-SPLIT-FORMULA.
           MOVE ZERO TO W06-SPLIT-POS.
           INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS
               FOR CHARACTERS BEFORE INITIAL '<='.
           IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE
               MOVE '<=' TO W06-OPERATOR-CD
               MOVE 2    TO W06-OP-LEN
               ADD 1     TO W06-SPLIT-POS
               GO TO 3300-SPLIT-DONE.
           MOVE ZERO TO W06-SPLIT-POS.
           INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS
               FOR CHARACTERS BEFORE INITIAL '>='.
           IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE
               MOVE '>=' TO W06-OPERATOR-CD
               MOVE 2    TO W06-OP-LEN
               ADD 1     TO W06-SPLIT-POS
               GO TO 3300-SPLIT-DONE.
           MOVE ZERO TO W06-SPLIT-POS.
           INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS
               FOR CHARACTERS BEFORE INITIAL '<'.
           IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE
               MOVE '< ' TO W06-OPERATOR-CD
               MOVE 1    TO W06-OP-LEN
               ADD 1     TO W06-SPLIT-POS
               GO TO 3300-SPLIT-DONE.
           MOVE ZERO TO W06-SPLIT-POS.
           INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS
               FOR CHARACTERS BEFORE INITIAL '>'.
           IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE
               MOVE '> ' TO W06-OPERATOR-CD
               MOVE 1    TO W06-OP-LEN
               ADD 1     TO W06-SPLIT-POS
               GO TO 3300-SPLIT-DONE.
           MOVE ZERO TO W06-SPLIT-POS.
           INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS
               FOR CHARACTERS BEFORE INITIAL '='.
           MOVE '= ' TO W06-OPERATOR-CD.
           MOVE 1    TO W06-OP-LEN.
           ADD 1     TO W06-SPLIT-POS.
       3300-SPLIT-DONE.
           MOVE SPACES TO W06-LEFT-SIDE.
           IF W06-SPLIT-POS > 1
               MOVE W06-EXPANDED-RULE (1 : W06-SPLIT-POS - 1)
                                          TO W06-LEFT-SIDE.
           MOVE SPACES TO W10-NUM-TEXT.
           MOVE W06-EXPANDED-RULE (W06-SPLIT-POS + W06-OP-LEN : )
                                          TO W10-NUM-TEXT.
           PERFORM 3450-PARSE-NUMBER-TEXT.
           MOVE W10-NUM-RESULT TO W06-THRESHOLD.

      *  DROPS EVERY PAREN PAIR IN W06-LEFT-SIDE EXCEPT ONE THAT IS *
      *  IMMEDIATELY FOLLOWED BY A STAR - A GROUPED SUB-EXPRESSION  *
      *  ONLY HAS TO STAY BRACKETED WHEN IT FEEDS A MULTIPLICATION, *
      *  SINCE +/- GIVES THE SAME RESULT NO MATTER HOW ITS OWN      *
      *  OPERANDS WERE GROUPED.  FIRST PASS FINDS EACH MATCHED PAIR *
      *  AND FLAGS IT KEEP/DROP, SECOND PASS COPIES THE SURVIVORS.  *
      *  SPLCR-1277.                                                  *
       3350-COLLAPSE-PARENS.
           MOVE ALL 'K' TO W23-KEEP-FLAG.
           MOVE 0 TO W23-STACK-CT.
           MOVE 0 TO W23-SRC-LEN.
           INSPECT W06-LEFT-SIDE TALLYING W23-SRC-LEN
               FOR CHARACTERS BEFORE INITIAL ' '.
           IF W23-SRC-LEN = 0
               MOVE LENGTH OF W06-LEFT-SIDE TO W23-SRC-LEN.
           PERFORM 3351-SCAN-FOR-PAIRS
               VARYING W23-SCAN-IX FROM 1 BY 1
               UNTIL W23-SCAN-IX > W23-SRC-LEN.
           MOVE SPACES TO W23-OUT-TEXT.
           MOVE 0 TO W23-OUT-LEN.
           PERFORM 3353-COPY-SURVIVOR
               VARYING W23-SCAN-IX FROM 1 BY 1
               UNTIL W23-SCAN-IX > W23-SRC-LEN.
           MOVE W23-OUT-TEXT TO W06-LEFT-SIDE.

       3351-SCAN-FOR-PAIRS.
           MOVE W06-LEFT-SIDE (W23-SCAN-IX : 1) TO W23-SCAN-CHAR.
           IF W23-SCAN-CHAR = '('
               ADD 1 TO W23-STACK-CT
               SET W23-SX TO W23-STACK-CT
               MOVE W23-SCAN-IX TO W23-STACK-POS (W23-SX)
           ELSE
               IF W23-SCAN-CHAR = ')'
                   PERFORM 3352-CLOSE-PAIR.

      *  A PAIR SURVIVES ONLY WHEN THE CHARACTER RIGHT AFTER ITS    *
      *  CLOSE PAREN IS A STAR - THE FORMULA GRAMMAR CARRIES NO     *
      *  SPACES, SO THE NEXT POSITION IS ALWAYS THE NEXT TOKEN.     *
       3352-CLOSE-PAIR.
           SET W23-SX TO W23-STACK-CT.
           MOVE W23-STACK-POS (W23-SX) TO W23-OPEN-POS.
           SUBTRACT 1 FROM W23-STACK-CT.
           IF W23-SCAN-IX < W23-SRC-LEN
               AND W06-LEFT-SIDE (W23-SCAN-IX + 1 : 1) = '*'
                   CONTINUE
           ELSE
               MOVE 'D' TO W23-KEEP-FLAG (W23-OPEN-POS : 1)
               MOVE 'D' TO W23-KEEP-FLAG (W23-SCAN-IX : 1).

       3353-COPY-SURVIVOR.
           IF W23-KEEP-FLAG (W23-SCAN-IX : 1) NOT = 'D'
               ADD 1 TO W23-OUT-LEN
               MOVE W06-LEFT-SIDE (W23-SCAN-IX : 1) TO
                   W23-OUT-TEXT (W23-OUT-LEN : 1).

      *  RESOLVES THE LEFT-SIDE TO A NUMERIC CURRENT-TOTAL BY     *
      *  BREAKING IT INTO +/- TERMS, EACH RESOLVED AGAINST THE    *
      *  TEAM-SEASON, SEASON OR PER-LEVEL CONTEXT.  UNRESOLVABLE  *
      *  REFERENCES CONTRIBUTE ZERO.  SPLCR-1276.                  *
       3400-RESOLVE-TOTAL.
           MOVE ZERO TO W07-CURRENT-TOTAL.
           MOVE ZERO TO W07-TERM-CT.
           PERFORM 3410-SPLIT-TERMS.
           PERFORM 3420-RESOLVE-EACH-TERM
               VARYING W07-TERM-SUBSCR FROM 1 BY 1
               UNTIL W07-TERM-SUBSCR > W07-TERM-CT.

      *  BREAKS W06-LEFT-SIDE INTO SIGNED TERMS AT TOP-LEVEL +/-  *
      *  BOUNDARIES - A LEADING TERM WITH NO SIGN IS TREATED '+'. *
      *  A +/- INSIDE THE ONE SURVIVING PAREN PAIR (IF ANY) DOES  *
      *  NOT CLOSE A TERM - W07-PAREN-DEPTH TRACKS THAT.  SPLCR-  *
      *  1277.                                                      *
       3410-SPLIT-TERMS.
           MOVE '+' TO W07-TERM-SIGN (1).
           MOVE SPACES TO W07-TERM-TEXT (1).
           MOVE 1 TO W07-TERM-CT.
           MOVE 1 TO W07-SCAN-START.
           MOVE 0 TO W07-SCAN-POS.
           MOVE 0 TO W07-PAREN-DEPTH.
           PERFORM 3411-SCAN-CHAR-LOOP
               VARYING W07-TERM-SUBSCR FROM 1 BY 1
               UNTIL W07-TERM-SUBSCR > LENGTH OF W06-LEFT-SIDE.

       3411-SCAN-CHAR-LOOP.
           MOVE W06-LEFT-SIDE (W07-TERM-SUBSCR : 1) TO W07-SCAN-CHAR.
           IF W07-SCAN-CHAR = '('
               ADD 1 TO W07-PAREN-DEPTH
           ELSE
               IF W07-SCAN-CHAR = ')'
                   SUBTRACT 1 FROM W07-PAREN-DEPTH
               ELSE
                   IF (W07-SCAN-CHAR = '+' OR '-')
                       AND W07-TERM-SUBSCR > W07-SCAN-START
                       AND W07-PAREN-DEPTH = 0
                           PERFORM 3412-CLOSE-TERM.

       3412-CLOSE-TERM.
           COMPUTE W07-SCAN-LEN =
               W07-TERM-SUBSCR - W07-SCAN-START.
           SET W07-TX TO W07-TERM-CT.
           MOVE W06-LEFT-SIDE (W07-SCAN-START : W07-SCAN-LEN)
                                          TO W07-TERM-TEXT (W07-TX).
           ADD 1 TO W07-TERM-CT.
           SET W07-TX TO W07-TERM-CT.
           MOVE W07-SCAN-CHAR TO W07-TERM-SIGN (W07-TX).
           MOVE SPACES TO W07-TERM-TEXT (W07-TX).
           COMPUTE W07-SCAN-START = W07-TERM-SUBSCR + 1.

      *  CLOSES OUT THE FINAL TERM AFTER THE SCAN LOOP ENDS, THEN *
      *  RESOLVES EACH TERM TO A NUMBER AND ADDS/SUBTRACTS IT.    *
       3420-RESOLVE-EACH-TERM.
           IF W07-TERM-SUBSCR = W07-TERM-CT
               COMPUTE W07-SCAN-LEN =
                   LENGTH OF W06-LEFT-SIDE - W07-SCAN-START + 1
               SET W07-TX TO W07-TERM-CT
               IF W07-SCAN-LEN > 0
                   MOVE W06-LEFT-SIDE (W07-SCAN-START : W07-SCAN-LEN)
                                          TO W07-TERM-TEXT (W07-TX).
           SET W07-TX TO W07-TERM-SUBSCR.
           PERFORM 3430-RESOLVE-TERM-TEXT.
           IF W07-TERM-SIGN (W07-TX) = '-'
               SUBTRACT W07-TERM-VALUE FROM W07-CURRENT-TOTAL
           ELSE
               ADD W07-TERM-VALUE TO W07-CURRENT-TOTAL.

      *  RESOLVES ONE TERM - EITHER A BARE NUMBER, A PATH LOOKUP  *
      *  (TEAM.X / SEASON.X / PLAYERLEVELS.CODE.X), OR A PRODUCT  *
      *  OF PATH/NUMBER FACTORS SEPARATED BY *.  SPLCR-1276.       *
      *  W08-SAVE-STAR-POS HOLDS THE STAR POSITION ACROSS THE CALL  *
      *  TO 3440 BELOW - A GROUP FACTOR RESOLVED IN THAT CALL REUSES *
      *  W08-STAR-POS FOR ITS OWN PLAYERLEVELS. LOOKUP, SO THE RAW   *
      *  FIELD CANNOT BE TRUSTED AGAIN ONCE 3440 RETURNS.  SPLCR-    *
      *  1277.                                                        *
       3430-RESOLVE-TERM-TEXT.
           MOVE ZERO TO W07-TERM-VALUE.
           MOVE W07-TERM-TEXT (W07-TX) TO W08-WORK-TERM-TEXT.
           MOVE ZERO TO W08-STAR-POS.
           INSPECT W08-WORK-TERM-TEXT TALLYING W08-STAR-POS
               FOR CHARACTERS BEFORE INITIAL '*'.
           MOVE W08-STAR-POS TO W08-SAVE-STAR-POS.
           IF W08-SAVE-STAR-POS >= LENGTH OF W08-WORK-TERM-TEXT
               MOVE W08-WORK-TERM-TEXT TO W08-FACTOR-TEXT
               PERFORM 3440-RESOLVE-ONE-FACTOR
               MOVE W08-FACTOR-VALUE TO W07-TERM-VALUE
               GO TO 3430-EXIT.
           MOVE SPACES TO W08-FACTOR-TEXT.
           MOVE W08-WORK-TERM-TEXT (1 : W08-SAVE-STAR-POS)
                                          TO W08-FACTOR-TEXT.
           PERFORM 3440-RESOLVE-ONE-FACTOR.
           MOVE W08-FACTOR-VALUE TO W08-MULT-VALUE.
           MOVE SPACES TO W08-FACTOR-TEXT.
           MOVE W08-WORK-TERM-TEXT
               (W08-SAVE-STAR-POS + 2 : ) TO W08-FACTOR-TEXT.
           PERFORM 3440-RESOLVE-ONE-FACTOR.
      *  NO ROUNDED HERE - ROUNDING HAPPENS ONCE, ON THE FINAL       *
      *  REMAINING FIGURE IN 3600, NOT ON AN INTERMEDIATE TERM.      *
      *  SPLCR-1432.                                                  *
           COMPUTE W07-TERM-VALUE =
               W08-MULT-VALUE * W08-FACTOR-VALUE.
       3430-EXIT.
           EXIT.

      *  RESOLVES ONE FACTOR - A LITERAL NUMBER, OR A NAMED PATH  *
      *  AGAINST TEAM-SEASON/SEASON/PLAYERLEVELS.  UNRESOLVABLE   *
      *  NAMES EVALUATE AS ZERO, SEE SPLCR-1276.                  *
       3440-RESOLVE-ONE-FACTOR.
           MOVE ZERO TO W08-FACTOR-VALUE.
           IF W08-FACTOR-TEXT (1 : 1) = '('
               PERFORM 3446-RESOLVE-GROUP-FACTOR
               GO TO 3440-EXIT.
           IF W08-FACTOR-TEXT (1 : 5) = 'TEAM.'
               PERFORM 3441-RESOLVE-TEAM-FIELD
               GO TO 3440-EXIT.
           IF W08-FACTOR-TEXT (1 : 7) = 'SEASON.'
               PERFORM 3442-RESOLVE-SEASON-FIELD
               GO TO 3440-EXIT.
           IF W08-FACTOR-TEXT (1 : 13) = 'PLAYERLEVELS.'
               PERFORM 3443-RESOLVE-LEVEL-FIELD
               GO TO 3440-EXIT.
      *  ANYTHING ELSE IN THIS GRAMMAR IS A LITERAL NUMBER, E.G.   *
      *  THE "-1" IN (SEASON.MAXPLAYERSALLOWED - TEAM.TOTALPLAYER) *
      *  - 1.  SPLCR-1276.                                          *
           MOVE SPACES TO W10-NUM-TEXT.
           MOVE W08-FACTOR-TEXT TO W10-NUM-TEXT.
           PERFORM 3450-PARSE-NUMBER-TEXT.
           MOVE W10-NUM-RESULT TO W08-FACTOR-VALUE.
       3440-EXIT.
           EXIT.

       3441-RESOLVE-TEAM-FIELD.
           IF W08-FACTOR-TEXT = 'TEAM.TOTALAMOUNTSPENT'
               MOVE W03-TOTAL-AMOUNT-SPENT TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALRTMUSED'
               MOVE W03-TOTAL-RTM-USED TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALFREEUSED'
               MOVE W03-TOTAL-FREE-USED TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALPLAYER'
               MOVE W03-TOTAL-PLAYER TO W08-FACTOR-VALUE.

       3442-RESOLVE-SEASON-FIELD.
           IF W08-FACTOR-TEXT = 'SEASON.MINPLAYERAMOUNT'
               MOVE W04-MIN-PLAYER-AMOUNT TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'SEASON.BUDGETLIMIT'
               MOVE W04-BUDGET-LIMIT TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXPLAYERSALLOWED'
               MOVE W04-MAX-PLAYERS-ALLOWED TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXRTMALLOWED'
               MOVE W04-MAX-RTM-ALLOWED TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXFREEALLOWED'
               MOVE W04-MAX-FREE-ALLOWED TO W08-FACTOR-VALUE.

      *  A PLAYERLEVELS. FACTOR LOOKS LIKE PLAYERLEVELS.L1.TOTAL  *
      *  AMOUNTSPENT - THE LEVEL CODE RUNS FROM POSITION 14 UP TO *
      *  THE NEXT PERIOD.  SEARCH THE LEVEL TABLE BUILT AT 3000.  *
       3443-RESOLVE-LEVEL-FIELD.
           MOVE ZERO TO W08-STAR-POS.
           INSPECT W08-FACTOR-TEXT (14 : ) TALLYING W08-STAR-POS
               FOR CHARACTERS BEFORE INITIAL '.'.
           MOVE SPACES TO W05-LEVEL-CODE (31).
           SET W05-LX TO 1.
           SEARCH W05-LEVEL-ROW
               AT END
                   NEXT SENTENCE
               WHEN W05-LEVEL-CODE (W05-LX) =
                       W08-FACTOR-TEXT (14 : W08-STAR-POS)
                   PERFORM 3444-PICK-LEVEL-SUFFIX.

       3444-PICK-LEVEL-SUFFIX.
           IF W08-FACTOR-TEXT (14 + W08-STAR-POS + 1 : )
                   = 'TOTALAMOUNTSPENT'
               MOVE W05-LEVEL-AMOUNT-SPENT (W05-LX) TO W08-FACTOR-VALUE
           ELSE IF W08-FACTOR-TEXT (14 + W08-STAR-POS + 1 : )
                   = 'TOTALPLAYERCOUNT'
               MOVE W05-LEVEL-PLAYER-COUNT (W05-LX) TO W08-FACTOR-VALUE.

      *  RESOLVES A PARENTHESIZED FACTOR LEFT OVER FROM 3350-      *
      *  COLLAPSE-PARENS, E.G. (SEASON.MAXPLAYERSALLOWED-TEAM.     *
      *  TOTALPLAYER-1).  STRIPS THE OUTER PARENS AND SUMS THE     *
      *  INNER CHAIN OF +/- FACTORS.  COLLAPSE HAS ALREADY REMOVED *
      *  EVERY NESTED PAREN AND THIS SHOP'S FORMULA GRAMMAR NEVER  *
      *  PUTS A STAR INSIDE A GROUP, SO THE INNER CHAIN IS ALWAYS  *
      *  FLAT.  SPLCR-1277.                                        *
       3446-RESOLVE-GROUP-FACTOR.
           MOVE SPACES TO W19-GROUP-TEXT.
           MOVE 0 TO W08-GRP-LEN.
           INSPECT W08-FACTOR-TEXT TALLYING W08-GRP-LEN
               FOR CHARACTERS BEFORE INITIAL ' '.
           IF W08-GRP-LEN < 3
               GO TO 3446-EXIT.
           MOVE W08-FACTOR-TEXT (2 : W08-GRP-LEN - 2) TO W19-GROUP-TEXT.
           PERFORM 3447-SPLIT-GROUP-TERMS.
           MOVE W19-GROUP-TOTAL TO W08-FACTOR-VALUE.
       3446-EXIT.
           EXIT.

      *  BREAKS THE STRIPPED GROUP TEXT INTO SIGNED TERMS AT +/-   *
      *  BOUNDARIES, THE SAME WAY 3410 DOES FOR THE FULL FORMULA - *
      *  NO PAREN DEPTH TRACKING NEEDED HERE, THE GROUP IS ALREADY *
      *  FLAT.  SPLCR-1277.                                        *
       3447-SPLIT-GROUP-TERMS.
           MOVE '+' TO W19-TERM-SIGN (1).
           MOVE SPACES TO W19-TERM-TEXT (1).
           MOVE 1 TO W19-TERM-CT.
           MOVE 1 TO W19-SCAN-START.
           MOVE 0 TO W19-GROUP-TOTAL.
           PERFORM 3448-SCAN-GROUP-CHAR
               VARYING W19-TERM-SUBSCR FROM 1 BY 1
               UNTIL W19-TERM-SUBSCR > LENGTH OF W19-GROUP-TEXT.
           PERFORM 3452-RESOLVE-EACH-GROUP-TERM
               VARYING W19-TERM-SUBSCR FROM 1 BY 1
               UNTIL W19-TERM-SUBSCR > W19-TERM-CT.

       3448-SCAN-GROUP-CHAR.
           MOVE W19-GROUP-TEXT (W19-TERM-SUBSCR : 1) TO W19-SCAN-CHAR.
           IF (W19-SCAN-CHAR = '+' OR '-')
               AND W19-TERM-SUBSCR > W19-SCAN-START
                   PERFORM 3449-CLOSE-GROUP-TERM.

       3449-CLOSE-GROUP-TERM.
           COMPUTE W19-SCAN-LEN =
               W19-TERM-SUBSCR - W19-SCAN-START.
           SET W19-TX TO W19-TERM-CT.
           MOVE W19-GROUP-TEXT (W19-SCAN-START : W19-SCAN-LEN)
                                          TO W19-TERM-TEXT (W19-TX).
           ADD 1 TO W19-TERM-CT.
           SET W19-TX TO W19-TERM-CT.
           MOVE W19-SCAN-CHAR TO W19-TERM-SIGN (W19-TX).
           MOVE SPACES TO W19-TERM-TEXT (W19-TX).
           COMPUTE W19-SCAN-START = W19-TERM-SUBSCR + 1.

      *  THE TRAILING TERM (AFTER THE LAST +/-, OR THE WHOLE GROUP *
      *  IF IT HAD NONE) NEVER GETS CLOSED BY 3449, SO ITS TEXT IS *
      *  FILLED HERE ON THE LAST PASS BEFORE IT IS RESOLVED.       *
       3452-RESOLVE-EACH-GROUP-TERM.
           IF W19-TERM-SUBSCR = W19-TERM-CT
               COMPUTE W19-SCAN-LEN =
                   LENGTH OF W19-GROUP-TEXT - W19-SCAN-START + 1
               SET W19-TX TO W19-TERM-CT
               IF W19-SCAN-LEN > 0
                   MOVE W19-GROUP-TEXT (W19-SCAN-START : W19-SCAN-LEN)
                                          TO W19-TERM-TEXT (W19-TX).
           SET W19-TX TO W19-TERM-SUBSCR.
           PERFORM 3454-RESOLVE-GROUP-TERM-FACTOR.
           IF W19-TERM-SIGN (W19-TX) = '-'
               SUBTRACT W08-FACTOR-VALUE FROM W19-GROUP-TOTAL
           ELSE
               ADD W08-FACTOR-VALUE TO W19-GROUP-TOTAL.

      *  DUPLICATES THE PLAIN-FACTOR DISPATCH FROM 3440 RATHER THAN *
      *  PERFORMING 3440 ITSELF - THIS COMPILER GIVES NO RECURSIVE  *
      *  PROGRAM-ID, AND 3440 IS STILL ON THE CALL CHAIN THAT GOT   *
      *  US HERE.  A GROUP TERM IS ALWAYS A PLAIN PATH OR NUMBER,   *
      *  NEVER ANOTHER PAREN, SO THE FULL 3440 DISPATCH IS NOT      *
      *  NEEDED.  SPLCR-1277.                                        *
       3454-RESOLVE-GROUP-TERM-FACTOR.
           MOVE ZERO TO W08-FACTOR-VALUE.
           MOVE W19-TERM-TEXT (W19-TX) TO W08-FACTOR-TEXT.
           IF W08-FACTOR-TEXT (1 : 5) = 'TEAM.'
               PERFORM 3441-RESOLVE-TEAM-FIELD
               GO TO 3454-EXIT.
           IF W08-FACTOR-TEXT (1 : 7) = 'SEASON.'
               PERFORM 3442-RESOLVE-SEASON-FIELD
               GO TO 3454-EXIT.
           IF W08-FACTOR-TEXT (1 : 13) = 'PLAYERLEVELS.'
               PERFORM 3443-RESOLVE-LEVEL-FIELD
               GO TO 3454-EXIT.
           MOVE SPACES TO W10-NUM-TEXT.
           MOVE W08-FACTOR-TEXT TO W10-NUM-TEXT.
           PERFORM 3450-PARSE-NUMBER-TEXT.
           MOVE W10-NUM-RESULT TO W08-FACTOR-VALUE.
       3454-EXIT.
           EXIT.

      *  ADJUSTS THE THRESHOLD FOR A STRICT OPERATOR - < LOSES A  *
      *  PENNY, > GAINS ONE, <= >= == ARE LEFT AS GIVEN.           *
       3500-ADJUST-THRESHOLD.
           MOVE W06-THRESHOLD TO W06-ADJ-THRESHOLD.
           IF W06-OP-IS-LT
               SUBTRACT 0.01 FROM W06-ADJ-THRESHOLD.
           IF W06-OP-IS-GT
               ADD 0.01 TO W06-ADJ-THRESHOLD.

      *  REMAINING = ADJUSTED THRESHOLD LESS CURRENT TOTAL, ROUND  *
      *  TO 2 DECIMALS, FLOORED AT ZERO.  SPLCR-1403.               *
       3600-COMPUTE-REMAINING.
           COMPUTE W06-REMAINING-RAW ROUNDED =
               W06-ADJ-THRESHOLD - W07-CURRENT-TOTAL.
           IF W06-REMAINING-RAW < ZERO
               MOVE ZERO TO W06-REMAINING
           ELSE
               MOVE W06-REMAINING-RAW TO W06-REMAINING.

       3700-WRITE-RECAP.
           MOVE SPACES              TO W09-RECAP-DETAIL.
           MOVE W02-RULE-NAME (W02-RX)  TO W09-RULE-NAME.
           MOVE W06-REMAINING       TO W09-REMAINING-ED.
           WRITE RECAP-LINE FROM W09-RECAP-DETAIL.

      *  CONVERTS A SPACE-PADDED NUMERIC-LOOKING TEXT FIELD (SIGN,   *
      *  DIGITS, OPTIONAL DECIMAL POINT, TWO FRACTION DIGITS AT      *
      *  MOST) INTO W10-NUM-RESULT, DIGIT BY DIGIT - NO NUMVAL ON    *
      *  THIS COMPILER.  CALLER LOADS W10-NUM-TEXT FIRST.             *
       3450-PARSE-NUMBER-TEXT.
           MOVE ZERO  TO W10-NUM-LEN.
           INSPECT W10-NUM-TEXT TALLYING W10-NUM-LEN
               FOR CHARACTERS BEFORE INITIAL ' '.
           MOVE 1     TO W10-NUM-SIGN.
           MOVE 1     TO W10-NUM-POS.
           IF W10-NUM-TEXT (1 : 1) = '-'
               MOVE -1 TO W10-NUM-SIGN
               MOVE 2  TO W10-NUM-POS.
           MOVE 0     TO W10-NUM-WHOLE.
           MOVE 0     TO W10-NUM-FRAC.
           MOVE 0     TO W10-NUM-FRAC-DIGITS.
           MOVE 'N'   TO W10-NUM-SEEN-DOT.
           IF W10-NUM-LEN = 0
               GO TO 3450-EXIT.
           PERFORM 3451-PARSE-DIGIT-LOOP
               VARYING W10-NUM-POS FROM W10-NUM-POS BY 1
               UNTIL W10-NUM-POS > W10-NUM-LEN.
           IF W10-NUM-FRAC-DIGITS = 1
               COMPUTE W10-NUM-FRAC = W10-NUM-FRAC * 10.
           COMPUTE W10-NUM-RESULT =
               W10-NUM-SIGN * (W10-NUM-WHOLE + (W10-NUM-FRAC / 100)).
       3450-EXIT.
           EXIT.

       3451-PARSE-DIGIT-LOOP.
           MOVE W10-NUM-TEXT (W10-NUM-POS : 1) TO W10-NUM-CHAR.
           IF W10-NUM-CHAR = '.'
               MOVE 'Y' TO W10-NUM-SEEN-DOT
           ELSE
               MOVE W10-NUM-CHAR TO W10-NUM-DIGIT
               IF W10-NUM-SEEN-DOT = 'N'
                   COMPUTE W10-NUM-WHOLE =
                       W10-NUM-WHOLE * 10 + W10-NUM-DIGIT
               ELSE
                   ADD 1 TO W10-NUM-FRAC-DIGITS
                   IF W10-NUM-FRAC-DIGITS <= 2
                       COMPUTE W10-NUM-FRAC =
                           W10-NUM-FRAC * 10 + W10-NUM-DIGIT.

       8000-CLOSING.
           CLOSE SPL-RULE.
           CLOSE SPL-SEASON.
           CLOSE SPL-TMSSN.
           CLOSE SPL-TSPL.
           CLOSE SPL-PLYRLVL.
           CLOSE RECAP-OUT.

       9100-READ-RULE.
           READ SPL-RULE
               AT END
                   MOVE 'NO' TO W00-MORE-RULES.

       9200-READ-TMSSN.
           READ SPL-TMSSN
               AT END
                   MOVE 'NO' TO W00-MORE-TMSSN.
