000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     SPL-RULEENG.                                             
000300 AUTHOR.         L M OKONKWO.                                             
000400 INSTALLATION.   SPL SPORTS DATA CENTER.                                  
000500 DATE-WRITTEN.   11/03/1989.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*****************************************************                     
000900* SPL-RULEENG  -  BUDGET/LIMIT RULE ENGINE          *                     
001000*                                                     *                   
001100* READS SPL-RULE FOR ONE SEASON/CONTEXT, EVALUATES   *                    
001200* EACH ACTIVE ROW'S DB-RULE FORMULA IN PRIORITY ORDER *                   
001300* AGAINST THE CURRENT SPL-TMSSN/SPL-SEASON/SPL-TSPL   *                   
001400* FIGURES, AND PRINTS THE AMOUNT REMAINING UNDER EACH *                   
001500* RULE.  REPLACES THE HARD CODED BUDGET CHECKS THAT   *                   
001600* USED TO LIVE INSIDE THE POSTING JOB ITSELF - SEE    *                   
001700* SPLCR-1126.  RUN AHEAD OF THE AUCTIONEER'S SESSION  *                   
001800* SO THE OPERATOR CAN SEE "AMOUNT LEFT" BEFORE THE    *                   
001900* NEXT SALE IS KEYED, AND RE-RUN ON DEMAND.           *                   
002000*****************************************************                     
002100* CHANGE LOG                                                              
002200*----------------------------------------------------                     
002300* 11/03/89 LMO SPLCR-1126 ORIGINAL PROGRAM - ONE RULE,                    
002400*              ONE OPERATOR, TEAM.TOTALAMOUNTSPENT                        
002500*              STYLE FORMULAS ONLY.                                       
002600* 04/30/92 DRF SPLCR-1214 ADDED NOTATION-MAP EXPANSION                    
002700*              SO PLAYER-LEVEL SHORTHAND (L1., L2.,                       
002800*              ...) CAN APPEAR IN A FORMULA.                              
002900* 02/27/93 DRF SPLCR-1244 ADDED PRIORITY SORT - MORE                      
003000*              THAN ONE RULE CAN NOW APPLY TO A GIVEN                     
003100*              SEASON/CONTEXT, MUST FIRE IN A FIXED                       
003200*              ORDER FOR THE RECAP TO READ SENSIBLY.                      
003300* 06/14/94 DRF SPLCR-1276 ADDED MULTI-TERM SUPPORT IN                     
003400*              3410-RESOLVE-TERM - FORMULAS WITH MORE                     
003500*              THAN ONE +/-/* TERM ON THE LEFT WERE                       
003600*              BEING TRUNCATED AT THE FIRST OPERATOR.                     
003700* 09/09/98 PJS SPLCR-1398 Y2K REVIEW - NO DATE MATH IN                    
003800*              THIS PROGRAM.  CLOSED, NO CHANGE.                          
003900* 03/11/99 PJS SPLCR-1403 REMAINING NOW FLOORED AT                        
004000*              ZERO - RECAP WAS SHOWING A NEGATIVE                        
004100*              "AMOUNT LEFT" FOR TEAMS OVER BUDGET,                       
004200*              CONFUSING THE AUCTIONEER'S TABLE.                          
004300* 10/30/04 TWK SPLCR-1430 ADDED WORKING-STORAGE RECORD                    
004400*              COUNT AND LAYOUT VERSION TAG FOR THE AD                    
004500*              HOC RULE RECAP RE-RUN JOB.  NO LOGIC                       
004600*              CHANGE.                                                    
004700* 03/15/05 TWK SPLCR-1432 REMOVED ROUNDED FROM THE                        
004800*              3430 TERM MULTIPLY - WAS ROUNDING AN                       
004900*              INTERMEDIATE FACTOR PRODUCT, THROWING                      
005000*              OFF THE FINAL REMAINING BY A PENNY ON                      
005100*              MULTI-TERM FORMULAS.  ONLY 3600 SHOULD                     
005200*              ROUND.                                                     
005300*----------------------------------------------------                     
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 FILE-CONTROL.                                                            
005900     SELECT SPL-RULE ASSIGN TO RULEDD                                     
006000         ORGANIZATION IS LINE SEQUENTIAL.                                 
006100     SELECT SPL-SEASON ASSIGN TO SEASONDD                                 
006200         ORGANIZATION IS LINE SEQUENTIAL.                                 
006300     SELECT SPL-TMSSN ASSIGN TO TMSSNDD                                   
006400         ORGANIZATION IS LINE SEQUENTIAL.                                 
006500     SELECT SPL-TSPL ASSIGN TO TSPLDD                                     
006600         ORGANIZATION IS LINE SEQUENTIAL.                                 
006700     SELECT SPL-PLYRLVL ASSIGN TO PLVLDD                                  
006800         ORGANIZATION IS LINE SEQUENTIAL.                                 
006900     SELECT RECAP-OUT ASSIGN TO RECAPDD                                   
007000         ORGANIZATION IS LINE SEQUENTIAL.                                 
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  SPL-RULE.                                                            
007400 01  SPL-RULE-RECORD.                                                     
007500     05  RU-RECORD-TYPE-CD          PIC X(1).                             
007600         88  RU-RECORD-HEADER           VALUE 'H'.                        
007700         88  RU-RECORD-DETAIL           VALUE 'D'.                        
007800         88  RU-RECORD-TRAILER          VALUE 'T'.                        
007900     05  HEADER-RECORD-AREA.                                              
008000         10  RUH-DESCRIPTION-TX     PIC X(40).                            
008100         10  FILLER                 PIC X(2).                             
008200         10  RUH-PERIOD-END-DT.                                           
008300             15  RUH-PERIOD-END-YYYY-DT                                   
008400                                    PIC 9(4).                             
008500             15  RUH-PERIOD-END-MM-DT                                     
008600                                    PIC 9(2).                             
008700             15  RUH-PERIOD-END-DD-DT                                     
008800                                    PIC 9(2).                             
008900         10  FILLER                 PIC X(2).                             
009000         10  RUH-WORKORDER-NBR-ID   PIC X(8).                             
009100         10  FILLER                 PIC X(2).                             
009200         10  RUH-JOB-RUN-CD         PIC X(4).                             
009300             88  RUH-JOB-RUN-TEST       VALUE 'TEST'.                     
009400             88  RUH-JOB-RUN-PROD       VALUE 'PROD'.                     
009500         10  FILLER                 PIC X(514).                           
009600     05  DETAIL-RECORD-AREA REDEFINES                                     
009700             HEADER-RECORD-AREA.                                          
009800         10  RU-RULE-ID             PIC 9(6).                             
009900         10  RU-SEASON-ID           PIC 9(6).                             
010000         10  RU-CONTEXT             PIC X(40).                            
010100         10  RU-RULE-NAME           PIC X(60).                            
010200         10  RU-DB-RULE             PIC X(200).                           
010300         10  RU-NOTATION-MAP-CT     PIC 9(1).                             
010400         10  RU-NOTATION-MAP OCCURS 5 TIMES.                              
010500             15  RU-NOTATION-PATTERN                                      
010600                                    PIC X(10).                            
010700             15  RU-NOTATION-REPLACEMENT                                  
010800                                    PIC X(20).                            
010900         10  RU-MAP-NAMES-CT        PIC 9(1).                             
011000         10  RU-MAP-NAMES OCCURS 5 TIMES                                  
011100                                    PIC X(20).                            
011200         10  RU-IS-ACTIVE           PIC X(1).                             
011300             88  RU-IS-ACTIVE-YES       VALUE 'Y'.                        
011400             88  RU-IS-ACTIVE-NO        VALUE 'N'.                        
011500         10  RU-PRIORITY            PIC 9(3).                             
011600         10  FILLER                 PIC X(12).                            
011700     05  TRAILER-RECORD-AREA REDEFINES                                    
011800             HEADER-RECORD-AREA.                                          
011900         10  RUT-DESCRIPTION-TX     PIC X(25).                            
012000         10  RUT-TOTAL-RECORD-CT    PIC 9(9).                             
012100         10  FILLER                 PIC X(546).                           
012200 FD  SPL-SEASON.                                                          
012300 01  SPL-SEASON-RECORD.                                                   
012400     05  SS-SEASON-ID               PIC 9(6).                             
012500     05  SS-SEASON-CODE             PIC X(10).                            
012600     05  SS-SEASON-YEAR             PIC 9(4).                             
012700     05  SS-MIN-PLAYER-AMOUNT       PIC S9(7)V99.                         
012800     05  SS-BUDGET-LIMIT            PIC S9(9)V99.                         
012900     05  SS-MAX-PLAYERS-ALLOWED     PIC 9(3).                             
013000     05  SS-MAX-RTM-ALLOWED         PIC 9(2).                             
013100     05  SS-MAX-FREE-ALLOWED        PIC 9(2).                             
013200     05  FILLER                     PIC X(12).                            
013300 FD  SPL-TMSSN.                                                           
013400 01  SPL-TMSSN-RECORD.                                                    
013500     05  TS-RECORD-TYPE-CD          PIC X(3).                             
013600         88  TS-RECORD-HEADER           VALUE 'TSH'.                      
013700         88  TS-RECORD-DETAIL           VALUE 'TSD'.                      
013800         88  TS-RECORD-TRAILER          VALUE 'TST'.                      
013900     05  TS-SEQUENCE-NUMBER-ID      PIC 9(5).                             
014000     05  DETAIL-RECORD-1-AREA.                                            
014100         10  TS-TEAM-SEASON-ID      PIC 9(6).                             
014200         10  TS-TEAM-SEASON-CODE    PIC X(20).                            
014300         10  TS-TEAM-ID             PIC 9(6).                             
014400         10  TS-SEASON-ID           PIC 9(6).                             
014500         10  TS-TOTAL-AMOUNT-SPENT  PIC S9(9)V99.                         
014600         10  TS-TOTAL-RTM-USED      PIC 9(2).                             
014700         10  TS-TOTAL-FREE-USED     PIC 9(2).                             
014800         10  TS-TOTAL-PLAYER        PIC 9(3).                             
014900         10  FILLER                 PIC X(14).                            
015000     05  HEADER-RECORD-AREA REDEFINES                                     
015100             DETAIL-RECORD-1-AREA.                                        
015200         10  TSH-RUN-DTE.                                                 
015300             15  TSH-RUN-YYYY-DT    PIC 9(4).                             
015400             15  TSH-RUN-MM-DT      PIC 9(2).                             
015500             15  TSH-RUN-DD-DT      PIC 9(2).                             
015600         10  TSH-SEASON-CODE        PIC X(10).                            
015700         10  FILLER                 PIC X(38).                            
015800     05  TRAILER-RECORD-AREA REDEFINES                                    
015900             DETAIL-RECORD-1-AREA.                                        
016000         10  TST-RECORD-COUNT       PIC 9(5).                             
016100         10  FILLER                 PIC X(51).                            
016200     05  CARRY-FORWARD-AREA REDEFINES                                     
016300             DETAIL-RECORD-1-AREA.                                        
016400         10  TSX-PRIOR-SEASON-ID    PIC 9(6).                             
016500         10  TSX-PRIOR-TOTAL-AMOUNT-SPENT                                 
016600                                    PIC S9(9)V99.                         
016700         10  FILLER                 PIC X(39).                            
016800 FD  SPL-TSPL.                                                            
016900 01  SPL-TSPL-RECORD.                                                     
017000     05  TL-TSPL-ID                 PIC 9(6).                             
017100     05  TL-TEAM-SEASON-ID          PIC 9(6).                             
017200     05  TL-PLAYER-LEVEL-ID         PIC 9(6).                             
017300     05  TL-TOTAL-AMOUNT-SPENT      PIC S9(9)V99.                         
017400     05  TL-TOTAL-PLAYER-COUNT      PIC 9(3).                             
017500     05  FILLER                     PIC X(8).                             
017600 FD  SPL-PLYRLVL.                                                         
017700 01  SPL-PLYRLVL-RECORD.                                                  
017800     05  PL-PLAYER-LEVEL-ID         PIC 9(6).                             
017900     05  PL-PLAYER-LEVEL-CODE       PIC X(10).                            
018000     05  PL-PLAYER-LEVEL-NAME       PIC X(30).                            
018100     05  PL-BASE-AMOUNT             PIC S9(7)V99.                         
018200     05  PL-IS-FREE                 PIC X(1).                             
018300         88  PL-IS-FREE-YES             VALUE 'Y'.                        
018400         88  PL-IS-FREE-NO              VALUE 'N'.                        
018500     05  PL-IS-RANDOM-TEAM-SELECTION PIC X(1).                            
018600         88  PL-RANDOM-SELECT-YES       VALUE 'Y'.                        
018700         88  PL-RANDOM-SELECT-NO        VALUE 'N'.                        
018800     05  FILLER                     PIC X(15).                            
018900 FD  RECAP-OUT                                                            
019000     LABEL RECORD IS OMITTED.                                             
019100 01  RECAP-LINE                     PIC X(80).                            
019200 WORKING-STORAGE SECTION.                                                 
019300*  ADDED SPLCR-1430 FOR THE AD HOC RULE RECAP RE-RUN JOB    *             
019400 77  W00-RECAP-RUN-CT       PIC 9(5) COMP VALUE ZERO.                     
019500 77  W00-LAYOUT-VERSION     PIC X(4)      VALUE 'V1.0'.                   
019600 01  W00-SWITCHES.                                                        
019700     05  W00-MORE-RULES         PIC X(3)    VALUE 'YES'.                  
019800     05  W00-MORE-TMSSN         PIC X(3)    VALUE 'YES'.                  
019900     05  W00-MORE-TSPL          PIC X(3)    VALUE 'YES'.                  
020000     05  W00-MORE-PLYRLVL       PIC X(3)    VALUE 'YES'.                  
020100     05  W00-FOUND-SW           PIC X(3)    VALUE 'NO'.                   
020200*  RUN PARAMETERS - THE SEASON/CONTEXT THIS RUN EVALUATES  *              
020300 01  W01-PARM-AREA.                                                       
020400     05  W01-RUN-SEASON-ID      PIC 9(6)    VALUE 100001.                 
020500     05  W01-RUN-CONTEXT        PIC X(40)                                 
020600         VALUE 'PLAYER_BUDGET_VALIDATION'.                                
020700     05  W01-RUN-TEAM-SEASON-ID PIC 9(6)    VALUE 200001.                 
020800*  IN-MEMORY RULE TABLE - ONE ROW PER ACTIVE RULE FOR THE  *              
020900*  RUN SEASON/CONTEXT, LOADED FULL AND HAND-SORTED BY      *              
021000*  PRIORITY (2100-RULE-SORT) SINCE THE FILE HAS NO INDEX.  *              
021100 01  W02-RULE-TABLE.                                                      
021200     05  W02-RULE-CT            PIC 9(3) COMP VALUE 0.                    
021300     05  W02-RULE-ROW OCCURS 50 TIMES                                     
021400             INDEXED BY W02-RX.                                           
021500         10  W02-RULE-ID        PIC 9(6).                                 
021600         10  W02-RULE-NAME      PIC X(60).                                
021700         10  W02-DB-RULE        PIC X(200).                               
021800         10  W02-NOTATION-MAP-CT                                          
021900                                PIC 9(1).                                 
022000         10  W02-NOTATION-MAP OCCURS 5 TIMES.                             
022100             15  W02-NOTATION-PATTERN                                     
022200                                PIC X(10).                                
022300             15  W02-NOTATION-REPLACEMENT                                 
022400                                PIC X(20).                                
022500         10  W02-PRIORITY       PIC 9(3).                                 
022600*  TEAM-SEASON AND SEASON FIGURES FOR THE RUN TEAM-SEASON,  *             
022700*  READ INTO WORKING STORAGE ONCE AND USED FOR EVERY RULE.  *             
022800 01  W03-TEAM-SEASON-CTX.                                                 
022900     05  W03-TS-FOUND-SW        PIC X(3)    VALUE 'NO'.                   
023000     05  W03-TOTAL-AMOUNT-SPENT PIC S9(9)V99 VALUE 0.                     
023100     05  W03-TOTAL-RTM-USED     PIC 9(2)    VALUE 0.                      
023200     05  W03-TOTAL-FREE-USED    PIC 9(2)    VALUE 0.                      
023300     05  W03-TOTAL-PLAYER       PIC 9(3)    VALUE 0.                      
023400 01  W04-SEASON-CTX.                                                      
023500     05  W04-MIN-PLAYER-AMOUNT  PIC S9(7)V99 VALUE 0.                     
023600     05  W04-BUDGET-LIMIT       PIC S9(9)V99 VALUE 0.                     
023700     05  W04-MAX-PLAYERS-ALLOWED                                          
023800                                PIC 9(3)    VALUE 0.                      
023900     05  W04-MAX-RTM-ALLOWED    PIC 9(2)    VALUE 0.                      
024000     05  W04-MAX-FREE-ALLOWED   PIC 9(2)    VALUE 0.                      
024100*  PER-PLAYER-LEVEL TOTALS FOR THE RUN TEAM-SEASON, KEYED   *             
024200*  BY PLAYER-LEVEL-CODE SO A FORMULA TERM LIKE L1. CAN BE   *             
024300*  SEARCHED AFTER NOTATION-MAP EXPANDS IT TO PLAYERLEVELS.  *             
024400 01  W05-LEVEL-TABLE.                                                     
024500     05  W05-LEVEL-CT           PIC 9(3) COMP VALUE 0.                    
024600     05  W05-LEVEL-ROW OCCURS 30 TIMES                                    
024700             INDEXED BY W05-LX.                                           
024800         10  W05-LEVEL-CODE     PIC X(10).                                
024900         10  W05-LEVEL-ID       PIC 9(6).                                 
025000         10  W05-LEVEL-AMOUNT-SPENT                                       
025100                                PIC S9(9)V99.                             
025200         10  W05-LEVEL-PLAYER-COUNT                                       
025300                                PIC 9(3).                                 
025400*  FORMULA-PARSING WORK AREA - REBUILT FOR EACH RULE  *                   
025500 01  W06-FORMULA-AREA.                                                    
025600     05  W06-EXPANDED-RULE      PIC X(200).                               
025700     05  W06-LEFT-SIDE          PIC X(200).                               
025800     05  W06-OPERATOR-CD        PIC X(2).                                 
025900         88  W06-OP-IS-LE           VALUE '<='.                           
026000         88  W06-OP-IS-GE           VALUE '>='.                           
026100         88  W06-OP-IS-LT           VALUE '< '.                           
026200         88  W06-OP-IS-GT           VALUE '> '.                           
026300         88  W06-OP-IS-EQ           VALUE '= ' '=='.                      
026400     05  W06-THRESHOLD          PIC S9(9)V99.                             
026500     05  W06-ADJ-THRESHOLD      PIC S9(9)V99.                             
026600     05  W06-SPLIT-POS          PIC 9(3) COMP VALUE 0.                    
026700     05  W06-OP-LEN             PIC 9(1) COMP VALUE 0.                    
026800     05  W06-REMAINING-RAW      PIC S9(9)V99.                             
026900     05  W06-REMAINING          PIC S9(9)V99.                             
027000*  TERM-BY-TERM RESOLUTION OF W06-LEFT-SIDE  *                            
027100 01  W07-TERM-AREA.                                                       
027200     05  W07-TERM-CT            PIC 9(3) COMP VALUE 0.                    
027300     05  W07-TERM-SUBSCR        PIC 9(3) COMP VALUE 0.                    
027400     05  W07-TERM-ROW OCCURS 10 TIMES                                     
027500             INDEXED BY W07-TX.                                           
027600         10  W07-TERM-SIGN      PIC X(1).                                 
027700         10  W07-TERM-TEXT      PIC X(60).                                
027800     05  W07-CURRENT-TOTAL      PIC S9(9)V99.                             
027900     05  W07-TERM-VALUE         PIC S9(9)V99.                             
028000     05  W07-SCAN-POS           PIC 9(3) COMP VALUE 1.                    
028100     05  W07-SCAN-START         PIC 9(3) COMP VALUE 1.                    
028200     05  W07-SCAN-CHAR          PIC X(1).                                 
028300     05  W07-SCAN-LEN           PIC 9(3) COMP VALUE 0.                    
028400     05  W07-PAREN-DEPTH        PIC 9(2) COMP VALUE 0.                    
028500*  MULTIPLICATION SUB-TERMS INSIDE ONE +/- TERM  *                        
028600 01  W08-MULT-AREA.                                                       
028700     05  W08-MULT-VALUE         PIC S9(9)V99.                             
028800     05  W08-FACTOR-VALUE       PIC S9(9)V99.                             
028900     05  W08-FACTOR-TEXT        PIC X(60).                                
029000     05  W08-WORK-TERM-TEXT     PIC X(60).                                
029100     05  W08-STAR-POS           PIC 9(3) COMP VALUE 0.                    
029200     05  W08-SAVE-STAR-POS      PIC 9(3) COMP VALUE 0.                    
029300     05  W08-GRP-LEN            PIC 9(3) COMP VALUE 0.                    
029400*  MANUAL TEXT-TO-NUMBER SCRATCH AREA - THIS SHOP'S COMPILER   *          
029500*  PREDATES THE NUMVAL INTRINSIC, SO A LITERAL LIKE "100" OR   *          
029600*  "-1" OR "0.01" APPEARING IN A DB-RULE FORMULA IS CONVERTED  *          
029700*  DIGIT BY DIGIT IN 3450-PARSE-NUMBER-TEXT.                   *          
029800 01  W10-NUMPARSE-AREA.                                                   
029900     05  W10-NUM-TEXT           PIC X(60).                                
030000     05  W10-NUM-LEN            PIC 9(3) COMP VALUE 0.                    
030100     05  W10-NUM-POS            PIC 9(3) COMP VALUE 1.                    
030200     05  W10-NUM-SIGN           PIC S9(1) COMP VALUE 1.                   
030300     05  W10-NUM-WHOLE          PIC S9(9) COMP VALUE 0.                   
030400     05  W10-NUM-FRAC           PIC S9(2) COMP VALUE 0.                   
030500     05  W10-NUM-FRAC-DIGITS    PIC 9(1) COMP VALUE 0.                    
030600     05  W10-NUM-SEEN-DOT       PIC X(1) VALUE 'N'.                       
030700     05  W10-NUM-CHAR           PIC X(1).                                 
030800     05  W10-NUM-DIGIT          PIC 9(1).                                 
030900     05  W10-NUM-RESULT         PIC S9(9)V99.                             
031000*  ONE-ROW SCRATCH SLOT SIZED TO MATCH W02-RULE-ROW, USED AS   *          
031100*  THE SWAP TEMP IN 2130-SORT-SWAP.                             *         
031200 01  W11-RULE-SWAP-AREA             PIC X(420) VALUE SPACES.              
031300*  PAREN-COLLAPSE SCRATCH AREA - A GROUPED SUB-EXPRESSION LIKE *          
031400*  (SEASON.X - TEAM.Y) ONLY NEEDS TO STAY BRACKETED WHEN IT IS *          
031500*  A MULTIPLICAND - OTHERWISE +/- DOES NOT CARE HOW IT WAS     *          
031600*  GROUPED, SO 3350-COLLAPSE-PARENS DROPS EVERY PAREN PAIR NOT *          
031700*  IMMEDIATELY FOLLOWED BY A STAR BEFORE THE TERM SCAN RUNS.   *          
031800*  SPLCR-1277.                                                  *         
031900 01  W23-PAREN-COLLAPSE-AREA.                                             
032000     05  W23-SRC-LEN            PIC 9(3) COMP VALUE 0.                    
032100     05  W23-OUT-LEN            PIC 9(3) COMP VALUE 0.                    
032200     05  W23-SCAN-IX            PIC 9(3) COMP VALUE 1.                    
032300     05  W23-SCAN-CHAR          PIC X(1).                                 
032400     05  W23-STACK-CT           PIC 9(2) COMP VALUE 0.                    
032500     05  W23-STACK-ROW OCCURS 20 TIMES                                    
032600             INDEXED BY W23-SX.                                           
032700         10  W23-STACK-POS      PIC 9(3) COMP VALUE 0.                    
032800     05  W23-OPEN-POS           PIC 9(3) COMP VALUE 0.                    
032900     05  W23-KEEP-FLAG          PIC X(200) VALUE ALL 'K'.                 
033000     05  W23-OUT-TEXT           PIC X(200) VALUE SPACES.                  
033100*  GROUPED-FACTOR RESOLUTION AREA - ONE SURVIVING PAREN PAIR   *          
033200*  WRAPS A FLAT CHAIN OF +/- PATH OR NUMBER FACTORS, NO STAR   *          
033300*  AND NO FURTHER PARENS LEFT INSIDE IT AFTER THE COLLAPSE.    *          
033400*  KEPT SEPARATE FROM W07 SO RESOLVING A GROUP FACTOR DOES NOT *          
033500*  DISTURB THE OUTER TERM SCAN THAT IS STILL IN PROGRESS.      *          
033600 01  W19-GROUP-AREA.                                                      
033700     05  W19-GROUP-TEXT          PIC X(200).                              
033800     05  W19-GROUP-TOTAL         PIC S9(9)V99.                            
033900     05  W19-TERM-CT             PIC 9(2) COMP VALUE 0.                   
034000     05  W19-TERM-SUBSCR         PIC 9(2) COMP VALUE 0.                   
034100     05  W19-SCAN-START          PIC 9(3) COMP VALUE 1.                   
034200     05  W19-SCAN-CHAR           PIC X(1).                                
034300     05  W19-SCAN-LEN            PIC 9(3) COMP VALUE 0.                   
034400     05  W19-TERM-ROW OCCURS 10 TIMES                                     
034500             INDEXED BY W19-TX.                                           
034600         10  W19-TERM-SIGN       PIC X(1).                                
034700         10  W19-TERM-TEXT       PIC X(60).                               
034800 01  W09-RECAP-DETAIL.                                                    
034900     05  FILLER                 PIC X(4)    VALUE 'RULE'.                 
035000     05  W09-RULE-NAME          PIC X(60).                                
035100     05  FILLER                 PIC X(1)    VALUE SPACE.                  
035200     05  W09-REMAINING-ED       PIC Z,ZZZ,ZZ9.99-.                        
035300     05  FILLER                 PIC X(9)    VALUE SPACE.                  
035400 PROCEDURE DIVISION.                                                      
035500 0000-MAIN.                                                               
035600     PERFORM 1000-INIT.                                                   
035700     PERFORM 2000-LOAD-RULES.                                             
035800     PERFORM 2100-RULE-SORT.                                              
035900     PERFORM 3000-LOAD-CONTEXT.                                           
036000     PERFORM 3100-EVAL-RULES                                              
036100         VARYING W02-RX FROM 1 BY 1                                       
036200         UNTIL W02-RX > W02-RULE-CT.                                      
036300     PERFORM 8000-CLOSING.                                                
036400     STOP RUN.                                                            
036500                                                                          
036600 1000-INIT.                                                               
036700     OPEN INPUT SPL-RULE.                                                 
036800     OPEN INPUT SPL-SEASON.                                               
036900     OPEN INPUT SPL-TMSSN.                                                
037000     OPEN INPUT SPL-TSPL.                                                 
037100     OPEN INPUT SPL-PLYRLVL.                                              
037200     OPEN OUTPUT RECAP-OUT.                                               
037300                                                                          
037400*  READS THE FULL SPL-RULE FILE, KEEPING ONLY THE DETAIL   *              
037500*  ROWS THAT MATCH THE RUN SEASON/CONTEXT AND ARE ACTIVE.  *              
037600*  SPLCR-1126.                                              *             
037700 2000-LOAD-RULES.                                                         
037800     PERFORM 9100-READ-RULE.                                              
037900     PERFORM 2010-LOAD-RULES-LOOP                                         
038000         UNTIL W00-MORE-RULES = 'NO'.                                     
038100                                                                          
038200 2010-LOAD-RULES-LOOP.                                                    
038300     IF RU-RECORD-DETAIL                                                  
038400         AND RU-SEASON-ID = W01-RUN-SEASON-ID                             
038500         AND RU-CONTEXT = W01-RUN-CONTEXT                                 
038600         AND RU-IS-ACTIVE-YES                                             
038700             PERFORM 2020-ADD-RULE-ROW.                                   
038800     PERFORM 9100-READ-RULE.                                              
038900                                                                          
039000*  ADDS ONE VALIDATED RULE TO THE IN-MEMORY TABLE - SILENTLY *            
039100*  DROPS ANY ROW PAST THE 50-RULE TABLE CAPACITY, SEE PJS.   *            
039200 2020-ADD-RULE-ROW.                                                       
039300     IF W02-RULE-CT >= 50                                                 
039400         GO TO 2020-EXIT.                                                 
039500     ADD 1 TO W02-RULE-CT.                                                
039600     SET W02-RX TO W02-RULE-CT.                                           
039700     MOVE RU-RULE-ID          TO W02-RULE-ID (W02-RX).                    
039800     MOVE RU-RULE-NAME        TO W02-RULE-NAME (W02-RX).                  
039900     MOVE RU-DB-RULE          TO W02-DB-RULE (W02-RX).                    
040000     MOVE RU-NOTATION-MAP-CT  TO W02-NOTATION-MAP-CT (W02-RX).            
040100     MOVE RU-NOTATION-MAP     TO W02-NOTATION-MAP (W02-RX).               
040200     MOVE RU-PRIORITY         TO W02-PRIORITY (W02-RX).                   
040300 2020-EXIT.                                                               
040400     EXIT.                                                                
040500                                                                          
040600*  SORTS THE SMALL IN-MEMORY RULE TABLE INTO ASCENDING       *            
040700*  PRIORITY ORDER - A STRAIGHT BUBBLE PASS, THE TABLE NEVER  *            
040800*  HOLDS MORE THAN A HANDFUL OF RULES PER CONTEXT.  SPLCR-   *            
040900*  1244.                                                     *            
041000 2100-RULE-SORT.                                                          
041100     IF W02-RULE-CT < 2                                                   
041200         GO TO 2100-EXIT.                                                 
041300     PERFORM 2110-SORT-PASS                                               
041400         VARYING W07-TERM-CT FROM 1 BY 1                                  
041500         UNTIL W07-TERM-CT >= W02-RULE-CT.                                
041600 2100-EXIT.                                                               
041700     EXIT.                                                                
041800                                                                          
041900 2110-SORT-PASS.                                                          
042000     PERFORM 2120-SORT-COMPARE                                            
042100         VARYING W02-RX FROM 1 BY 1                                       
042200         UNTIL W02-RX >= W02-RULE-CT.                                     
042300                                                                          
042400 2120-SORT-COMPARE.                                                       
042500     SET W07-TX TO W02-RX.                                                
042600     SET W07-TX UP BY 1.                                                  
042700     IF W02-PRIORITY (W02-RX) > W02-PRIORITY (W07-TX)                     
042800         PERFORM 2130-SORT-SWAP.                                          
042900                                                                          
043000 2130-SORT-SWAP.                                                          
043100     MOVE W02-RULE-ROW (W07-TX) TO W11-RULE-SWAP-AREA.                    
043200     MOVE W02-RULE-ROW (W02-RX) TO W02-RULE-ROW (W07-TX).                 
043300     MOVE W11-RULE-SWAP-AREA    TO W02-RULE-ROW (W02-RX).                 
043400                                                                          
043500*  LOADS THE TEAM-SEASON, SEASON AND PER-LEVEL FIGURES     *              
043600*  THE RULE FORMULAS ARE EVALUATED AGAINST.                *              
043700 3000-LOAD-CONTEXT.                                                       
043800     PERFORM 9200-READ-TMSSN.                                             
043900     PERFORM 3010-FIND-TMSSN-LOOP                                         
044000         UNTIL W00-MORE-TMSSN = 'NO'                                      
044100            OR W03-TS-FOUND-SW = 'YES'.                                   
044200     PERFORM 9300-READ-TSPL                                               
044300         UNTIL W00-MORE-TSPL = 'NO'.                                      
044400     PERFORM 9400-READ-PLYRLVL.                                           
044500     PERFORM 3020-LOAD-SEASON.                                            
044600                                                                          
044700 3010-FIND-TMSSN-LOOP.                                                    
044800     IF TS-RECORD-DETAIL                                                  
044900         AND TS-TEAM-SEASON-ID = W01-RUN-TEAM-SEASON-ID                   
045000             MOVE TS-TOTAL-AMOUNT-SPENT TO W03-TOTAL-AMOUNT-SPENT         
045100             MOVE TS-TOTAL-RTM-USED     TO W03-TOTAL-RTM-USED             
045200             MOVE TS-TOTAL-FREE-USED    TO W03-TOTAL-FREE-USED            
045300             MOVE TS-TOTAL-PLAYER       TO W03-TOTAL-PLAYER               
045400             MOVE 'YES'                 TO W03-TS-FOUND-SW.               
045500     IF W03-TS-FOUND-SW = 'NO'                                            
045600         PERFORM 9200-READ-TMSSN.                                         
045700                                                                          
045800*  BUILDS THE PLAYER-LEVEL TABLE FROM SPL-TSPL, ONE ROW PER *             
045900*  LEVEL PRESENT AGAINST THE RUN TEAM-SEASON.               *             
046000 9300-READ-TSPL.                                                          
046100     READ SPL-TSPL                                                        
046200         AT END                                                           
046300             MOVE 'NO' TO W00-MORE-TSPL                                   
046400             GO TO 9300-EXIT.                                             
046500     IF TL-TEAM-SEASON-ID = W01-RUN-TEAM-SEASON-ID                        
046600         ADD 1 TO W05-LEVEL-CT                                            
046700         SET W05-LX TO W05-LEVEL-CT                                       
046800         MOVE TL-PLAYER-LEVEL-ID       TO W05-LEVEL-ID (W05-LX)           
046900         MOVE TL-TOTAL-AMOUNT-SPENT    TO                                 
047000                 W05-LEVEL-AMOUNT-SPENT (W05-LX)                          
047100         MOVE TL-TOTAL-PLAYER-COUNT    TO                                 
047200                 W05-LEVEL-PLAYER-COUNT (W05-LX).                         
047300 9300-EXIT.                                                               
047400     EXIT.                                                                
047500                                                                          
047600*  MATCHES EACH PLAYER-LEVEL ROW TO ITS LEVEL-CODE FOR THE  *             
047700*  NOTATION-MAP LOOKUP (L1, L2, ...).                       *             
047800 9400-READ-PLYRLVL.                                                       
047900     PERFORM 9410-READ-PLYRLVL-LOOP                                       
048000         UNTIL W00-MORE-PLYRLVL = 'NO'.                                   
048100                                                                          
048200 9410-READ-PLYRLVL-LOOP.                                                  
048300     READ SPL-PLYRLVL                                                     
048400         AT END                                                           
048500             MOVE 'NO' TO W00-MORE-PLYRLVL                                
048600             GO TO 9410-EXIT.                                             
048700     PERFORM 9420-MATCH-LEVEL-CODE                                        
048800         VARYING W05-LX FROM 1 BY 1                                       
048900         UNTIL W05-LX > W05-LEVEL-CT.                                     
049000 9410-EXIT.                                                               
049100     EXIT.                                                                
049200                                                                          
049300 9420-MATCH-LEVEL-CODE.                                                   
049400     IF W05-LEVEL-ID (W05-LX) = PL-PLAYER-LEVEL-ID                        
049500         MOVE PL-PLAYER-LEVEL-CODE TO W05-LEVEL-CODE (W05-LX).            
049600                                                                          
049700*  LOADS THE SEASON MASTER ROW FOR THE RUN SEASON - SEASON  *             
049800*  ID IS CARRIED ON THE RULE, NOT LOOKED UP BY CODE HERE.   *             
049900 3020-LOAD-SEASON.                                                        
050000     PERFORM 9500-READ-SEASON-LOOP                                        
050100         UNTIL SS-SEASON-ID = W01-RUN-SEASON-ID                           
050200            OR W00-MORE-TMSSN = 'NO'.                                     
050300     MOVE SS-MIN-PLAYER-AMOUNT      TO W04-MIN-PLAYER-AMOUNT.             
050400     MOVE SS-BUDGET-LIMIT           TO W04-BUDGET-LIMIT.                  
050500     MOVE SS-MAX-PLAYERS-ALLOWED    TO W04-MAX-PLAYERS-ALLOWED.           
050600     MOVE SS-MAX-RTM-ALLOWED        TO W04-MAX-RTM-ALLOWED.               
050700     MOVE SS-MAX-FREE-ALLOWED       TO W04-MAX-FREE-ALLOWED.              
050800                                                                          
050900 9500-READ-SEASON-LOOP.                                                   
051000     READ SPL-SEASON                                                      
051100         AT END                                                           
051200             MOVE 'NO' TO W00-MORE-TMSSN.                                 
051300                                                                          
051400*  EVALUATES ONE RULE ROW - EXPAND, SPLIT, RESOLVE, ADJUST,  *            
051500*  COMPUTE REMAINING, WRITE THE RECAP LINE.  SPLCR-1126.     *            
051600 3100-EVAL-RULES.                                                         
051700     PERFORM 3200-EXPAND-NOTATION.                                        
051800     PERFORM 3300-SPLIT-FORMULA.                                          
051900     PERFORM 3350-COLLAPSE-PARENS.                                        
052000     PERFORM 3400-RESOLVE-TOTAL.                                          
052100     PERFORM 3500-ADJUST-THRESHOLD.                                       
052200     PERFORM 3600-COMPUTE-REMAINING.                                      
052300     PERFORM 3700-WRITE-RECAP.                                            
052400                                                                          
052500*  EXPANDS SHORTHAND LEFT-HAND TOKENS USING THE RULE'S OWN   *            
052600*  NOTATION-MAP - "L1." BECOMES "PLAYERLEVELS.L1." IN THIS   *            
052700*  SHOP, THE ONLY PATTERN/REPLACEMENT PAIR EVER CONFIGURED.  *            
052800*  SPLCR-1214.                                                *           
052900 3200-EXPAND-NOTATION.                                                    
053000     MOVE W02-DB-RULE (W02-RX) TO W06-EXPANDED-RULE.                      
053100     IF W02-NOTATION-MAP-CT (W02-RX) = ZERO                               
053200         GO TO 3200-EXIT.                                                 
053300     PERFORM 3210-EXPAND-ONE-PATTERN                                      
053400         VARYING W07-TERM-CT FROM 1 BY 1                                  
053500         UNTIL W07-TERM-CT > W02-NOTATION-MAP-CT (W02-RX).                
053600 3200-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900 3210-EXPAND-ONE-PATTERN.                                                 
054000     SET W07-TX TO W07-TERM-CT.                                           
054100     MOVE W02-NOTATION-PATTERN (W02-RX W07-TX)                            
054200                                    TO W07-TERM-TEXT (1).                 
054300     INSPECT W06-EXPANDED-RULE                                            
054400         REPLACING FIRST W07-TERM-TEXT (1)                                
054500             BY W02-NOTATION-REPLACEMENT (W02-RX W07-TX).                 
054600                                                                          
054700*  SPLITS THE EXPANDED FORMULA INTO LEFT-SIDE / OPERATOR /  *             
054800*  THRESHOLD AT THE FIRST OF <= >= < > = == - CHECKED IN    *             
054900*  THAT ORDER SO <= IS NEVER MIS-SPLIT AS <.  SPLCR-1126.   *             
055000 3300-SPLIT-FORMULA.                                                      
055100     MOVE ZERO TO W06-SPLIT-POS.                                          
055200     INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS                     
055300         FOR CHARACTERS BEFORE INITIAL '<='.                              
055400     IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE                       
055500         MOVE '<=' TO W06-OPERATOR-CD                                     
055600         MOVE 2    TO W06-OP-LEN                                          
055700         ADD 1     TO W06-SPLIT-POS                                       
055800         GO TO 3300-SPLIT-DONE.                                           
055900     MOVE ZERO TO W06-SPLIT-POS.                                          
056000     INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS                     
056100         FOR CHARACTERS BEFORE INITIAL '>='.                              
056200     IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE                       
056300         MOVE '>=' TO W06-OPERATOR-CD                                     
056400         MOVE 2    TO W06-OP-LEN                                          
056500         ADD 1     TO W06-SPLIT-POS                                       
056600         GO TO 3300-SPLIT-DONE.                                           
056700     MOVE ZERO TO W06-SPLIT-POS.                                          
056800     INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS                     
056900         FOR CHARACTERS BEFORE INITIAL '<'.                               
057000     IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE                       
057100         MOVE '< ' TO W06-OPERATOR-CD                                     
057200         MOVE 1    TO W06-OP-LEN                                          
057300         ADD 1     TO W06-SPLIT-POS                                       
057400         GO TO 3300-SPLIT-DONE.                                           
057500     MOVE ZERO TO W06-SPLIT-POS.                                          
057600     INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS                     
057700         FOR CHARACTERS BEFORE INITIAL '>'.                               
057800     IF W06-SPLIT-POS < LENGTH OF W06-EXPANDED-RULE                       
057900         MOVE '> ' TO W06-OPERATOR-CD                                     
058000         MOVE 1    TO W06-OP-LEN                                          
058100         ADD 1     TO W06-SPLIT-POS                                       
058200         GO TO 3300-SPLIT-DONE.                                           
058300     MOVE ZERO TO W06-SPLIT-POS.                                          
058400     INSPECT W06-EXPANDED-RULE TALLYING W06-SPLIT-POS                     
058500         FOR CHARACTERS BEFORE INITIAL '='.                               
058600     MOVE '= ' TO W06-OPERATOR-CD.                                        
058700     MOVE 1    TO W06-OP-LEN.                                             
058800     ADD 1     TO W06-SPLIT-POS.                                          
058900 3300-SPLIT-DONE.                                                         
059000     MOVE SPACES TO W06-LEFT-SIDE.                                        
059100     IF W06-SPLIT-POS > 1                                                 
059200         MOVE W06-EXPANDED-RULE (1 : W06-SPLIT-POS - 1)                   
059300                                    TO W06-LEFT-SIDE.                     
059400     MOVE SPACES TO W10-NUM-TEXT.                                         
059500     MOVE W06-EXPANDED-RULE (W06-SPLIT-POS + W06-OP-LEN : )               
059600                                    TO W10-NUM-TEXT.                      
059700     PERFORM 3450-PARSE-NUMBER-TEXT.                                      
059800     MOVE W10-NUM-RESULT TO W06-THRESHOLD.                                
059900                                                                          
060000*  DROPS EVERY PAREN PAIR IN W06-LEFT-SIDE EXCEPT ONE THAT IS *           
060100*  IMMEDIATELY FOLLOWED BY A STAR - A GROUPED SUB-EXPRESSION  *           
060200*  ONLY HAS TO STAY BRACKETED WHEN IT FEEDS A MULTIPLICATION, *           
060300*  SINCE +/- GIVES THE SAME RESULT NO MATTER HOW ITS OWN      *           
060400*  OPERANDS WERE GROUPED.  FIRST PASS FINDS EACH MATCHED PAIR *           
060500*  AND FLAGS IT KEEP/DROP, SECOND PASS COPIES THE SURVIVORS.  *           
060600*  SPLCR-1277.                                                  *         
060700 3350-COLLAPSE-PARENS.                                                    
060800     MOVE ALL 'K' TO W23-KEEP-FLAG.                                       
060900     MOVE 0 TO W23-STACK-CT.                                              
061000     MOVE 0 TO W23-SRC-LEN.                                               
061100     INSPECT W06-LEFT-SIDE TALLYING W23-SRC-LEN                           
061200         FOR CHARACTERS BEFORE INITIAL ' '.                               
061300     IF W23-SRC-LEN = 0                                                   
061400         MOVE LENGTH OF W06-LEFT-SIDE TO W23-SRC-LEN.                     
061500     PERFORM 3351-SCAN-FOR-PAIRS                                          
061600         VARYING W23-SCAN-IX FROM 1 BY 1                                  
061700         UNTIL W23-SCAN-IX > W23-SRC-LEN.                                 
061800     MOVE SPACES TO W23-OUT-TEXT.                                         
061900     MOVE 0 TO W23-OUT-LEN.                                               
062000     PERFORM 3353-COPY-SURVIVOR                                           
062100         VARYING W23-SCAN-IX FROM 1 BY 1                                  
062200         UNTIL W23-SCAN-IX > W23-SRC-LEN.                                 
062300     MOVE W23-OUT-TEXT TO W06-LEFT-SIDE.                                  
062400                                                                          
062500 3351-SCAN-FOR-PAIRS.                                                     
062600     MOVE W06-LEFT-SIDE (W23-SCAN-IX : 1) TO W23-SCAN-CHAR.               
062700     IF W23-SCAN-CHAR = '('                                               
062800         ADD 1 TO W23-STACK-CT                                            
062900         SET W23-SX TO W23-STACK-CT                                       
063000         MOVE W23-SCAN-IX TO W23-STACK-POS (W23-SX)                       
063100     ELSE                                                                 
063200         IF W23-SCAN-CHAR = ')'                                           
063300             PERFORM 3352-CLOSE-PAIR.                                     
063400                                                                          
063500*  A PAIR SURVIVES ONLY WHEN THE CHARACTER RIGHT AFTER ITS    *           
063600*  CLOSE PAREN IS A STAR - THE FORMULA GRAMMAR CARRIES NO     *           
063700*  SPACES, SO THE NEXT POSITION IS ALWAYS THE NEXT TOKEN.     *           
063800 3352-CLOSE-PAIR.                                                         
063900     SET W23-SX TO W23-STACK-CT.                                          
064000     MOVE W23-STACK-POS (W23-SX) TO W23-OPEN-POS.                         
064100     SUBTRACT 1 FROM W23-STACK-CT.                                        
064200     IF W23-SCAN-IX < W23-SRC-LEN                                         
064300         AND W06-LEFT-SIDE (W23-SCAN-IX + 1 : 1) = '*'                    
064400             CONTINUE                                                     
064500     ELSE                                                                 
064600         MOVE 'D' TO W23-KEEP-FLAG (W23-OPEN-POS : 1)                     
064700         MOVE 'D' TO W23-KEEP-FLAG (W23-SCAN-IX : 1).                     
064800                                                                          
064900 3353-COPY-SURVIVOR.                                                      
065000     IF W23-KEEP-FLAG (W23-SCAN-IX : 1) NOT = 'D'                         
065100         ADD 1 TO W23-OUT-LEN                                             
065200         MOVE W06-LEFT-SIDE (W23-SCAN-IX : 1) TO                          
065300             W23-OUT-TEXT (W23-OUT-LEN : 1).                              
065400                                                                          
065500*  RESOLVES THE LEFT-SIDE TO A NUMERIC CURRENT-TOTAL BY     *             
065600*  BREAKING IT INTO +/- TERMS, EACH RESOLVED AGAINST THE    *             
065700*  TEAM-SEASON, SEASON OR PER-LEVEL CONTEXT.  UNRESOLVABLE  *             
065800*  REFERENCES CONTRIBUTE ZERO.  SPLCR-1276.                  *            
065900 3400-RESOLVE-TOTAL.                                                      
066000     MOVE ZERO TO W07-CURRENT-TOTAL.                                      
066100     MOVE ZERO TO W07-TERM-CT.                                            
066200     PERFORM 3410-SPLIT-TERMS.                                            
066300     PERFORM 3420-RESOLVE-EACH-TERM                                       
066400         VARYING W07-TERM-SUBSCR FROM 1 BY 1                              
066500         UNTIL W07-TERM-SUBSCR > W07-TERM-CT.                             
066600                                                                          
066700*  BREAKS W06-LEFT-SIDE INTO SIGNED TERMS AT TOP-LEVEL +/-  *             
066800*  BOUNDARIES - A LEADING TERM WITH NO SIGN IS TREATED '+'. *             
066900*  A +/- INSIDE THE ONE SURVIVING PAREN PAIR (IF ANY) DOES  *             
067000*  NOT CLOSE A TERM - W07-PAREN-DEPTH TRACKS THAT.  SPLCR-  *             
067100*  1277.                                                      *           
067200 3410-SPLIT-TERMS.                                                        
067300     MOVE '+' TO W07-TERM-SIGN (1).                                       
067400     MOVE SPACES TO W07-TERM-TEXT (1).                                    
067500     MOVE 1 TO W07-TERM-CT.                                               
067600     MOVE 1 TO W07-SCAN-START.                                            
067700     MOVE 0 TO W07-SCAN-POS.                                              
067800     MOVE 0 TO W07-PAREN-DEPTH.                                           
067900     PERFORM 3411-SCAN-CHAR-LOOP                                          
068000         VARYING W07-TERM-SUBSCR FROM 1 BY 1                              
068100         UNTIL W07-TERM-SUBSCR > LENGTH OF W06-LEFT-SIDE.                 
068200                                                                          
068300 3411-SCAN-CHAR-LOOP.                                                     
068400     MOVE W06-LEFT-SIDE (W07-TERM-SUBSCR : 1) TO W07-SCAN-CHAR.           
068500     IF W07-SCAN-CHAR = '('                                               
068600         ADD 1 TO W07-PAREN-DEPTH                                         
068700     ELSE                                                                 
068800         IF W07-SCAN-CHAR = ')'                                           
068900             SUBTRACT 1 FROM W07-PAREN-DEPTH                              
069000         ELSE                                                             
069100             IF (W07-SCAN-CHAR = '+' OR '-')                              
069200                 AND W07-TERM-SUBSCR > W07-SCAN-START                     
069300                 AND W07-PAREN-DEPTH = 0                                  
069400                     PERFORM 3412-CLOSE-TERM.                             
069500                                                                          
069600 3412-CLOSE-TERM.                                                         
069700     COMPUTE W07-SCAN-LEN =                                               
069800         W07-TERM-SUBSCR - W07-SCAN-START.                                
069900     SET W07-TX TO W07-TERM-CT.                                           
070000     MOVE W06-LEFT-SIDE (W07-SCAN-START : W07-SCAN-LEN)                   
070100                                    TO W07-TERM-TEXT (W07-TX).            
070200     ADD 1 TO W07-TERM-CT.                                                
070300     SET W07-TX TO W07-TERM-CT.                                           
070400     MOVE W07-SCAN-CHAR TO W07-TERM-SIGN (W07-TX).                        
070500     MOVE SPACES TO W07-TERM-TEXT (W07-TX).                               
070600     COMPUTE W07-SCAN-START = W07-TERM-SUBSCR + 1.                        
070700                                                                          
070800*  CLOSES OUT THE FINAL TERM AFTER THE SCAN LOOP ENDS, THEN *             
070900*  RESOLVES EACH TERM TO A NUMBER AND ADDS/SUBTRACTS IT.    *             
071000 3420-RESOLVE-EACH-TERM.                                                  
071100     IF W07-TERM-SUBSCR = W07-TERM-CT                                     
071200         COMPUTE W07-SCAN-LEN =                                           
071300             LENGTH OF W06-LEFT-SIDE - W07-SCAN-START + 1                 
071400         SET W07-TX TO W07-TERM-CT                                        
071500         IF W07-SCAN-LEN > 0                                              
071600             MOVE W06-LEFT-SIDE (W07-SCAN-START : W07-SCAN-LEN)           
071700                                    TO W07-TERM-TEXT (W07-TX).            
071800     SET W07-TX TO W07-TERM-SUBSCR.                                       
071900     PERFORM 3430-RESOLVE-TERM-TEXT.                                      
072000     IF W07-TERM-SIGN (W07-TX) = '-'                                      
072100         SUBTRACT W07-TERM-VALUE FROM W07-CURRENT-TOTAL                   
072200     ELSE                                                                 
072300         ADD W07-TERM-VALUE TO W07-CURRENT-TOTAL.                         
072400                                                                          
072500*  RESOLVES ONE TERM - EITHER A BARE NUMBER, A PATH LOOKUP  *             
072600*  (TEAM.X / SEASON.X / PLAYERLEVELS.CODE.X), OR A PRODUCT  *             
072700*  OF PATH/NUMBER FACTORS SEPARATED BY *.  SPLCR-1276.       *            
072800*  W08-SAVE-STAR-POS HOLDS THE STAR POSITION ACROSS THE CALL  *           
072900*  TO 3440 BELOW - A GROUP FACTOR RESOLVED IN THAT CALL REUSES *          
073000*  W08-STAR-POS FOR ITS OWN PLAYERLEVELS. LOOKUP, SO THE RAW   *          
073100*  FIELD CANNOT BE TRUSTED AGAIN ONCE 3440 RETURNS.  SPLCR-    *          
073200*  1277.                                                        *         
073300 3430-RESOLVE-TERM-TEXT.                                                  
073400     MOVE ZERO TO W07-TERM-VALUE.                                         
073500     MOVE W07-TERM-TEXT (W07-TX) TO W08-WORK-TERM-TEXT.                   
073600     MOVE ZERO TO W08-STAR-POS.                                           
073700     INSPECT W08-WORK-TERM-TEXT TALLYING W08-STAR-POS                     
073800         FOR CHARACTERS BEFORE INITIAL '*'.                               
073900     MOVE W08-STAR-POS TO W08-SAVE-STAR-POS.                              
074000     IF W08-SAVE-STAR-POS >= LENGTH OF W08-WORK-TERM-TEXT                 
074100         MOVE W08-WORK-TERM-TEXT TO W08-FACTOR-TEXT                       
074200         PERFORM 3440-RESOLVE-ONE-FACTOR                                  
074300         MOVE W08-FACTOR-VALUE TO W07-TERM-VALUE                          
074400         GO TO 3430-EXIT.                                                 
074500     MOVE SPACES TO W08-FACTOR-TEXT.                                      
074600     MOVE W08-WORK-TERM-TEXT (1 : W08-SAVE-STAR-POS)                      
074700                                    TO W08-FACTOR-TEXT.                   
074800     PERFORM 3440-RESOLVE-ONE-FACTOR.                                     
074900     MOVE W08-FACTOR-VALUE TO W08-MULT-VALUE.                             
075000     MOVE SPACES TO W08-FACTOR-TEXT.                                      
075100     MOVE W08-WORK-TERM-TEXT                                              
075200         (W08-SAVE-STAR-POS + 2 : ) TO W08-FACTOR-TEXT.                   
075300     PERFORM 3440-RESOLVE-ONE-FACTOR.                                     
075400*  NO ROUNDED HERE - ROUNDING HAPPENS ONCE, ON THE FINAL       *          
075500*  REMAINING FIGURE IN 3600, NOT ON AN INTERMEDIATE TERM.      *          
075600*  SPLCR-1432.                                                  *         
075700     COMPUTE W07-TERM-VALUE =                                             
075800         W08-MULT-VALUE * W08-FACTOR-VALUE.                               
075900 3430-EXIT.                                                               
076000     EXIT.                                                                
076100                                                                          
076200*  RESOLVES ONE FACTOR - A LITERAL NUMBER, OR A NAMED PATH  *             
076300*  AGAINST TEAM-SEASON/SEASON/PLAYERLEVELS.  UNRESOLVABLE   *             
076400*  NAMES EVALUATE AS ZERO, SEE SPLCR-1276.                  *             
076500 3440-RESOLVE-ONE-FACTOR.                                                 
076600     MOVE ZERO TO W08-FACTOR-VALUE.                                       
076700     IF W08-FACTOR-TEXT (1 : 1) = '('                                     
076800         PERFORM 3446-RESOLVE-GROUP-FACTOR                                
076900         GO TO 3440-EXIT.                                                 
077000     IF W08-FACTOR-TEXT (1 : 5) = 'TEAM.'                                 
077100         PERFORM 3441-RESOLVE-TEAM-FIELD                                  
077200         GO TO 3440-EXIT.                                                 
077300     IF W08-FACTOR-TEXT (1 : 7) = 'SEASON.'                               
077400         PERFORM 3442-RESOLVE-SEASON-FIELD                                
077500         GO TO 3440-EXIT.                                                 
077600     IF W08-FACTOR-TEXT (1 : 13) = 'PLAYERLEVELS.'                        
077700         PERFORM 3443-RESOLVE-LEVEL-FIELD                                 
077800         GO TO 3440-EXIT.                                                 
077900*  ANYTHING ELSE IN THIS GRAMMAR IS A LITERAL NUMBER, E.G.   *            
078000*  THE "-1" IN (SEASON.MAXPLAYERSALLOWED - TEAM.TOTALPLAYER) *            
078100*  - 1.  SPLCR-1276.                                          *           
078200     MOVE SPACES TO W10-NUM-TEXT.                                         
078300     MOVE W08-FACTOR-TEXT TO W10-NUM-TEXT.                                
078400     PERFORM 3450-PARSE-NUMBER-TEXT.                                      
078500     MOVE W10-NUM-RESULT TO W08-FACTOR-VALUE.                             
078600 3440-EXIT.                                                               
078700     EXIT.                                                                
078800                                                                          
078900 3441-RESOLVE-TEAM-FIELD.                                                 
079000     IF W08-FACTOR-TEXT = 'TEAM.TOTALAMOUNTSPENT'                         
079100         MOVE W03-TOTAL-AMOUNT-SPENT TO W08-FACTOR-VALUE                  
079200     ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALRTMUSED'                        
079300         MOVE W03-TOTAL-RTM-USED TO W08-FACTOR-VALUE                      
079400     ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALFREEUSED'                       
079500         MOVE W03-TOTAL-FREE-USED TO W08-FACTOR-VALUE                     
079600     ELSE IF W08-FACTOR-TEXT = 'TEAM.TOTALPLAYER'                         
079700         MOVE W03-TOTAL-PLAYER TO W08-FACTOR-VALUE.                       
079800                                                                          
079900 3442-RESOLVE-SEASON-FIELD.                                               
080000     IF W08-FACTOR-TEXT = 'SEASON.MINPLAYERAMOUNT'                        
080100         MOVE W04-MIN-PLAYER-AMOUNT TO W08-FACTOR-VALUE                   
080200     ELSE IF W08-FACTOR-TEXT = 'SEASON.BUDGETLIMIT'                       
080300         MOVE W04-BUDGET-LIMIT TO W08-FACTOR-VALUE                        
080400     ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXPLAYERSALLOWED'                 
080500         MOVE W04-MAX-PLAYERS-ALLOWED TO W08-FACTOR-VALUE                 
080600     ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXRTMALLOWED'                     
080700         MOVE W04-MAX-RTM-ALLOWED TO W08-FACTOR-VALUE                     
080800     ELSE IF W08-FACTOR-TEXT = 'SEASON.MAXFREEALLOWED'                    
080900         MOVE W04-MAX-FREE-ALLOWED TO W08-FACTOR-VALUE.                   
081000                                                                          
081100*  A PLAYERLEVELS. FACTOR LOOKS LIKE PLAYERLEVELS.L1.TOTAL  *             
081200*  AMOUNTSPENT - THE LEVEL CODE RUNS FROM POSITION 14 UP TO *             
081300*  THE NEXT PERIOD.  SEARCH THE LEVEL TABLE BUILT AT 3000.  *             
081400 3443-RESOLVE-LEVEL-FIELD.                                                
081500     MOVE ZERO TO W08-STAR-POS.                                           
081600     INSPECT W08-FACTOR-TEXT (14 : ) TALLYING W08-STAR-POS                
081700         FOR CHARACTERS BEFORE INITIAL '.'.                               
081800     MOVE SPACES TO W05-LEVEL-CODE (31).                                  
081900     SET W05-LX TO 1.                                                     
082000     SEARCH W05-LEVEL-ROW                                                 
082100         AT END                                                           
082200             NEXT SENTENCE                                                
082300         WHEN W05-LEVEL-CODE (W05-LX) =                                   
082400                 W08-FACTOR-TEXT (14 : W08-STAR-POS)                      
082500             PERFORM 3444-PICK-LEVEL-SUFFIX.                              
082600                                                                          
082700 3444-PICK-LEVEL-SUFFIX.                                                  
082800     IF W08-FACTOR-TEXT (14 + W08-STAR-POS + 1 : )                        
082900             = 'TOTALAMOUNTSPENT'                                         
083000         MOVE W05-LEVEL-AMOUNT-SPENT (W05-LX) TO W08-FACTOR-VALUE         
083100     ELSE IF W08-FACTOR-TEXT (14 + W08-STAR-POS + 1 : )                   
083200             = 'TOTALPLAYERCOUNT'                                         
083300         MOVE W05-LEVEL-PLAYER-COUNT (W05-LX) TO W08-FACTOR-VALUE.        
083400                                                                          
083500*  RESOLVES A PARENTHESIZED FACTOR LEFT OVER FROM 3350-      *            
083600*  COLLAPSE-PARENS, E.G. (SEASON.MAXPLAYERSALLOWED-TEAM.     *            
083700*  TOTALPLAYER-1).  STRIPS THE OUTER PARENS AND SUMS THE     *            
083800*  INNER CHAIN OF +/- FACTORS.  COLLAPSE HAS ALREADY REMOVED *            
083900*  EVERY NESTED PAREN AND THIS SHOP'S FORMULA GRAMMAR NEVER  *            
084000*  PUTS A STAR INSIDE A GROUP, SO THE INNER CHAIN IS ALWAYS  *            
084100*  FLAT.  SPLCR-1277.                                        *            
084200 3446-RESOLVE-GROUP-FACTOR.                                               
084300     MOVE SPACES TO W19-GROUP-TEXT.                                       
084400     MOVE 0 TO W08-GRP-LEN.                                               
084500     INSPECT W08-FACTOR-TEXT TALLYING W08-GRP-LEN                         
084600         FOR CHARACTERS BEFORE INITIAL ' '.                               
084700     IF W08-GRP-LEN < 3                                                   
084800         GO TO 3446-EXIT.                                                 
084900     MOVE W08-FACTOR-TEXT (2 : W08-GRP-LEN - 2) TO W19-GROUP-TEXT.        
085000     PERFORM 3447-SPLIT-GROUP-TERMS.                                      
085100     MOVE W19-GROUP-TOTAL TO W08-FACTOR-VALUE.                            
085200 3446-EXIT.                                                               
085300     EXIT.                                                                
085400                                                                          
085500*  BREAKS THE STRIPPED GROUP TEXT INTO SIGNED TERMS AT +/-   *            
085600*  BOUNDARIES, THE SAME WAY 3410 DOES FOR THE FULL FORMULA - *            
085700*  NO PAREN DEPTH TRACKING NEEDED HERE, THE GROUP IS ALREADY *            
085800*  FLAT.  SPLCR-1277.                                        *            
085900 3447-SPLIT-GROUP-TERMS.                                                  
086000     MOVE '+' TO W19-TERM-SIGN (1).                                       
086100     MOVE SPACES TO W19-TERM-TEXT (1).                                    
086200     MOVE 1 TO W19-TERM-CT.                                               
086300     MOVE 1 TO W19-SCAN-START.                                            
086400     MOVE 0 TO W19-GROUP-TOTAL.                                           
086500     PERFORM 3448-SCAN-GROUP-CHAR                                         
086600         VARYING W19-TERM-SUBSCR FROM 1 BY 1                              
086700         UNTIL W19-TERM-SUBSCR > LENGTH OF W19-GROUP-TEXT.                
086800     PERFORM 3452-RESOLVE-EACH-GROUP-TERM                                 
086900         VARYING W19-TERM-SUBSCR FROM 1 BY 1                              
087000         UNTIL W19-TERM-SUBSCR > W19-TERM-CT.                             
087100                                                                          
087200 3448-SCAN-GROUP-CHAR.                                                    
087300     MOVE W19-GROUP-TEXT (W19-TERM-SUBSCR : 1) TO W19-SCAN-CHAR.          
087400     IF (W19-SCAN-CHAR = '+' OR '-')                                      
087500         AND W19-TERM-SUBSCR > W19-SCAN-START                             
087600             PERFORM 3449-CLOSE-GROUP-TERM.                               
087700                                                                          
087800 3449-CLOSE-GROUP-TERM.                                                   
087900     COMPUTE W19-SCAN-LEN =                                               
088000         W19-TERM-SUBSCR - W19-SCAN-START.                                
088100     SET W19-TX TO W19-TERM-CT.                                           
088200     MOVE W19-GROUP-TEXT (W19-SCAN-START : W19-SCAN-LEN)                  
088300                                    TO W19-TERM-TEXT (W19-TX).            
088400     ADD 1 TO W19-TERM-CT.                                                
088500     SET W19-TX TO W19-TERM-CT.                                           
088600     MOVE W19-SCAN-CHAR TO W19-TERM-SIGN (W19-TX).                        
088700     MOVE SPACES TO W19-TERM-TEXT (W19-TX).                               
088800     COMPUTE W19-SCAN-START = W19-TERM-SUBSCR + 1.                        
088900                                                                          
089000*  THE TRAILING TERM (AFTER THE LAST +/-, OR THE WHOLE GROUP *            
089100*  IF IT HAD NONE) NEVER GETS CLOSED BY 3449, SO ITS TEXT IS *            
089200*  FILLED HERE ON THE LAST PASS BEFORE IT IS RESOLVED.       *            
089300 3452-RESOLVE-EACH-GROUP-TERM.                                            
089400     IF W19-TERM-SUBSCR = W19-TERM-CT                                     
089500         COMPUTE W19-SCAN-LEN =                                           
089600             LENGTH OF W19-GROUP-TEXT - W19-SCAN-START + 1                
089700         SET W19-TX TO W19-TERM-CT                                        
089800         IF W19-SCAN-LEN > 0                                              
089900             MOVE W19-GROUP-TEXT (W19-SCAN-START : W19-SCAN-LEN)          
090000                                    TO W19-TERM-TEXT (W19-TX).            
090100     SET W19-TX TO W19-TERM-SUBSCR.                                       
090200     PERFORM 3454-RESOLVE-GROUP-TERM-FACTOR.                              
090300     IF W19-TERM-SIGN (W19-TX) = '-'                                      
090400         SUBTRACT W08-FACTOR-VALUE FROM W19-GROUP-TOTAL                   
090500     ELSE                                                                 
090600         ADD W08-FACTOR-VALUE TO W19-GROUP-TOTAL.                         
090700                                                                          
090800*  DUPLICATES THE PLAIN-FACTOR DISPATCH FROM 3440 RATHER THAN *           
090900*  PERFORMING 3440 ITSELF - THIS COMPILER GIVES NO RECURSIVE  *           
091000*  PROGRAM-ID, AND 3440 IS STILL ON THE CALL CHAIN THAT GOT   *           
091100*  US HERE.  A GROUP TERM IS ALWAYS A PLAIN PATH OR NUMBER,   *           
091200*  NEVER ANOTHER PAREN, SO THE FULL 3440 DISPATCH IS NOT      *           
091300*  NEEDED.  SPLCR-1277.                                        *          
091400 3454-RESOLVE-GROUP-TERM-FACTOR.                                          
091500     MOVE ZERO TO W08-FACTOR-VALUE.                                       
091600     MOVE W19-TERM-TEXT (W19-TX) TO W08-FACTOR-TEXT.                      
091700     IF W08-FACTOR-TEXT (1 : 5) = 'TEAM.'                                 
091800         PERFORM 3441-RESOLVE-TEAM-FIELD                                  
091900         GO TO 3454-EXIT.                                                 
092000     IF W08-FACTOR-TEXT (1 : 7) = 'SEASON.'                               
092100         PERFORM 3442-RESOLVE-SEASON-FIELD                                
092200         GO TO 3454-EXIT.                                                 
092300     IF W08-FACTOR-TEXT (1 : 13) = 'PLAYERLEVELS.'                        
092400         PERFORM 3443-RESOLVE-LEVEL-FIELD                                 
092500         GO TO 3454-EXIT.                                                 
092600     MOVE SPACES TO W10-NUM-TEXT.                                         
092700     MOVE W08-FACTOR-TEXT TO W10-NUM-TEXT.                                
092800     PERFORM 3450-PARSE-NUMBER-TEXT.                                      
092900     MOVE W10-NUM-RESULT TO W08-FACTOR-VALUE.                             
093000 3454-EXIT.                                                               
093100     EXIT.                                                                
093200                                                                          
093300*  ADJUSTS THE THRESHOLD FOR A STRICT OPERATOR - < LOSES A  *             
093400*  PENNY, > GAINS ONE, <= >= == ARE LEFT AS GIVEN.           *            
093500 3500-ADJUST-THRESHOLD.                                                   
093600     MOVE W06-THRESHOLD TO W06-ADJ-THRESHOLD.                             
093700     IF W06-OP-IS-LT                                                      
093800         SUBTRACT 0.01 FROM W06-ADJ-THRESHOLD.                            
093900     IF W06-OP-IS-GT                                                      
094000         ADD 0.01 TO W06-ADJ-THRESHOLD.                                   
094100                                                                          
094200*  REMAINING = ADJUSTED THRESHOLD LESS CURRENT TOTAL, ROUND  *            
094300*  TO 2 DECIMALS, FLOORED AT ZERO.  SPLCR-1403.               *           
094400 3600-COMPUTE-REMAINING.                                                  
094500     COMPUTE W06-REMAINING-RAW ROUNDED =                                  
094600         W06-ADJ-THRESHOLD - W07-CURRENT-TOTAL.                           
094700     IF W06-REMAINING-RAW < ZERO                                          
094800         MOVE ZERO TO W06-REMAINING                                       
094900     ELSE                                                                 
095000         MOVE W06-REMAINING-RAW TO W06-REMAINING.                         
095100                                                                          
095200 3700-WRITE-RECAP.                                                        
095300     MOVE SPACES              TO W09-RECAP-DETAIL.                        
095400     MOVE W02-RULE-NAME (W02-RX)  TO W09-RULE-NAME.                       
095500     MOVE W06-REMAINING       TO W09-REMAINING-ED.                        
095600     WRITE RECAP-LINE FROM W09-RECAP-DETAIL.                              
095700                                                                          
095800*  CONVERTS A SPACE-PADDED NUMERIC-LOOKING TEXT FIELD (SIGN,   *          
095900*  DIGITS, OPTIONAL DECIMAL POINT, TWO FRACTION DIGITS AT      *          
096000*  MOST) INTO W10-NUM-RESULT, DIGIT BY DIGIT - NO NUMVAL ON    *          
096100*  THIS COMPILER.  CALLER LOADS W10-NUM-TEXT FIRST.             *         
096200 3450-PARSE-NUMBER-TEXT.                                                  
096300     MOVE ZERO  TO W10-NUM-LEN.                                           
096400     INSPECT W10-NUM-TEXT TALLYING W10-NUM-LEN                            
096500         FOR CHARACTERS BEFORE INITIAL ' '.                               
096600     MOVE 1     TO W10-NUM-SIGN.                                          
096700     MOVE 1     TO W10-NUM-POS.                                           
096800     IF W10-NUM-TEXT (1 : 1) = '-'                                        
096900         MOVE -1 TO W10-NUM-SIGN                                          
097000         MOVE 2  TO W10-NUM-POS.                                          
097100     MOVE 0     TO W10-NUM-WHOLE.                                         
097200     MOVE 0     TO W10-NUM-FRAC.                                          
097300     MOVE 0     TO W10-NUM-FRAC-DIGITS.                                   
097400     MOVE 'N'   TO W10-NUM-SEEN-DOT.                                      
097500     IF W10-NUM-LEN = 0                                                   
097600         GO TO 3450-EXIT.                                                 
097700     PERFORM 3451-PARSE-DIGIT-LOOP                                        
097800         VARYING W10-NUM-POS FROM W10-NUM-POS BY 1                        
097900         UNTIL W10-NUM-POS > W10-NUM-LEN.                                 
098000     IF W10-NUM-FRAC-DIGITS = 1                                           
098100         COMPUTE W10-NUM-FRAC = W10-NUM-FRAC * 10.                        
098200     COMPUTE W10-NUM-RESULT =                                             
098300         W10-NUM-SIGN * (W10-NUM-WHOLE + (W10-NUM-FRAC / 100)).           
098400 3450-EXIT.                                                               
098500     EXIT.                                                                
098600                                                                          
098700 3451-PARSE-DIGIT-LOOP.                                                   
098800     MOVE W10-NUM-TEXT (W10-NUM-POS : 1) TO W10-NUM-CHAR.                 
098900     IF W10-NUM-CHAR = '.'                                                
099000         MOVE 'Y' TO W10-NUM-SEEN-DOT                                     
099100     ELSE                                                                 
099200         MOVE W10-NUM-CHAR TO W10-NUM-DIGIT                               
099300         IF W10-NUM-SEEN-DOT = 'N'                                        
099400             COMPUTE W10-NUM-WHOLE =                                      
099500                 W10-NUM-WHOLE * 10 + W10-NUM-DIGIT                       
099600         ELSE                                                             
099700             ADD 1 TO W10-NUM-FRAC-DIGITS                                 
099800             IF W10-NUM-FRAC-DIGITS <= 2                                  
099900                 COMPUTE W10-NUM-FRAC =                                   
100000                     W10-NUM-FRAC * 10 + W10-NUM-DIGIT.                   
100100                                                                          
100200 8000-CLOSING.                                                            
100300     CLOSE SPL-RULE.                                                      
100400     CLOSE SPL-SEASON.                                                    
100500     CLOSE SPL-TMSSN.                                                     
100600     CLOSE SPL-TSPL.                                                      
100700     CLOSE SPL-PLYRLVL.                                                   
100800     CLOSE RECAP-OUT.                                                     
100900                                                                          
101000 9100-READ-RULE.                                                          
101100     READ SPL-RULE                                                        
101200         AT END                                                           
101300             MOVE 'NO' TO W00-MORE-RULES.                                 
101400                                                                          
101500 9200-READ-TMSSN.                                                         
101600     READ SPL-TMSSN                                                       
101700         AT END                                                           
101800             MOVE 'NO' TO W00-MORE-TMSSN.                                 
