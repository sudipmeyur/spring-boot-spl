000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     SPL-TXNPOST.                                             
000300 AUTHOR.         R K TALBOT.                                              
000400 INSTALLATION.   SPL SPORTS DATA CENTER.                                  
000500 DATE-WRITTEN.   03/14/1986.                                              
000600 DATE-COMPILED.                                                           
000700 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.                        
000800*****************************************************                     
000900* SPL-TXNPOST  -  AUCTION TRANSACTION POSTING JOB   *                     
001000*                                                     *                   
001100* READS SPL-TRANS ONE REQUEST AT A TIME, EDITS EACH   *                   
001200* ONE AGAINST THE TARGET TEAM-SEASON/SEASON, POSTS IT *                   
001300* TO THE PLAYER-TEAM ROSTER (NEW SALE, CROSS-TEAM     *                   
001400* MOVE, OR IN-PLACE EDIT), CLEARS THE UNSOLD POOL     *                   
001500* ENTRY WHEN A PLAYER IS PLACED AT FLOOR PRICE, AND   *                   
001600* RE-DERIVES THE TEAM-SEASON/TEAM-SEASON-PLAYER-LEVEL *                   
001700* RUNNING TOTALS FROM THE FULL ROSTER EVERY TIME A    *                   
001800* TEAM IS TOUCHED.  SPL-TMSSN, SPL-TSPL, SPL-PLYRTM   *                   
001900* AND SPL-UNSOLD ARE ALL REWRITTEN IN FULL AT END OF  *                   
002000* RUN.  THE MASTER FILES ARE LOADED WHOLE INTO WORKING*                   
002100* STORAGE UP FRONT SINCE THIS SHOP'S GNUCOBOL BUILD   *                   
002200* HAS NO ISAM SUPPORT TO KEY RANDOM ACCESS AGAINST.   *                   
002300*****************************************************                     
002400* CHANGE LOG                                                              
002500*----------------------------------------------------                     
002600* 03/14/86 RKT SPLCR-1005 ORIGINAL PROGRAM - NEW SALES                    
002700*              ONLY, GRAND TOTAL RECOMPUTE, NO TIER                       
002800*              BREAKOUT YET.                                              
002900* 08/02/86 RKT SPLCR-1017 ADDED RTM CAP CHECK - RIGHT                     
003000*              TO MATCH INTRODUCED THIS SEASON.                           
003100* 09/22/88 LMO SPLCR-1099 ADDED TIER BREAKOUT POSTING                     
003200*              TO THE NEW SPL-TSPL FILE FOR THE SQUAD                     
003300*              SHEET.                                                     
003400* 11/03/89 LMO SPLCR-1124 ADDED WAS-UNSOLD HANDLING -                     
003500*              REMOVES THE PLAYER FROM SPL-UNSOLD WHEN                    
003600*              PLACED AT FLOOR PRICE.  ALSO ADDED THE                     
003700*              FREE-PLAYER AND UNSOLD-PLAYER AMOUNT                       
003800*              EDIT CHECKS, SEE 2320.                                     
003900* 03/02/90 LMO SPLCR-1140 IS-MANAGER ROWS NOW CARRIED                     
004000*              THROUGH TO THE ROSTER, NO SPECIAL EDIT                     
004100*              NEEDED - MANAGER SOLD AMOUNT IS ALWAYS                     
004200*              ZERO LIKE A FREE PICK.                                     
004300* 04/30/92 DRF SPLCR-1213 ADDED CROSS-TEAM-SEASON MOVE                    
004400*              SUPPORT - EXISTING-PLYR-TEAM-CODE NOW                      
004500*              DRIVES INSERT/MOVE/UPDATE-IN-PLACE, SEE                    
004600*              2400.  BOTH OLD AND NEW TEAM-SEASON ARE                    
004700*              QUEUED FOR RECOMPUTE ON A MOVE.                            
004800* 02/27/93 DRF SPLCR-1243 WIDENED KEY FIELDS TO MATCH                     
004900*              THE PLYRTM/TMSSN/TRANS LAYOUT WIDENING.                    
005000* 09/09/98 PJS SPLCR-1399 Y2K REVIEW - NO 2-DIGIT YEAR                    
005100*              FIELDS READ OR WRITTEN BY THIS PROGRAM.                    
005200*              CLOSED, NO CHANGE.                                         
005300* 03/11/99 PJS SPLCR-1404 BASE-AMOUNT EDIT NOW SKIPPED                    
005400*              WHEN THE PLAYER'S LEVEL HAS NO BASE                        
005500*              AMOUNT CONFIGURED (ZERO) - GROUNDSMEN                      
005600*              TIER SALES WERE BEING REJECTED.                            
005700* 02/11/05 TWK SPLCR-1431 ADDED WORKING-STORAGE RECORD                    
005800*              COUNT AND LAYOUT VERSION TAG FOR THE AD                    
005900*              HOC POSTING RE-RUN JOB.  NO LOGIC CHANGE.                  
006000* 04/19/05 TWK SPLCR-1433 2600-PRINT-RECAP NOW PRINTS                     
006100*              TEAM NAME, SEASON CODE, BUDGET VS SPENT,                   
006200*              MANAGER FLAG, ONE LINE PER TIER, AND THE                   
006300*              GRAND TOTAL - PREVIOUSLY JUST A STATUS                     
006400*              LINE.  SPL-TEAM/W13-TEAM-TABLE WAS BEING                   
006500*              LOADED AND NEVER USED, NOW FEEDS THE                       
006600*              TEAM NAME LINE.                                            
006700* 05/03/05 TWK SPLCR-1434 SPL-PLYRTM-OUT-RECORD WIDENED                   
006800*              FROM 45 TO 46 BYTES AND 8315 NOW WRITES                    
006900*              W16-IS-MANAGER TO POSITION 46 - THE FLAG                   
007000*              WAS BEING CARRIED IN WORKING-STORAGE ALL                   
007100*              RUN BUT NEVER WRITTEN BACK, SO IT WAS                      
007200*              LOST EVERY TIME THE ROSTER FILE WAS                        
007300*              REWRITTEN.                                                 
007400*----------------------------------------------------                     
007500 ENVIRONMENT DIVISION.                                                    
007600 CONFIGURATION SECTION.                                                   
007700 SPECIAL-NAMES.                                                           
007800     C01 IS TOP-OF-FORM.                                                  
007900 FILE-CONTROL.                                                            
008000     SELECT SPL-TRANS ASSIGN TO TRANDD                                    
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200     SELECT SPL-SEASON ASSIGN TO SEASONDD                                 
008300         ORGANIZATION IS LINE SEQUENTIAL.                                 
008400     SELECT SPL-PLAYER ASSIGN TO PLAYERDD                                 
008500         ORGANIZATION IS LINE SEQUENTIAL.                                 
008600     SELECT SPL-PLYRLVL ASSIGN TO PLVLDD                                  
008700         ORGANIZATION IS LINE SEQUENTIAL.                                 
008800     SELECT SPL-TEAM ASSIGN TO TEAMDD                                     
008900         ORGANIZATION IS LINE SEQUENTIAL.                                 
009000     SELECT SPL-TMSSN-IN ASSIGN TO TMSSNDD                                
009100         ORGANIZATION IS LINE SEQUENTIAL.                                 
009200     SELECT SPL-TMSSN-OUT ASSIGN TO TMSSNODD                              
009300         ORGANIZATION IS LINE SEQUENTIAL.                                 
009400     SELECT SPL-TSPL-IN ASSIGN TO TSPLDD                                  
009500         ORGANIZATION IS LINE SEQUENTIAL.                                 
009600     SELECT SPL-TSPL-OUT ASSIGN TO TSPLODD                                
009700         ORGANIZATION IS LINE SEQUENTIAL.                                 
009800     SELECT SPL-PLYRTM-IN ASSIGN TO PLYRTMDD                              
009900         ORGANIZATION IS LINE SEQUENTIAL.                                 
010000     SELECT SPL-PLYRTM-OUT ASSIGN TO PLYRTMODD                            
010100         ORGANIZATION IS LINE SEQUENTIAL.                                 
010200     SELECT SPL-UNSOLD-IN ASSIGN TO UNSOLDDD                              
010300         ORGANIZATION IS LINE SEQUENTIAL.                                 
010400     SELECT SPL-UNSOLD-OUT ASSIGN TO UNSOLDODD                            
010500         ORGANIZATION IS LINE SEQUENTIAL.                                 
010600     SELECT RECAP-OUT ASSIGN TO RECAPDD                                   
010700         ORGANIZATION IS LINE SEQUENTIAL.                                 
010800 DATA DIVISION.                                                           
010900 FILE SECTION.                                                            
011000 FD  SPL-TRANS.                                                           
011100 01  SPL-TRANS-RECORD.                                                    
011200     05  TR-PLAYER-CODE             PIC X(10).                            
011300     05  TR-TEAM-SEASON-CODE        PIC X(20).                            
011400     05  TR-SOLD-AMOUNT             PIC S9(7)V99.                         
011500     05  TR-IS-FREE                 PIC X(1).                             
011600         88  TR-IS-FREE-YES             VALUE 'Y'.                        
011700         88  TR-IS-FREE-NO              VALUE 'N'.                        
011800     05  TR-IS-RTM-USED             PIC X(1).                             
011900         88  TR-IS-RTM-USED-YES         VALUE 'Y'.                        
012000         88  TR-IS-RTM-USED-NO          VALUE 'N'.                        
012100     05  TR-IS-UNSOLD               PIC X(1).                             
012200         88  TR-IS-UNSOLD-YES           VALUE 'Y'.                        
012300         88  TR-IS-UNSOLD-NO            VALUE 'N'.                        
012400     05  TR-IS-MANAGER              PIC X(1).                             
012500         88  TR-IS-MANAGER-YES          VALUE 'Y'.                        
012600         88  TR-IS-MANAGER-NO           VALUE 'N'.                        
012700     05  TR-EXISTING-PLYR-TEAM-CODE PIC X(20).                            
012800         88  TR-NEW-SALE                VALUE SPACES.                     
012900     05  FILLER                     PIC X(7).                             
013000 FD  SPL-SEASON.                                                          
013100 01  SPL-SEASON-RECORD.                                                   
013200     05  SS-SEASON-ID               PIC 9(6).                             
013300     05  SS-SEASON-CODE             PIC X(10).                            
013400     05  SS-SEASON-YEAR             PIC 9(4).                             
013500     05  SS-MIN-PLAYER-AMOUNT       PIC S9(7)V99.                         
013600     05  SS-BUDGET-LIMIT            PIC S9(9)V99.                         
013700     05  SS-MAX-PLAYERS-ALLOWED     PIC 9(3).                             
013800     05  SS-MAX-RTM-ALLOWED         PIC 9(2).                             
013900     05  SS-MAX-FREE-ALLOWED        PIC 9(2).                             
014000     05  FILLER                     PIC X(12).                            
014100 FD  SPL-PLAYER.                                                          
014200 01  SPL-PLAYER-RECORD.                                                   
014300     05  PY-PLAYER-ID               PIC 9(6).                             
014400     05  PY-PLAYER-CODE             PIC X(10).                            
014500     05  PY-PLAYER-NAME             PIC X(40).                            
014600     05  PY-PLAYER-LEVEL-CODE       PIC X(10).                            
014700     05  PY-PLAYER-CATEGORY-CODE    PIC X(10).                            
014800         88  PY-NO-CATEGORY             VALUE SPACES.                     
014900     05  FILLER                     PIC X(10).                            
015000 FD  SPL-PLYRLVL.                                                         
015100 01  SPL-PLYRLVL-RECORD.                                                  
015200     05  PL-PLAYER-LEVEL-ID         PIC 9(6).                             
015300     05  PL-PLAYER-LEVEL-CODE       PIC X(10).                            
015400     05  PL-PLAYER-LEVEL-NAME       PIC X(30).                            
015500     05  PL-BASE-AMOUNT             PIC S9(7)V99.                         
015600     05  PL-IS-FREE                 PIC X(1).                             
015700         88  PL-IS-FREE-YES             VALUE 'Y'.                        
015800         88  PL-IS-FREE-NO              VALUE 'N'.                        
015900     05  PL-IS-RANDOM-TEAM-SELECTION PIC X(1).                            
016000         88  PL-RANDOM-SELECT-YES       VALUE 'Y'.                        
016100         88  PL-RANDOM-SELECT-NO        VALUE 'N'.                        
016200     05  FILLER                     PIC X(15).                            
016300 FD  SPL-TEAM.                                                            
016400 01  SPL-TEAM-RECORD.                                                     
016500     05  TM-TEAM-ID                 PIC 9(6).                             
016600     05  TM-TEAM-CODE               PIC X(10).                            
016700     05  TM-TEAM-NAME               PIC X(40).                            
016800     05  FILLER                     PIC X(14).                            
016900 FD  SPL-TMSSN-IN.                                                        
017000 01  SPL-TMSSN-IN-RECORD.                                                 
017100     05  TS-RECORD-TYPE-CD          PIC X(3).                             
017200         88  TS-RECORD-HEADER           VALUE 'TSH'.                      
017300         88  TS-RECORD-DETAIL           VALUE 'TSD'.                      
017400         88  TS-RECORD-TRAILER          VALUE 'TST'.                      
017500     05  TS-SEQUENCE-NUMBER-ID      PIC 9(5).                             
017600     05  DETAIL-RECORD-1-AREA.                                            
017700         10  TS-TEAM-SEASON-ID      PIC 9(6).                             
017800         10  TS-TEAM-SEASON-CODE    PIC X(20).                            
017900         10  TS-TEAM-ID             PIC 9(6).                             
018000         10  TS-SEASON-ID           PIC 9(6).                             
018100         10  TS-TOTAL-AMOUNT-SPENT  PIC S9(9)V99.                         
018200         10  TS-TOTAL-RTM-USED      PIC 9(2).                             
018300         10  TS-TOTAL-FREE-USED     PIC 9(2).                             
018400         10  TS-TOTAL-PLAYER        PIC 9(3).                             
018500         10  FILLER                 PIC X(14).                            
018600     05  HEADER-RECORD-AREA REDEFINES                                     
018700             DETAIL-RECORD-1-AREA.                                        
018800         10  TSH-RUN-DTE.                                                 
018900             15  TSH-RUN-YYYY-DT    PIC 9(4).                             
019000             15  TSH-RUN-MM-DT      PIC 9(2).                             
019100             15  TSH-RUN-DD-DT      PIC 9(2).                             
019200         10  TSH-SEASON-CODE        PIC X(10).                            
019300         10  FILLER                 PIC X(38).                            
019400     05  TRAILER-RECORD-AREA REDEFINES                                    
019500             DETAIL-RECORD-1-AREA.                                        
019600         10  TST-RECORD-COUNT       PIC 9(5).                             
019700         10  FILLER                 PIC X(51).                            
019800 FD  SPL-TMSSN-OUT.                                                       
019900 01  SPL-TMSSN-OUT-RECORD           PIC X(64).                            
020000 FD  SPL-TSPL-IN.                                                         
020100 01  SPL-TSPL-IN-RECORD.                                                  
020200     05  TL-TSPL-ID                 PIC 9(6).                             
020300     05  TL-TEAM-SEASON-ID          PIC 9(6).                             
020400     05  TL-PLAYER-LEVEL-ID         PIC 9(6).                             
020500     05  TL-TOTAL-AMOUNT-SPENT      PIC S9(9)V99.                         
020600     05  TL-TOTAL-PLAYER-COUNT      PIC 9(3).                             
020700     05  FILLER                     PIC X(8).                             
020800 FD  SPL-TSPL-OUT.                                                        
020900 01  SPL-TSPL-OUT-RECORD            PIC X(30).                            
021000 FD  SPL-PLYRTM-IN.                                                       
021100 01  SPL-PLYRTM-IN-RECORD.                                                
021200     05  PT-RECORD-TYPE-CD          PIC X(1).                             
021300         88  PT-RECORD-HEADER           VALUE 'H'.                        
021400         88  PT-RECORD-DETAIL           VALUE 'D'.                        
021500         88  PT-RECORD-TRAILER          VALUE 'T'.                        
021600     05  HEADER-RECORD-AREA.                                              
021700         10  PTH-RUN-DTE.                                                 
021800             15  PTH-RUN-YYYY-DT    PIC 9(4).                             
021900             15  PTH-RUN-MM-DT      PIC 9(2).                             
022000             15  PTH-RUN-DD-DT      PIC 9(2).                             
022100         10  PTH-SEASON-CODE        PIC X(10).                            
022200         10  FILLER                 PIC X(27).                            
022300     05  DETAIL-RECORD-AREA REDEFINES                                     
022400             HEADER-RECORD-AREA.                                          
022500         10  PT-PLAYER-TEAM-CODE    PIC X(20).                            
022600         10  PT-PLAYER-ID           PIC 9(6).                             
022700         10  PT-TEAM-SEASON-ID      PIC 9(6).                             
022800         10  PT-SOLD-AMOUNT         PIC S9(7)V99.                         
022900         10  PT-IS-FREE             PIC X(1).                             
023000             88  PT-IS-FREE-YES         VALUE 'Y'.                        
023100             88  PT-IS-FREE-NO          VALUE 'N'.                        
023200         10  PT-IS-RTM-USED         PIC X(1).                             
023300             88  PT-IS-RTM-USED-YES     VALUE 'Y'.                        
023400             88  PT-IS-RTM-USED-NO      VALUE 'N'.                        
023500         10  PT-WAS-UNSOLD          PIC X(1).                             
023600             88  PT-WAS-UNSOLD-YES      VALUE 'Y'.                        
023700             88  PT-WAS-UNSOLD-NO       VALUE 'N'.                        
023800         10  PT-IS-MANAGER          PIC X(1).                             
023900             88  PT-IS-MANAGER-YES      VALUE 'Y'.                        
024000             88  PT-IS-MANAGER-NO       VALUE 'N'.                        
024100     05  TRAILER-RECORD-AREA REDEFINES                                    
024200             HEADER-RECORD-AREA.                                          
024300         10  PTT-RECORD-COUNT       PIC 9(6).                             
024400         10  FILLER                 PIC X(39).                            
024500 FD  SPL-PLYRTM-OUT.                                                      
024600 01  SPL-PLYRTM-OUT-RECORD          PIC X(46).                            
024700 FD  SPL-UNSOLD-IN.                                                       
024800 01  SPL-UNSOLD-IN-RECORD.                                                
024900     05  UP-UNSOLD-ID               PIC 9(6).                             
025000     05  UP-PLAYER-ID               PIC 9(6).                             
025100     05  UP-SEASON-ID               PIC 9(6).                             
025200     05  FILLER                     PIC X(7).                             
025300 FD  SPL-UNSOLD-OUT.                                                      
025400 01  SPL-UNSOLD-OUT-RECORD          PIC X(25).                            
025500 FD  RECAP-OUT                                                            
025600     LABEL RECORD IS OMITTED.                                             
025700 01  RECAP-LINE                     PIC X(80).                            
025800 WORKING-STORAGE SECTION.                                                 
025900*  ADDED SPLCR-1431 FOR THE AD HOC POSTING RE-RUN JOB       *             
026000 77  W00-POST-RUN-CT        PIC 9(7) COMP VALUE ZERO.                     
026100 77  W00-LAYOUT-VERSION     PIC X(4)      VALUE 'V1.0'.                   
026200 01  W00-SWITCHES.                                                        
026300     05  W00-MORE-TRANS         PIC X(3)    VALUE 'YES'.                  
026400     05  W00-MORE-MASTER        PIC X(3)    VALUE 'YES'.                  
026500     05  W00-REJECT-SW          PIC X(3)    VALUE 'NO'.                   
026600     05  W00-REJECT-MSG         PIC X(50)   VALUE SPACES.                 
026700     05  W00-MOVE-SW            PIC X(3)    VALUE 'NO'.                   
026800*  PARM AREA - RUN DATE STAMPED ON THE REWRITTEN HEADERS,   *             
026900*  AND THE SEASON CODE THIS RUN'S TRANSACTIONS BELONG TO.   *             
027000 01  W01-PARM-AREA.                                                       
027100     05  W01-RUN-YYYY           PIC 9(4)    VALUE 1999.                   
027200     05  W01-RUN-MM             PIC 9(2)    VALUE 3.                      
027300     05  W01-RUN-DD             PIC 9(2)    VALUE 11.                     
027400     05  W01-RUN-SEASON-CODE    PIC X(10)   VALUE 'S6'.                   
027500*  SEASON MASTER, LOADED WHOLE  *                                         
027600 01  W10-SEASON-TABLE.                                                    
027700     05  W10-SEASON-CT          PIC 9(3) COMP VALUE 0.                    
027800     05  W10-SEASON-ROW OCCURS 20 TIMES                                   
027900             INDEXED BY W10-SX.                                           
028000         10  W10-SEASON-ID          PIC 9(6).                             
028100         10  W10-SEASON-CODE        PIC X(10).                            
028200         10  W10-MIN-PLAYER-AMOUNT  PIC S9(7)V99.                         
028300         10  W10-BUDGET-LIMIT       PIC S9(9)V99.                         
028400         10  W10-MAX-PLAYERS-ALLOWED                                      
028500                                    PIC 9(3).                             
028600         10  W10-MAX-RTM-ALLOWED    PIC 9(2).                             
028700         10  W10-MAX-FREE-ALLOWED   PIC 9(2).                             
028800*  PLAYER MASTER, LOADED WHOLE  *                                         
028900 01  W11-PLAYER-TABLE.                                                    
029000     05  W11-PLAYER-CT          PIC 9(4) COMP VALUE 0.                    
029100     05  W11-PLAYER-ROW OCCURS 400 TIMES                                  
029200             INDEXED BY W11-PX.                                           
029300         10  W11-PLAYER-ID          PIC 9(6).                             
029400         10  W11-PLAYER-CODE        PIC X(10).                            
029500         10  W11-PLAYER-LEVEL-CODE  PIC X(10).                            
029600*  PLAYER-LEVEL (TIER) MASTER, LOADED WHOLE  *                            
029700 01  W12-PLYRLVL-TABLE.                                                   
029800     05  W12-PLYRLVL-CT         PIC 9(3) COMP VALUE 0.                    
029900     05  W12-PLYRLVL-ROW OCCURS 20 TIMES                                  
030000             INDEXED BY W12-LX.                                           
030100         10  W12-LEVEL-ID           PIC 9(6).                             
030200         10  W12-LEVEL-CODE         PIC X(10).                            
030300         10  W12-BASE-AMOUNT        PIC S9(7)V99.                         
030400*  TEAM MASTER, LOADED WHOLE - RECAP DISPLAY ONLY  *                      
030500 01  W13-TEAM-TABLE.                                                      
030600     05  W13-TEAM-CT            PIC 9(3) COMP VALUE 0.                    
030700     05  W13-TEAM-ROW OCCURS 40 TIMES                                     
030800             INDEXED BY W13-TX.                                           
030900         10  W13-TEAM-ID            PIC 9(6).                             
031000         10  W13-TEAM-NAME          PIC X(40).                            
031100*  TEAM-SEASON WORKING TABLE - REWRITTEN IN FULL AT 8000.  *              
031200 01  W14-TMSSN-TABLE.                                                     
031300     05  W14-TMSSN-CT           PIC 9(3) COMP VALUE 0.                    
031400     05  W14-TMSSN-ROW OCCURS 80 TIMES                                    
031500             INDEXED BY W14-TX.                                           
031600         10  W14-TEAM-SEASON-ID     PIC 9(6).                             
031700         10  W14-TEAM-SEASON-CODE   PIC X(20).                            
031800         10  W14-TEAM-ID            PIC 9(6).                             
031900         10  W14-SEASON-ID          PIC 9(6).                             
032000         10  W14-TOTAL-AMOUNT-SPENT PIC S9(9)V99.                         
032100         10  W14-TOTAL-RTM-USED     PIC 9(2).                             
032200         10  W14-TOTAL-FREE-USED    PIC 9(2).                             
032300         10  W14-TOTAL-PLAYER       PIC 9(3).                             
032400*  TEAM-SEASON-PLAYER-LEVEL WORKING TABLE - REWRITTEN IN    *             
032500*  FULL AT 8000.                                             *            
032600 01  W15-TSPL-TABLE.                                                      
032700     05  W15-TSPL-CT            PIC 9(4) COMP VALUE 0.                    
032800     05  W15-TIER-AMT-ACCUM     PIC S9(9)V99 VALUE 0.                     
032900     05  W15-TIER-CNT-ACCUM     PIC 9(3) VALUE 0.                         
033000     05  W15-TSPL-ROW OCCURS 400 TIMES                                    
033100             INDEXED BY W15-LX.                                           
033200         10  W15-TSPL-ID            PIC 9(6).                             
033300         10  W15-TEAM-SEASON-ID     PIC 9(6).                             
033400         10  W15-PLAYER-LEVEL-ID    PIC 9(6).                             
033500         10  W15-TOTAL-AMOUNT-SPENT PIC S9(9)V99.                         
033600         10  W15-TOTAL-PLAYER-COUNT PIC 9(3).                             
033700*  PLAYER-TEAM ROSTER WORKING TABLE - REWRITTEN IN FULL AT  *             
033800*  8000.  W16-ROW-ACTIVE IS HOUSEKEEPING ONLY, NOT ON THE   *             
033900*  FILE - A CROSS-TEAM MOVE TOMBSTONES THE OLD ROW RATHER   *             
034000*  THAN COMPACTING THE TABLE MID-RUN.                        *            
034100 01  W16-PLYRTM-TABLE.                                                    
034200     05  W16-PLYRTM-CT          PIC 9(4) COMP VALUE 0.                    
034300     05  W16-PLYRTM-ROW OCCURS 1500 TIMES                                 
034400             INDEXED BY W16-RX.                                           
034500         10  W16-ROW-ACTIVE         PIC X(1).                             
034600             88  W16-ROW-IS-ACTIVE      VALUE 'Y'.                        
034700         10  W16-PLAYER-TEAM-CODE   PIC X(20).                            
034800         10  W16-PLAYER-ID          PIC 9(6).                             
034900         10  W16-TEAM-SEASON-ID     PIC 9(6).                             
035000         10  W16-SOLD-AMOUNT        PIC S9(7)V99.                         
035100         10  W16-IS-FREE            PIC X(1).                             
035200         10  W16-IS-RTM-USED        PIC X(1).                             
035300         10  W16-WAS-UNSOLD         PIC X(1).                             
035400         10  W16-IS-MANAGER         PIC X(1).                             
035500*  UNSOLD-POOL WORKING TABLE - REWRITTEN IN FULL AT 8000.  *              
035600 01  W17-UNSOLD-TABLE.                                                    
035700     05  W17-UNSOLD-CT          PIC 9(4) COMP VALUE 0.                    
035800     05  W17-UNSOLD-ROW OCCURS 300 TIMES                                  
035900             INDEXED BY W17-UX.                                           
036000         10  W17-ROW-ACTIVE         PIC X(1).                             
036100             88  W17-ROW-IS-ACTIVE      VALUE 'Y'.                        
036200         10  W17-UNSOLD-ID          PIC 9(6).                             
036300         10  W17-PLAYER-ID          PIC 9(6).                             
036400         10  W17-SEASON-ID          PIC 9(6).                             
036500*  RECOMPUTE QUEUE - AT MOST TWO TEAM-SEASONS PER TRANS,    *             
036600*  THE TARGET AND, ON A CROSS-TEAM MOVE, THE SOURCE.        *             
036700 01  W18-RECOMP-AREA.                                                     
036800     05  W18-RECOMP-CT          PIC 9(1) COMP VALUE 0.                    
036900     05  W18-RECOMP-ROW OCCURS 2 TIMES                                    
037000             INDEXED BY W18-CX.                                           
037100         10  W18-RECOMP-TEAM-SEASON-ID                                    
037200                                    PIC 9(6).                             
037300*  CURRENT-TRANSACTION WORKING FIELDS  *                                  
037400 01  W20-CURRENT-TRANS.                                                   
037500     05  W20-TARGET-TX          PIC 9(3) COMP VALUE 0.                    
037600     05  W20-SOURCE-TX          PIC 9(3) COMP VALUE 0.                    
037700     05  W20-PLAYER-TX          PIC 9(4) COMP VALUE 0.                    
037800     05  W20-LEVEL-TX           PIC 9(3) COMP VALUE 0.                    
037900     05  W20-NEW-PLYR-TEAM-CODE PIC X(20).                                
038000     05  W20-OLD-ROW-TX         PIC 9(4) COMP VALUE 0.                    
038100 01  W21-BUILD-CODE-AREA.                                                 
038200     05  W21-PLAYER-LEN         PIC 9(2) COMP VALUE 0.                    
038300     05  W21-TEAM-SEASON-LEN    PIC 9(2) COMP VALUE 0.                    
038400 01  W22-RECAP-DETAIL.                                                    
038500     05  W22-STATUS-TX          PIC X(8)    VALUE SPACES.                 
038600     05  FILLER                 PIC X(1)    VALUE SPACE.                  
038700     05  W22-PLAYER-CODE        PIC X(10)   VALUE SPACES.                 
038800     05  FILLER                 PIC X(1)    VALUE SPACE.                  
038900     05  W22-TEAM-SEASON-CODE   PIC X(20)   VALUE SPACES.                 
039000     05  FILLER                 PIC X(1)    VALUE SPACE.                  
039100     05  W22-MESSAGE            PIC X(38)   VALUE SPACES.                 
039200*  ONE OF FOUR RECAP BODY LINES FOR A POSTED TRANSACTION -    *           
039300*  TEAM/SEASON, BUDGET-VS-SPENT, ONE PER TIER, GRAND TOTAL -  *           
039400*  SAME 4-BYTE-CODE-PLUS-REDEFINES SHAPE AS THE SPL-TMSSN AND *           
039500*  SPL-PLYRTM RECORD-TYPE AREAS.  SPLCR-1433.                  *          
039600 01  W23-RECAP-BODY-LINE.                                                 
039700     05  W23-LINE-TYPE-CD       PIC X(4).                                 
039800         88  W23-LINE-IS-TEAM       VALUE 'TEAM'.                         
039900         88  W23-LINE-IS-BUDGET     VALUE 'BUDG'.                         
040000         88  W23-LINE-IS-LEVEL      VALUE 'LVL '.                         
040100         88  W23-LINE-IS-TOTAL      VALUE 'TOT '.                         
040200     05  FILLER                 PIC X(1).                                 
040300     05  W23-TEAM-LINE-AREA.                                              
040400         10  W23-TEAM-NAME          PIC X(40).                            
040500         10  FILLER                 PIC X(1).                             
040600         10  W23-SEASON-CODE        PIC X(10).                            
040700         10  FILLER                 PIC X(24).                            
040800     05  W23-BUDGET-LINE-AREA REDEFINES                                   
040900             W23-TEAM-LINE-AREA.                                          
041000         10  W23-BUDGET-LIMIT       PIC S9(9)V99.                         
041100         10  FILLER                 PIC X(1).                             
041200         10  W23-TOTAL-SPENT        PIC S9(9)V99.                         
041300         10  FILLER                 PIC X(1).                             
041400         10  W23-HAS-MANAGER        PIC X(1).                             
041500             88  W23-HAS-MANAGER-YES    VALUE 'Y'.                        
041600             88  W23-HAS-MANAGER-NO     VALUE 'N'.                        
041700         10  FILLER                 PIC X(50).                            
041800     05  W23-LEVEL-LINE-AREA REDEFINES                                    
041900             W23-TEAM-LINE-AREA.                                          
042000         10  W23-LEVEL-ID           PIC 9(6).                             
042100         10  FILLER                 PIC X(1).                             
042200         10  W23-LEVEL-AMOUNT       PIC S9(9)V99.                         
042300         10  FILLER                 PIC X(1).                             
042400         10  W23-LEVEL-COUNT        PIC 9(3).                             
042500         10  FILLER                 PIC X(53).                            
042600     05  W23-TOTAL-LINE-AREA REDEFINES                                    
042700             W23-TEAM-LINE-AREA.                                          
042800         10  W23-GRAND-TOTAL        PIC S9(9)V99.                         
042900         10  FILLER                 PIC X(64).                            
043000 PROCEDURE DIVISION.                                                      
043100 0000-MAIN.                                                               
043200     PERFORM 1000-INIT.                                                   
043300     PERFORM 2000-MAINLINE                                                
043400         UNTIL W00-MORE-TRANS = 'NO'.                                     
043500     PERFORM 8000-CLOSING.                                                
043600     STOP RUN.                                                            
043700                                                                          
043800 1000-INIT.                                                               
043900     OPEN INPUT SPL-TRANS.                                                
044000     OPEN INPUT SPL-SEASON.                                               
044100     OPEN INPUT SPL-PLAYER.                                               
044200     OPEN INPUT SPL-PLYRLVL.                                              
044300     OPEN INPUT SPL-TEAM.                                                 
044400     OPEN INPUT SPL-TMSSN-IN.                                             
044500     OPEN INPUT SPL-TSPL-IN.                                              
044600     OPEN INPUT SPL-PLYRTM-IN.                                            
044700     OPEN INPUT SPL-UNSOLD-IN.                                            
044800     OPEN OUTPUT RECAP-OUT.                                               
044900     PERFORM 1100-LOAD-SEASON.                                            
045000     PERFORM 1200-LOAD-PLAYER.                                            
045100     PERFORM 1300-LOAD-PLYRLVL.                                           
045200     PERFORM 1400-LOAD-TEAM.                                              
045300     PERFORM 1500-LOAD-TMSSN.                                             
045400     PERFORM 1600-LOAD-TSPL.                                              
045500     PERFORM 1700-LOAD-PLYRTM.                                            
045600     PERFORM 1800-LOAD-UNSOLD.                                            
045700     CLOSE SPL-SEASON.                                                    
045800     CLOSE SPL-PLAYER.                                                    
045900     CLOSE SPL-PLYRLVL.                                                   
046000     CLOSE SPL-TEAM.                                                      
046100     CLOSE SPL-TMSSN-IN.                                                  
046200     CLOSE SPL-TSPL-IN.                                                   
046300     CLOSE SPL-PLYRTM-IN.                                                 
046400     CLOSE SPL-UNSOLD-IN.                                                 
046500     PERFORM 9100-READ-TRANS.                                             
046600                                                                          
046700 1100-LOAD-SEASON.                                                        
046800     PERFORM 1110-LOAD-SEASON-LOOP                                        
046900         UNTIL W00-MORE-MASTER = 'NO'.                                    
047000     MOVE 'YES' TO W00-MORE-MASTER.                                       
047100 1110-LOAD-SEASON-LOOP.                                                   
047200     READ SPL-SEASON                                                      
047300         AT END                                                           
047400             MOVE 'NO' TO W00-MORE-MASTER                                 
047500             GO TO 1110-EXIT.                                             
047600     ADD 1 TO W10-SEASON-CT.                                              
047700     SET W10-SX TO W10-SEASON-CT.                                         
047800     MOVE SS-SEASON-ID              TO W10-SEASON-ID (W10-SX).            
047900     MOVE SS-SEASON-CODE            TO W10-SEASON-CODE (W10-SX).          
048000     MOVE SS-MIN-PLAYER-AMOUNT      TO                                    
048100             W10-MIN-PLAYER-AMOUNT (W10-SX).                              
048200     MOVE SS-BUDGET-LIMIT           TO W10-BUDGET-LIMIT (W10-SX).         
048300     MOVE SS-MAX-PLAYERS-ALLOWED    TO                                    
048400             W10-MAX-PLAYERS-ALLOWED (W10-SX).                            
048500     MOVE SS-MAX-RTM-ALLOWED        TO                                    
048600             W10-MAX-RTM-ALLOWED (W10-SX).                                
048700     MOVE SS-MAX-FREE-ALLOWED       TO                                    
048800             W10-MAX-FREE-ALLOWED (W10-SX).                               
048900 1110-EXIT.                                                               
049000     EXIT.                                                                
049100                                                                          
049200 1200-LOAD-PLAYER.                                                        
049300     PERFORM 1210-LOAD-PLAYER-LOOP                                        
049400         UNTIL W00-MORE-MASTER = 'NO'.                                    
049500     MOVE 'YES' TO W00-MORE-MASTER.                                       
049600 1210-LOAD-PLAYER-LOOP.                                                   
049700     READ SPL-PLAYER                                                      
049800         AT END                                                           
049900             MOVE 'NO' TO W00-MORE-MASTER                                 
050000             GO TO 1210-EXIT.                                             
050100     ADD 1 TO W11-PLAYER-CT.                                              
050200     SET W11-PX TO W11-PLAYER-CT.                                         
050300     MOVE PY-PLAYER-ID              TO W11-PLAYER-ID (W11-PX).            
050400     MOVE PY-PLAYER-CODE            TO W11-PLAYER-CODE (W11-PX).          
050500     MOVE PY-PLAYER-LEVEL-CODE      TO                                    
050600             W11-PLAYER-LEVEL-CODE (W11-PX).                              
050700 1210-EXIT.                                                               
050800     EXIT.                                                                
050900                                                                          
051000 1300-LOAD-PLYRLVL.                                                       
051100     PERFORM 1310-LOAD-PLYRLVL-LOOP                                       
051200         UNTIL W00-MORE-MASTER = 'NO'.                                    
051300     MOVE 'YES' TO W00-MORE-MASTER.                                       
051400 1310-LOAD-PLYRLVL-LOOP.                                                  
051500     READ SPL-PLYRLVL                                                     
051600         AT END                                                           
051700             MOVE 'NO' TO W00-MORE-MASTER                                 
051800             GO TO 1310-EXIT.                                             
051900     ADD 1 TO W12-PLYRLVL-CT.                                             
052000     SET W12-LX TO W12-PLYRLVL-CT.                                        
052100     MOVE PL-PLAYER-LEVEL-ID        TO W12-LEVEL-ID (W12-LX).             
052200     MOVE PL-PLAYER-LEVEL-CODE      TO W12-LEVEL-CODE (W12-LX).           
052300     MOVE PL-BASE-AMOUNT            TO W12-BASE-AMOUNT (W12-LX).          
052400 1310-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 1400-LOAD-TEAM.                                                          
052800     PERFORM 1410-LOAD-TEAM-LOOP                                          
052900         UNTIL W00-MORE-MASTER = 'NO'.                                    
053000     MOVE 'YES' TO W00-MORE-MASTER.                                       
053100 1410-LOAD-TEAM-LOOP.                                                     
053200     READ SPL-TEAM                                                        
053300         AT END                                                           
053400             MOVE 'NO' TO W00-MORE-MASTER                                 
053500             GO TO 1410-EXIT.                                             
053600     ADD 1 TO W13-TEAM-CT.                                                
053700     SET W13-TX TO W13-TEAM-CT.                                           
053800     MOVE TM-TEAM-ID                TO W13-TEAM-ID (W13-TX).              
053900     MOVE TM-TEAM-NAME              TO W13-TEAM-NAME (W13-TX).            
054000 1410-EXIT.                                                               
054100     EXIT.                                                                
054200                                                                          
054300*  ONLY THE DETAIL ROWS OF SPL-TMSSN ARE KEPT - HEADER/     *             
054400*  TRAILER ARE RE-BUILT FROM SCRATCH AT 8000-CLOSING.       *             
054500 1500-LOAD-TMSSN.                                                         
054600     PERFORM 1510-LOAD-TMSSN-LOOP                                         
054700         UNTIL W00-MORE-MASTER = 'NO'.                                    
054800     MOVE 'YES' TO W00-MORE-MASTER.                                       
054900 1510-LOAD-TMSSN-LOOP.                                                    
055000     READ SPL-TMSSN-IN                                                    
055100         AT END                                                           
055200             MOVE 'NO' TO W00-MORE-MASTER                                 
055300             GO TO 1510-EXIT.                                             
055400     IF TS-RECORD-DETAIL                                                  
055500         ADD 1 TO W14-TMSSN-CT                                            
055600         SET W14-TX TO W14-TMSSN-CT                                       
055700         MOVE TS-TEAM-SEASON-ID     TO                                    
055800                 W14-TEAM-SEASON-ID (W14-TX)                              
055900         MOVE TS-TEAM-SEASON-CODE   TO                                    
056000                 W14-TEAM-SEASON-CODE (W14-TX)                            
056100         MOVE TS-TEAM-ID            TO W14-TEAM-ID (W14-TX)               
056200         MOVE TS-SEASON-ID          TO W14-SEASON-ID (W14-TX)             
056300         MOVE TS-TOTAL-AMOUNT-SPENT TO                                    
056400                 W14-TOTAL-AMOUNT-SPENT (W14-TX)                          
056500         MOVE TS-TOTAL-RTM-USED     TO                                    
056600                 W14-TOTAL-RTM-USED (W14-TX)                              
056700         MOVE TS-TOTAL-FREE-USED    TO                                    
056800                 W14-TOTAL-FREE-USED (W14-TX)                             
056900         MOVE TS-TOTAL-PLAYER       TO                                    
057000                 W14-TOTAL-PLAYER (W14-TX).                               
057100 1510-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 1600-LOAD-TSPL.                                                          
057500     PERFORM 1610-LOAD-TSPL-LOOP                                          
057600         UNTIL W00-MORE-MASTER = 'NO'.                                    
057700     MOVE 'YES' TO W00-MORE-MASTER.                                       
057800 1610-LOAD-TSPL-LOOP.                                                     
057900     READ SPL-TSPL-IN                                                     
058000         AT END                                                           
058100             MOVE 'NO' TO W00-MORE-MASTER                                 
058200             GO TO 1610-EXIT.                                             
058300     ADD 1 TO W15-TSPL-CT.                                                
058400     SET W15-LX TO W15-TSPL-CT.                                           
058500     MOVE TL-TSPL-ID                TO W15-TSPL-ID (W15-LX).              
058600     MOVE TL-TEAM-SEASON-ID         TO                                    
058700             W15-TEAM-SEASON-ID (W15-LX).                                 
058800     MOVE TL-PLAYER-LEVEL-ID        TO                                    
058900             W15-PLAYER-LEVEL-ID (W15-LX).                                
059000     MOVE TL-TOTAL-AMOUNT-SPENT     TO                                    
059100             W15-TOTAL-AMOUNT-SPENT (W15-LX).                             
059200     MOVE TL-TOTAL-PLAYER-COUNT     TO                                    
059300             W15-TOTAL-PLAYER-COUNT (W15-LX).                             
059400 1610-EXIT.                                                               
059500     EXIT.                                                                
059600                                                                          
059700*  ONLY THE DETAIL ROWS OF SPL-PLYRTM ARE KEPT, ALL MARKED  *             
059800*  ACTIVE ON LOAD.                                            *           
059900 1700-LOAD-PLYRTM.                                                        
060000     PERFORM 1710-LOAD-PLYRTM-LOOP                                        
060100         UNTIL W00-MORE-MASTER = 'NO'.                                    
060200     MOVE 'YES' TO W00-MORE-MASTER.                                       
060300 1710-LOAD-PLYRTM-LOOP.                                                   
060400     READ SPL-PLYRTM-IN                                                   
060500         AT END                                                           
060600             MOVE 'NO' TO W00-MORE-MASTER                                 
060700             GO TO 1710-EXIT.                                             
060800     IF PT-RECORD-DETAIL                                                  
060900         ADD 1 TO W16-PLYRTM-CT                                           
061000         SET W16-RX TO W16-PLYRTM-CT                                      
061100         MOVE 'Y'                   TO W16-ROW-ACTIVE (W16-RX)            
061200         MOVE PT-PLAYER-TEAM-CODE   TO                                    
061300                 W16-PLAYER-TEAM-CODE (W16-RX)                            
061400         MOVE PT-PLAYER-ID          TO W16-PLAYER-ID (W16-RX)             
061500         MOVE PT-TEAM-SEASON-ID     TO                                    
061600                 W16-TEAM-SEASON-ID (W16-RX)                              
061700         MOVE PT-SOLD-AMOUNT        TO W16-SOLD-AMOUNT (W16-RX)           
061800         MOVE PT-IS-FREE            TO W16-IS-FREE (W16-RX)               
061900         MOVE PT-IS-RTM-USED        TO W16-IS-RTM-USED (W16-RX)           
062000         MOVE PT-WAS-UNSOLD         TO W16-WAS-UNSOLD (W16-RX)            
062100         MOVE PT-IS-MANAGER         TO W16-IS-MANAGER (W16-RX).           
062200 1710-EXIT.                                                               
062300     EXIT.                                                                
062400                                                                          
062500 1800-LOAD-UNSOLD.                                                        
062600     PERFORM 1810-LOAD-UNSOLD-LOOP                                        
062700         UNTIL W00-MORE-MASTER = 'NO'.                                    
062800     MOVE 'YES' TO W00-MORE-MASTER.                                       
062900 1810-LOAD-UNSOLD-LOOP.                                                   
063000     READ SPL-UNSOLD-IN                                                   
063100         AT END                                                           
063200             MOVE 'NO' TO W00-MORE-MASTER                                 
063300             GO TO 1810-EXIT.                                             
063400     ADD 1 TO W17-UNSOLD-CT.                                              
063500     SET W17-UX TO W17-UNSOLD-CT.                                         
063600     MOVE 'Y'                       TO W17-ROW-ACTIVE (W17-UX).           
063700     MOVE UP-UNSOLD-ID              TO W17-UNSOLD-ID (W17-UX).            
063800     MOVE UP-PLAYER-ID              TO W17-PLAYER-ID (W17-UX).            
063900     MOVE UP-SEASON-ID              TO W17-SEASON-ID (W17-UX).            
064000 1810-EXIT.                                                               
064100     EXIT.                                                                
064200                                                                          
064300*  ONE PASS PER INCOMING TRANSACTION - FIND THE TEAM-SEASON,  *           
064400*  EDIT, POST, RECOMPUTE, RECAP.  SPLCR-1005.                  *          
064500 2000-MAINLINE.                                                           
064600     MOVE 'NO'    TO W00-REJECT-SW.                                       
064700     MOVE SPACES  TO W00-REJECT-MSG.                                      
064800     MOVE 0       TO W18-RECOMP-CT.                                       
064900     PERFORM 2200-FIND-TEAM-SEASON.                                       
065000     IF W00-REJECT-SW = 'NO'                                              
065100         PERFORM 2300-EDIT-TRANSACTION THRU 2300-EXIT.                    
065200     IF W00-REJECT-SW = 'NO'                                              
065300         PERFORM 2400-POST-ROSTER-ROW                                     
065400         PERFORM 2500-RECOMPUTE-TEAM-SEASON.                              
065500     PERFORM 2600-PRINT-RECAP THRU 2600-EXIT.                             
065600     PERFORM 9100-READ-TRANS.                                             
065700                                                                          
065800*  LOOKS UP THE TARGET TEAM-SEASON BY CODE, THEN ITS SEASON  *            
065900*  ROW - BOTH FAIL-IF-NOT-FOUND PER SPLCR-1005.               *           
066000 2200-FIND-TEAM-SEASON.                                                   
066100     MOVE 0 TO W20-TARGET-TX.                                             
066200     SET W14-TX TO 1.                                                     
066300     SEARCH W14-TMSSN-ROW                                                 
066400         AT END                                                           
066500             MOVE 'YES' TO W00-REJECT-SW                                  
066600             MOVE 'TEAM SEASON NOT FOUND' TO W00-REJECT-MSG               
066700             GO TO 2200-EXIT                                              
066800         WHEN W14-TEAM-SEASON-CODE (W14-TX) =                             
066900                 TR-TEAM-SEASON-CODE                                      
067000             SET W20-TARGET-TX TO W14-TX.                                 
067100     SET W10-SX TO 1.                                                     
067200     SEARCH W10-SEASON-ROW                                                
067300         AT END                                                           
067400             MOVE 'YES' TO W00-REJECT-SW                                  
067500             MOVE 'SEASON NOT FOUND FOR TEAM SEASON' TO                   
067600                 W00-REJECT-MSG                                           
067700         WHEN W10-SEASON-ID (W10-SX) =                                    
067800                 W14-SEASON-ID (W20-TARGET-TX)                            
067900             CONTINUE.                                                    
068000 2200-EXIT.                                                               
068100     EXIT.                                                                
068200                                                                          
068300*  ORDERED VALIDATION - RTM CAP, FREE CAP, PLAYER LOOKUP,    *            
068400*  THEN THE FOUR SOLD-AMOUNT CHECKS - GO TO ON FIRST FAILURE *            
068500*  MATCHES THE OLD SPL-BID EDIT PATTERN THIS SHOP ADOPTED,   *            
068600*  SEE 2300-X.  ORDER PRESERVED FROM THE RETIRED AUCTION     *            
068700*  DESK POSTING RUN SO REJECT TEXT MATCHES THE OLD TERMINAL. *            
068800*  SPLCR-1017/1124.                                            *          
068900 2300-EDIT-TRANSACTION.                                                   
069000     IF TR-IS-RTM-USED-YES                                                
069100         IF W14-TOTAL-RTM-USED (W20-TARGET-TX) NOT <                      
069200                 W10-MAX-RTM-ALLOWED (W10-SX)                             
069300             MOVE 'YES' TO W00-REJECT-SW                                  
069400             MOVE 'RTM LIMIT REACHED FOR THIS TEAM' TO                    
069500                 W00-REJECT-MSG                                           
069600             GO TO 2300-EXIT.                                             
069700     IF TR-IS-FREE-YES                                                    
069800         IF W14-TOTAL-FREE-USED (W20-TARGET-TX) NOT <                     
069900                 W10-MAX-FREE-ALLOWED (W10-SX)                            
070000             MOVE 'YES' TO W00-REJECT-SW                                  
070100             MOVE 'FREE LIMIT REACHED FOR THIS TEAM' TO                   
070200                 W00-REJECT-MSG                                           
070300             GO TO 2300-EXIT.                                             
070400     PERFORM 2310-FIND-PLAYER.                                            
070500     IF W00-REJECT-SW = 'YES'                                             
070600         GO TO 2300-EXIT.                                                 
070700     PERFORM 2320-EDIT-AMOUNT.                                            
070800 2300-EXIT.                                                               
070900     EXIT.                                                                
071000                                                                          
071100*  A BLANK-FILLED TR-SOLD-AMOUNT MEANS THE FRONT END SENT   *             
071200*  NO AMOUNT AT ALL - NOT NUMERIC CATCHES THAT, SAME IDIOM  *             
071300*  THE OLD SPL-BID EDIT USED FOR A MISSING FIELD.              *          
071400 2310-FIND-PLAYER.                                                        
071500     MOVE 0 TO W20-PLAYER-TX.                                             
071600     SET W11-PX TO 1.                                                     
071700     SEARCH W11-PLAYER-ROW                                                
071800         AT END                                                           
071900             MOVE 'YES' TO W00-REJECT-SW                                  
072000             MOVE 'PLAYER NOT FOUND' TO W00-REJECT-MSG                    
072100         WHEN W11-PLAYER-CODE (W11-PX) = TR-PLAYER-CODE                   
072200             SET W20-PLAYER-TX TO W11-PX.                                 
072300                                                                          
072400 2320-EDIT-AMOUNT.                                                        
072500     IF TR-SOLD-AMOUNT NOT NUMERIC                                        
072600         MOVE 'YES' TO W00-REJECT-SW                                      
072700         MOVE 'SOLD AMOUNT IS REQUIRED' TO W00-REJECT-MSG                 
072800     ELSE                                                                 
072900         IF TR-IS-FREE-YES                                                
073000             IF TR-SOLD-AMOUNT NOT = 0                                    
073100                 MOVE 'YES' TO W00-REJECT-SW                              
073200                 MOVE 'SOLD AMOUNT SHOULD BE ZERO FOR FREE' TO            
073300                     W00-REJECT-MSG                                       
073400         ELSE                                                             
073500             IF TR-IS-UNSOLD-YES                                          
073600                 IF TR-SOLD-AMOUNT NOT =                                  
073700                         W10-MIN-PLAYER-AMOUNT (W10-SX)                   
073800                     MOVE 'YES' TO W00-REJECT-SW                          
073900                     MOVE                                                 
074000                       'SOLD AMOUNT SHOULD EQUAL MIN PLAYER AMT'          
074100                         TO W00-REJECT-MSG                                
074200             ELSE                                                         
074300                 PERFORM 2330-EDIT-BASE-AMOUNT.                           
074400                                                                          
074500*  FINDS THE PLAYER'S TIER TO PULL ITS BASE-AMOUNT FLOOR -   *            
074600*  A ZERO BASE-AMOUNT MEANS NO FLOOR IS CONFIGURED FOR THAT  *            
074700*  TIER, SPLCR-1404.                                          *           
074800 2330-EDIT-BASE-AMOUNT.                                                   
074900     MOVE 0 TO W20-LEVEL-TX.                                              
075000     SET W12-LX TO 1.                                                     
075100     SEARCH W12-PLYRLVL-ROW                                               
075200         AT END                                                           
075300             CONTINUE                                                     
075400         WHEN W12-LEVEL-CODE (W12-LX) =                                   
075500                 W11-PLAYER-LEVEL-CODE (W20-PLAYER-TX)                    
075600             SET W20-LEVEL-TX TO W12-LX.                                  
075700     IF W20-LEVEL-TX > 0                                                  
075800         IF W12-BASE-AMOUNT (W20-LEVEL-TX) > 0                            
075900             IF TR-SOLD-AMOUNT < W12-BASE-AMOUNT (W20-LEVEL-TX)           
076000                 MOVE 'YES' TO W00-REJECT-SW                              
076100                 MOVE                                                     
076200                   'SOLD AMOUNT SHOULD NOT BE LESS THAN BASE AMT'         
076300                     TO W00-REJECT-MSG.                                   
076400                                                                          
076500*  BUILDS THE PLAYER-TEAM KEY, THEN INSERTS/MOVES/UPDATES   *             
076600*  THE ROSTER ROW AND CLEARS THE UNSOLD-POOL ENTRY IF THIS   *            
076700*  SALE PLACES A PREVIOUSLY UNSOLD PLAYER.  SPLCR-1213/1124. *            
076800 2400-POST-ROSTER-ROW.                                                    
076900     PERFORM 2405-BUILD-PLAYER-TEAM-CODE.                                 
077000     IF TR-NEW-SALE                                                       
077100         MOVE 'NO' TO W00-MOVE-SW                                         
077200         PERFORM 2410-INSERT-ROW                                          
077300     ELSE                                                                 
077400         PERFORM 2415-FIND-EXISTING-ROW                                   
077500         IF W20-NEW-PLYR-TEAM-CODE NOT =                                  
077600                 W16-PLAYER-TEAM-CODE (W20-OLD-ROW-TX)                    
077700             MOVE 'YES' TO W00-MOVE-SW                                    
077800             PERFORM 2420-MOVE-ROW                                        
077900         ELSE                                                             
078000             MOVE 'NO' TO W00-MOVE-SW                                     
078100             PERFORM 2430-UPDATE-ROW.                                     
078200     IF TR-IS-UNSOLD-YES                                                  
078300         PERFORM 2440-CLEAR-UNSOLD.                                       
078400                                                                          
078500*  KEY = PLAYER-CODE || TEAM-SEASON-CODE, TRIMMED, PER THE  *             
078600*  RECORD LAYOUT NOTE ON SPL-PLYRTM.                          *           
078700 2405-BUILD-PLAYER-TEAM-CODE.                                             
078800     MOVE 0 TO W21-PLAYER-LEN.                                            
078900     INSPECT TR-PLAYER-CODE TALLYING W21-PLAYER-LEN                       
079000         FOR CHARACTERS BEFORE INITIAL ' '.                               
079100     MOVE 0 TO W21-TEAM-SEASON-LEN.                                       
079200     INSPECT TR-TEAM-SEASON-CODE TALLYING W21-TEAM-SEASON-LEN             
079300         FOR CHARACTERS BEFORE INITIAL ' '.                               
079400     MOVE SPACES TO W20-NEW-PLYR-TEAM-CODE.                               
079500     STRING TR-PLAYER-CODE (1 : W21-PLAYER-LEN)                           
079600            TR-TEAM-SEASON-CODE (1 : W21-TEAM-SEASON-LEN)                 
079700            DELIMITED BY SIZE                                             
079800            INTO W20-NEW-PLYR-TEAM-CODE.                                  
079900                                                                          
080000 2415-FIND-EXISTING-ROW.                                                  
080100     MOVE 0 TO W20-OLD-ROW-TX.                                            
080200     SET W16-RX TO 1.                                                     
080300     SEARCH W16-PLYRTM-ROW                                                
080400         AT END                                                           
080500             CONTINUE                                                     
080600         WHEN W16-ROW-IS-ACTIVE (W16-RX)                                  
080700             AND W16-PLAYER-TEAM-CODE (W16-RX) =                          
080800                 TR-EXISTING-PLYR-TEAM-CODE                               
080900             SET W20-OLD-ROW-TX TO W16-RX.                                
081000                                                                          
081100*  NEW SALE - APPEND A ROSTER ROW UNDER THE TARGET TEAM-     *            
081200*  SEASON AND QUEUE IT FOR RECOMPUTE.                          *          
081300 2410-INSERT-ROW.                                                         
081400     ADD 1 TO W16-PLYRTM-CT.                                              
081500     SET W16-RX TO W16-PLYRTM-CT.                                         
081600     MOVE 'Y'                       TO W16-ROW-ACTIVE (W16-RX).           
081700     MOVE W20-NEW-PLYR-TEAM-CODE    TO                                    
081800             W16-PLAYER-TEAM-CODE (W16-RX).                               
081900     MOVE W11-PLAYER-ID (W20-PLAYER-TX) TO                                
082000             W16-PLAYER-ID (W16-RX).                                      
082100     MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO                           
082200             W16-TEAM-SEASON-ID (W16-RX).                                 
082300     MOVE TR-SOLD-AMOUNT            TO W16-SOLD-AMOUNT (W16-RX).          
082400     MOVE TR-IS-FREE                TO W16-IS-FREE (W16-RX).              
082500     MOVE TR-IS-RTM-USED            TO W16-IS-RTM-USED (W16-RX).          
082600     MOVE TR-IS-UNSOLD              TO W16-WAS-UNSOLD (W16-RX).           
082700     MOVE TR-IS-MANAGER             TO W16-IS-MANAGER (W16-RX).           
082800     PERFORM 2450-QUEUE-RECOMPUTE.                                        
082900                                                                          
083000*  CROSS-TEAM MOVE - TOMBSTONE THE OLD ROW UNDER ITS OLD     *            
083100*  TEAM-SEASON, APPEND A NEW ROW UNDER THE NEW ONE, QUEUE    *            
083200*  BOTH TEAM-SEASONS FOR RECOMPUTE.  SPLCR-1213.              *           
083300 2420-MOVE-ROW.                                                           
083400     SET W18-CX TO 1.                                                     
083500     MOVE W16-TEAM-SEASON-ID (W20-OLD-ROW-TX) TO                          
083600             W18-RECOMP-TEAM-SEASON-ID (1).                               
083700     MOVE 1 TO W18-RECOMP-CT.                                             
083800     MOVE 'N' TO W16-ROW-ACTIVE (W20-OLD-ROW-TX).                         
083900     PERFORM 2410-INSERT-ROW.                                             
084000                                                                          
084100*  SAME TEAM-SEASON, AMOUNT/FLAGS CHANGED - UPDATE IN PLACE. *            
084200 2430-UPDATE-ROW.                                                         
084300     MOVE TR-SOLD-AMOUNT   TO W16-SOLD-AMOUNT (W20-OLD-ROW-TX).           
084400     MOVE TR-IS-FREE       TO W16-IS-FREE (W20-OLD-ROW-TX).               
084500     MOVE TR-IS-RTM-USED   TO W16-IS-RTM-USED (W20-OLD-ROW-TX).           
084600     MOVE TR-IS-UNSOLD     TO W16-WAS-UNSOLD (W20-OLD-ROW-TX).            
084700     MOVE TR-IS-MANAGER    TO W16-IS-MANAGER (W20-OLD-ROW-TX).            
084800     PERFORM 2450-QUEUE-RECOMPUTE.                                        
084900                                                                          
085000*  ADDS THE TARGET TEAM-SEASON TO THE RECOMPUTE QUEUE IF IT  *            
085100*  IS NOT ALREADY THERE.                                      *           
085200 2450-QUEUE-RECOMPUTE.                                                    
085300     SET W18-CX TO 1.                                                     
085400     SEARCH W18-RECOMP-ROW                                                
085500         AT END                                                           
085600             ADD 1 TO W18-RECOMP-CT                                       
085700             SET W18-CX TO W18-RECOMP-CT                                  
085800             MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO                   
085900                 W18-RECOMP-TEAM-SEASON-ID (W18-CX)                       
086000         WHEN W18-RECOMP-TEAM-SEASON-ID (W18-CX) =                        
086100                 W14-TEAM-SEASON-ID (W20-TARGET-TX)                       
086200             CONTINUE.                                                    
086300                                                                          
086400*  PLAYER HAS BEEN PLACED - REMOVE THE MATCHING UNSOLD-POOL  *            
086500*  ROW FOR THIS SEASON/PLAYER.  SPLCR-1124.                    *          
086600 2440-CLEAR-UNSOLD.                                                       
086700     PERFORM 2445-CLEAR-UNSOLD-LOOP                                       
086800         VARYING W17-UX FROM 1 BY 1                                       
086900         UNTIL W17-UX > W17-UNSOLD-CT.                                    
087000                                                                          
087100 2445-CLEAR-UNSOLD-LOOP.                                                  
087200     IF W17-ROW-IS-ACTIVE (W17-UX)                                        
087300         AND W17-PLAYER-ID (W17-UX) =                                     
087400                 W11-PLAYER-ID (W20-PLAYER-TX)                            
087500         AND W17-SEASON-ID (W17-UX) =                                     
087600                 W14-SEASON-ID (W20-TARGET-TX)                            
087700             MOVE 'N' TO W17-ROW-ACTIVE (W17-UX).                         
087800                                                                          
087900*  FOR EVERY QUEUED TEAM-SEASON, RE-DERIVE ITS TOTALS FROM   *            
088000*  THE FULL ROSTER - A FULL RE-AGGREGATION, NOT A DELTA, SEE *            
088100*  SPLCR-1005/1099.                                            *          
088200 2500-RECOMPUTE-TEAM-SEASON.                                              
088300     PERFORM 2510-RECOMPUTE-ONE                                           
088400         VARYING W18-CX FROM 1 BY 1                                       
088500         UNTIL W18-CX > W18-RECOMP-CT.                                    
088600                                                                          
088700 2510-RECOMPUTE-ONE.                                                      
088800     PERFORM 2520-FIND-TMSSN-ROW.                                         
088900     IF W20-TARGET-TX = 0                                                 
089000         GO TO 2510-EXIT.                                                 
089100     PERFORM 2530-RECOMPUTE-TIERS.                                        
089200     PERFORM 2540-RECOMPUTE-GRAND-TOTALS.                                 
089300 2510-EXIT.                                                               
089400     EXIT.                                                                
089500                                                                          
089600 2520-FIND-TMSSN-ROW.                                                     
089700     MOVE 0 TO W20-TARGET-TX.                                             
089800     SET W14-TX TO 1.                                                     
089900     SEARCH W14-TMSSN-ROW                                                 
090000         AT END                                                           
090100             CONTINUE                                                     
090200         WHEN W14-TEAM-SEASON-ID (W14-TX) =                               
090300                 W18-RECOMP-TEAM-SEASON-ID (W18-CX)                       
090400             SET W20-TARGET-TX TO W14-TX.                                 
090500                                                                          
090600*  CONTROL BREAK BY PLAYER-LEVEL - ONE PASS OVER THE TIER    *            
090700*  MASTER, ONE ROSTER SCAN PER TIER.  ONLY TIERS WITH AT     *            
090800*  LEAST ONE ROSTER ROW GET A SPL-TSPL ROW.  SPLCR-1099.      *           
090900 2530-RECOMPUTE-TIERS.                                                    
091000     PERFORM 2531-RECOMPUTE-ONE-TIER                                      
091100         VARYING W12-LX FROM 1 BY 1                                       
091200         UNTIL W12-LX > W12-PLYRLVL-CT.                                   
091300                                                                          
091400 2531-RECOMPUTE-ONE-TIER.                                                 
091500     MOVE 0 TO W15-TIER-AMT-ACCUM.                                        
091600     MOVE 0 TO W15-TIER-CNT-ACCUM.                                        
091700     PERFORM 2532-SCAN-ROSTER-FOR-TIER                                    
091800         VARYING W16-RX FROM 1 BY 1                                       
091900         UNTIL W16-RX > W16-PLYRTM-CT.                                    
092000     IF W15-TIER-CNT-ACCUM > 0                                            
092100         PERFORM 2533-POST-TIER-ROW.                                      
092200                                                                          
092300 2532-SCAN-ROSTER-FOR-TIER.                                               
092400     IF W16-ROW-IS-ACTIVE (W16-RX)                                        
092500         AND W16-TEAM-SEASON-ID (W16-RX) =                                
092600                 W14-TEAM-SEASON-ID (W20-TARGET-TX)                       
092700             PERFORM 2534-MATCH-ROSTER-LEVEL.                             
092800                                                                          
092900 2534-MATCH-ROSTER-LEVEL.                                                 
093000     SET W11-PX TO 1.                                                     
093100     SEARCH W11-PLAYER-ROW                                                
093200         AT END                                                           
093300             CONTINUE                                                     
093400         WHEN W11-PLAYER-ID (W11-PX) = W16-PLAYER-ID (W16-RX)             
093500             IF W11-PLAYER-LEVEL-CODE (W11-PX) =                          
093600                     W12-LEVEL-CODE (W12-LX)                              
093700                 ADD W16-SOLD-AMOUNT (W16-RX) TO                          
093800                     W15-TIER-AMT-ACCUM                                   
093900                 ADD 1 TO W15-TIER-CNT-ACCUM.                             
094000                                                                          
094100*  FINDS THE EXISTING SPL-TSPL ROW FOR (TEAM-SEASON, LEVEL)  *            
094200*  OR APPENDS A NEW ONE.                                      *           
094300 2533-POST-TIER-ROW.                                                      
094400     SET W15-LX TO 1.                                                     
094500     SEARCH W15-TSPL-ROW                                                  
094600         AT END                                                           
094700             ADD 1 TO W15-TSPL-CT                                         
094800             SET W15-LX TO W15-TSPL-CT                                    
094900             MOVE W15-TSPL-CT           TO W15-TSPL-ID (W15-LX)           
095000             MOVE W14-TEAM-SEASON-ID (W20-TARGET-TX) TO                   
095100                 W15-TEAM-SEASON-ID (W15-LX)                              
095200             MOVE W12-LEVEL-ID (W12-LX) TO                                
095300                 W15-PLAYER-LEVEL-ID (W15-LX)                             
095400         WHEN W15-TEAM-SEASON-ID (W15-LX) =                               
095500                 W14-TEAM-SEASON-ID (W20-TARGET-TX)                       
095600             AND W15-PLAYER-LEVEL-ID (W15-LX) =                           
095700                 W12-LEVEL-ID (W12-LX)                                    
095800             CONTINUE.                                                    
095900     MOVE W15-TIER-AMT-ACCUM TO                                           
096000             W15-TOTAL-AMOUNT-SPENT (W15-LX).                             
096100     MOVE W15-TIER-CNT-ACCUM TO                                           
096200             W15-TOTAL-PLAYER-COUNT (W15-LX).                             
096300                                                                          
096400*  GRAND TOTALS OVER THE FULL ROSTER OF THE TEAM-SEASON.     *            
096500 2540-RECOMPUTE-GRAND-TOTALS.                                             
096600     MOVE 0 TO W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX).                    
096700     MOVE 0 TO W14-TOTAL-RTM-USED (W20-TARGET-TX).                        
096800     MOVE 0 TO W14-TOTAL-FREE-USED (W20-TARGET-TX).                       
096900     MOVE 0 TO W14-TOTAL-PLAYER (W20-TARGET-TX).                          
097000     PERFORM 2541-SCAN-ROSTER-GRAND                                       
097100         VARYING W16-RX FROM 1 BY 1                                       
097200         UNTIL W16-RX > W16-PLYRTM-CT.                                    
097300                                                                          
097400 2541-SCAN-ROSTER-GRAND.                                                  
097500     IF W16-ROW-IS-ACTIVE (W16-RX)                                        
097600         AND W16-TEAM-SEASON-ID (W16-RX) =                                
097700                 W14-TEAM-SEASON-ID (W20-TARGET-TX)                       
097800             ADD W16-SOLD-AMOUNT (W16-RX) TO                              
097900                 W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX)                   
098000             ADD 1 TO W14-TOTAL-PLAYER (W20-TARGET-TX)                    
098100             IF W16-IS-RTM-USED (W16-RX) = 'Y'                            
098200                 ADD 1 TO W14-TOTAL-RTM-USED (W20-TARGET-TX)              
098300             IF W16-IS-FREE (W16-RX) = 'Y'                                
098400                 ADD 1 TO W14-TOTAL-FREE-USED (W20-TARGET-TX).            
098500                                                                          
098600*  PLAIN DISPLAY-STYLE RECAP PER TRANSACTION - NO PDF, THAT   *           
098700*  LOGIC LIVES ELSEWHERE AND IS NOT THIS PROGRAM'S CONCERN.   *           
098800*  A REJECT GETS ONE STATUS LINE.  A POSTED SALE GETS THE     *           
098900*  SAME FIGURES THE OLD SQUAD SHEET PRINTED - TEAM/SEASON,    *           
099000*  BUDGET VS SPENT AND THE MANAGER FLAG, ONE LINE PER TIER    *           
099100*  WITH ITS SPEND AND HEADCOUNT, THEN THE GRAND TOTAL - ALL   *           
099200*  PULLED FROM THE W13/W14/W15 TABLES ALREADY IN STORAGE, NO  *           
099300*  FRESH FILE READ NEEDED.  SPLCR-1433.                        *          
099400 2600-PRINT-RECAP.                                                        
099500     IF W00-REJECT-SW = 'YES'                                             
099600         PERFORM 2601-PRINT-REJECT-LINE                                   
099700         GO TO 2600-EXIT.                                                 
099800     PERFORM 2610-PRINT-TEAM-LINE.                                        
099900     PERFORM 2620-PRINT-BUDGET-LINE.                                      
100000     PERFORM 2630-PRINT-LEVEL-LINE                                        
100100         VARYING W15-LX FROM 1 BY 1                                       
100200         UNTIL W15-LX > W15-TSPL-CT.                                      
100300     PERFORM 2640-PRINT-TOTAL-LINE.                                       
100400 2600-EXIT.                                                               
100500     EXIT.                                                                
100600                                                                          
100700 2601-PRINT-REJECT-LINE.                                                  
100800     MOVE SPACES              TO W22-RECAP-DETAIL.                        
100900     MOVE 'REJECTED'          TO W22-STATUS-TX.                           
101000     MOVE TR-PLAYER-CODE      TO W22-PLAYER-CODE.                         
101100     MOVE TR-TEAM-SEASON-CODE TO W22-TEAM-SEASON-CODE.                    
101200     MOVE W00-REJECT-MSG (1 : 38) TO W22-MESSAGE.                         
101300     WRITE RECAP-LINE FROM W22-RECAP-DETAIL.                              
101400                                                                          
101500*  TEAM NAME COMES OFF W13 (LOADED FROM SPL-TEAM SOLELY FOR   *           
101600*  THIS LINE) - SEASON CODE OFF THE W14 ROW JUST POSTED TO.   *           
101700 2610-PRINT-TEAM-LINE.                                                    
101800     MOVE SPACES TO W23-RECAP-BODY-LINE.                                  
101900     MOVE 'TEAM' TO W23-LINE-TYPE-CD.                                     
102000     SET W13-TX TO 1.                                                     
102100     SEARCH W13-TEAM-ROW                                                  
102200         AT END                                                           
102300             MOVE 'TEAM NOT ON FILE' TO W23-TEAM-NAME                     
102400         WHEN W13-TEAM-ID (W13-TX) =                                      
102500                 W14-TEAM-ID (W20-TARGET-TX)                              
102600             MOVE W13-TEAM-NAME (W13-TX) TO W23-TEAM-NAME.                
102700     MOVE W14-TEAM-SEASON-CODE (W20-TARGET-TX) TO                         
102800             W23-SEASON-CODE.                                             
102900     WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.                           
103000                                                                          
103100*  BUDGET LIMIT COMES OFF W10-SX, STILL POSITIONED ON THIS    *           
103200*  TRANSACTION'S SEASON ROW FROM 2200.  MANAGER FLAG IS A     *           
103300*  ROSTER SCAN, SAME SHAPE AS 2541-SCAN-ROSTER-GRAND.         *           
103400 2620-PRINT-BUDGET-LINE.                                                  
103500     MOVE SPACES TO W23-RECAP-BODY-LINE.                                  
103600     MOVE 'BUDG' TO W23-LINE-TYPE-CD.                                     
103700     MOVE W10-BUDGET-LIMIT (W10-SX)  TO W23-BUDGET-LIMIT.                 
103800     MOVE W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX) TO                       
103900             W23-TOTAL-SPENT.                                             
104000     MOVE 'N' TO W23-HAS-MANAGER.                                         
104100     PERFORM 2621-SCAN-ROSTER-FOR-MANAGER                                 
104200         VARYING W16-RX FROM 1 BY 1                                       
104300         UNTIL W16-RX > W16-PLYRTM-CT.                                    
104400     WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.                           
104500                                                                          
104600 2621-SCAN-ROSTER-FOR-MANAGER.                                            
104700     IF W16-ROW-IS-ACTIVE (W16-RX)                                        
104800         AND W16-TEAM-SEASON-ID (W16-RX) =                                
104900                 W14-TEAM-SEASON-ID (W20-TARGET-TX)                       
105000         AND W16-IS-MANAGER (W16-RX) = 'Y'                                
105100             MOVE 'Y' TO W23-HAS-MANAGER.                                 
105200                                                                          
105300*  ONE LINE PER TIER ROW SPL-TXNPOST ALREADY HOLDS FOR THIS   *           
105400*  TEAM-SEASON IN W15 - SKIPS TIERS BELONGING TO OTHER TEAM   *           
105500*  SEASONS SINCE W15 IS NOT KEPT SORTED BY TEAM-SEASON.       *           
105600 2630-PRINT-LEVEL-LINE.                                                   
105700     IF W15-TEAM-SEASON-ID (W15-LX) =                                     
105800             W14-TEAM-SEASON-ID (W20-TARGET-TX)                           
105900         MOVE SPACES TO W23-RECAP-BODY-LINE                               
106000         MOVE 'LVL ' TO W23-LINE-TYPE-CD                                  
106100         MOVE W15-PLAYER-LEVEL-ID (W15-LX)   TO W23-LEVEL-ID              
106200         MOVE W15-TOTAL-AMOUNT-SPENT (W15-LX) TO                          
106300                 W23-LEVEL-AMOUNT                                         
106400         MOVE W15-TOTAL-PLAYER-COUNT (W15-LX) TO                          
106500                 W23-LEVEL-COUNT                                          
106600         WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.                       
106700                                                                          
106800 2640-PRINT-TOTAL-LINE.                                                   
106900     MOVE SPACES TO W23-RECAP-BODY-LINE.                                  
107000     MOVE 'TOT ' TO W23-LINE-TYPE-CD.                                     
107100     MOVE W14-TOTAL-AMOUNT-SPENT (W20-TARGET-TX) TO                       
107200             W23-GRAND-TOTAL.                                             
107300     WRITE RECAP-LINE FROM W23-RECAP-BODY-LINE.                           
107400                                                                          
107500*  REWRITES SPL-TMSSN, SPL-TSPL, SPL-PLYRTM AND SPL-UNSOLD   *            
107600*  IN FULL FROM THE UPDATED WORKING TABLES.  SPLCR-1005.      *           
107700 8000-CLOSING.                                                            
107800     OPEN OUTPUT SPL-TMSSN-OUT.                                           
107900     OPEN OUTPUT SPL-TSPL-OUT.                                            
108000     OPEN OUTPUT SPL-PLYRTM-OUT.                                          
108100     OPEN OUTPUT SPL-UNSOLD-OUT.                                          
108200     PERFORM 8100-WRITE-TMSSN-HEADER.                                     
108300     PERFORM 8110-WRITE-TMSSN-DETAIL                                      
108400         VARYING W14-TX FROM 1 BY 1                                       
108500         UNTIL W14-TX > W14-TMSSN-CT.                                     
108600     PERFORM 8120-WRITE-TMSSN-TRAILER.                                    
108700     PERFORM 8200-WRITE-TSPL-DETAIL                                       
108800         VARYING W15-LX FROM 1 BY 1                                       
108900         UNTIL W15-LX > W15-TSPL-CT.                                      
109000     PERFORM 8300-WRITE-PLYRTM-HEADER.                                    
109100     PERFORM 8310-WRITE-PLYRTM-DETAIL                                     
109200         VARYING W16-RX FROM 1 BY 1                                       
109300         UNTIL W16-RX > W16-PLYRTM-CT.                                    
109400     PERFORM 8320-WRITE-PLYRTM-TRAILER.                                   
109500     PERFORM 8400-WRITE-UNSOLD-DETAIL                                     
109600         VARYING W17-UX FROM 1 BY 1                                       
109700         UNTIL W17-UX > W17-UNSOLD-CT.                                    
109800     CLOSE SPL-TRANS.                                                     
109900     CLOSE SPL-TMSSN-OUT.                                                 
110000     CLOSE SPL-TSPL-OUT.                                                  
110100     CLOSE SPL-PLYRTM-OUT.                                                
110200     CLOSE SPL-UNSOLD-OUT.                                                
110300     CLOSE RECAP-OUT.                                                     
110400                                                                          
110500 8100-WRITE-TMSSN-HEADER.                                                 
110600     MOVE SPACES TO SPL-TMSSN-OUT-RECORD.                                 
110700     MOVE 'TSH'          TO SPL-TMSSN-OUT-RECORD (1:3).                   
110800     MOVE W01-RUN-YYYY   TO SPL-TMSSN-OUT-RECORD (9:4).                   
110900     MOVE W01-RUN-MM     TO SPL-TMSSN-OUT-RECORD (13:2).                  
111000     MOVE W01-RUN-DD     TO SPL-TMSSN-OUT-RECORD (15:2).                  
111100     MOVE W01-RUN-SEASON-CODE TO                                          
111200             SPL-TMSSN-OUT-RECORD (17:10).                                
111300     WRITE SPL-TMSSN-OUT-RECORD.                                          
111400                                                                          
111500 8110-WRITE-TMSSN-DETAIL.                                                 
111600     MOVE SPACES TO SPL-TMSSN-OUT-RECORD.                                 
111700     MOVE 'TSD'          TO SPL-TMSSN-OUT-RECORD (1:3).                   
111800     MOVE W14-TEAM-SEASON-ID (W14-TX) TO                                  
111900             SPL-TMSSN-OUT-RECORD (9:6).                                  
112000     MOVE W14-TEAM-SEASON-CODE (W14-TX) TO                                
112100             SPL-TMSSN-OUT-RECORD (15:20).                                
112200     MOVE W14-TEAM-ID (W14-TX) TO                                         
112300             SPL-TMSSN-OUT-RECORD (35:6).                                 
112400     MOVE W14-SEASON-ID (W14-TX) TO                                       
112500             SPL-TMSSN-OUT-RECORD (41:6).                                 
112600     MOVE W14-TOTAL-AMOUNT-SPENT (W14-TX) TO                              
112700             SPL-TMSSN-OUT-RECORD (47:12).                                
112800     MOVE W14-TOTAL-RTM-USED (W14-TX) TO                                  
112900             SPL-TMSSN-OUT-RECORD (59:2).                                 
113000     MOVE W14-TOTAL-FREE-USED (W14-TX) TO                                 
113100             SPL-TMSSN-OUT-RECORD (61:2).                                 
113200     MOVE W14-TOTAL-PLAYER (W14-TX) TO                                    
113300             SPL-TMSSN-OUT-RECORD (63:3).                                 
113400     WRITE SPL-TMSSN-OUT-RECORD.                                          
113500                                                                          
113600 8120-WRITE-TMSSN-TRAILER.                                                
113700     MOVE SPACES TO SPL-TMSSN-OUT-RECORD.                                 
113800     MOVE 'TST'          TO SPL-TMSSN-OUT-RECORD (1:3).                   
113900     MOVE W14-TMSSN-CT   TO SPL-TMSSN-OUT-RECORD (9:5).                   
114000     WRITE SPL-TMSSN-OUT-RECORD.                                          
114100                                                                          
114200 8200-WRITE-TSPL-DETAIL.                                                  
114300     MOVE SPACES TO SPL-TSPL-OUT-RECORD.                                  
114400     MOVE W15-TSPL-ID (W15-LX)          TO                                
114500             SPL-TSPL-OUT-RECORD (1:6).                                   
114600     MOVE W15-TEAM-SEASON-ID (W15-LX)   TO                                
114700             SPL-TSPL-OUT-RECORD (7:6).                                   
114800     MOVE W15-PLAYER-LEVEL-ID (W15-LX)  TO                                
114900             SPL-TSPL-OUT-RECORD (13:6).                                  
115000     MOVE W15-TOTAL-AMOUNT-SPENT (W15-LX) TO                              
115100             SPL-TSPL-OUT-RECORD (19:12).                                 
115200     MOVE W15-TOTAL-PLAYER-COUNT (W15-LX) TO                              
115300             SPL-TSPL-OUT-RECORD (31:3).                                  
115400     WRITE SPL-TSPL-OUT-RECORD.                                           
115500                                                                          
115600 8300-WRITE-PLYRTM-HEADER.                                                
115700     MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.                                
115800     MOVE 'H'            TO SPL-PLYRTM-OUT-RECORD (1:1).                  
115900     MOVE W01-RUN-YYYY   TO SPL-PLYRTM-OUT-RECORD (2:4).                  
116000     MOVE W01-RUN-MM     TO SPL-PLYRTM-OUT-RECORD (6:2).                  
116100     MOVE W01-RUN-DD     TO SPL-PLYRTM-OUT-RECORD (8:2).                  
116200     MOVE W01-RUN-SEASON-CODE       TO                                    
116300             SPL-PLYRTM-OUT-RECORD (10:10).                               
116400     WRITE SPL-PLYRTM-OUT-RECORD.                                         
116500                                                                          
116600 8310-WRITE-PLYRTM-DETAIL.                                                
116700     IF W16-ROW-IS-ACTIVE (W16-RX)                                        
116800         PERFORM 8315-WRITE-ONE-PLYRTM-ROW.                               
116900                                                                          
117000 8315-WRITE-ONE-PLYRTM-ROW.                                               
117100     MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.                                
117200     MOVE 'D'            TO SPL-PLYRTM-OUT-RECORD (1:1).                  
117300     MOVE W16-PLAYER-TEAM-CODE (W16-RX) TO                                
117400             SPL-PLYRTM-OUT-RECORD (2:20).                                
117500     MOVE W16-PLAYER-ID (W16-RX)    TO                                    
117600             SPL-PLYRTM-OUT-RECORD (22:6).                                
117700     MOVE W16-TEAM-SEASON-ID (W16-RX) TO                                  
117800             SPL-PLYRTM-OUT-RECORD (28:6).                                
117900     MOVE W16-SOLD-AMOUNT (W16-RX)  TO                                    
118000             SPL-PLYRTM-OUT-RECORD (34:9).                                
118100     MOVE W16-IS-FREE (W16-RX)      TO                                    
118200             SPL-PLYRTM-OUT-RECORD (43:1).                                
118300     MOVE W16-IS-RTM-USED (W16-RX)  TO                                    
118400             SPL-PLYRTM-OUT-RECORD (44:1).                                
118500     MOVE W16-WAS-UNSOLD (W16-RX)   TO                                    
118600             SPL-PLYRTM-OUT-RECORD (45:1).                                
118700     MOVE W16-IS-MANAGER (W16-RX)   TO                                    
118800             SPL-PLYRTM-OUT-RECORD (46:1).                                
118900     WRITE SPL-PLYRTM-OUT-RECORD.                                         
119000                                                                          
119100 8320-WRITE-PLYRTM-TRAILER.                                               
119200     MOVE SPACES TO SPL-PLYRTM-OUT-RECORD.                                
119300     MOVE 'T'            TO SPL-PLYRTM-OUT-RECORD (1:1).                  
119400     MOVE W16-PLYRTM-CT             TO                                    
119500             SPL-PLYRTM-OUT-RECORD (2:6).                                 
119600     WRITE SPL-PLYRTM-OUT-RECORD.                                         
119700                                                                          
119800 8400-WRITE-UNSOLD-DETAIL.                                                
119900     IF W17-ROW-IS-ACTIVE (W17-UX)                                        
120000         PERFORM 8410-WRITE-ONE-UNSOLD-ROW.                               
120100                                                                          
120200 8410-WRITE-ONE-UNSOLD-ROW.                                               
120300     MOVE SPACES TO SPL-UNSOLD-OUT-RECORD.                                
120400     MOVE W17-UNSOLD-ID (W17-UX)    TO                                    
120500             SPL-UNSOLD-OUT-RECORD (1:6).                                 
120600     MOVE W17-PLAYER-ID (W17-UX)    TO                                    
120700             SPL-UNSOLD-OUT-RECORD (7:6).                                 
120800     MOVE W17-SEASON-ID (W17-UX)    TO                                    
120900             SPL-UNSOLD-OUT-RECORD (13:6).                                
121000     WRITE SPL-UNSOLD-OUT-RECORD.                                         
121100                                                                          
121200 9100-READ-TRANS.                                                         
121300     READ SPL-TRANS                                                       
121400         AT END                                                           
121500             MOVE 'NO' TO W00-MORE-TRANS.                                 
